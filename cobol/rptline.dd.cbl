000100*****************************************************************
000200* RPTLINE.DD.CBL
000300* 132-BYTE PRINT LINE FOR THE SUBSCRIBER-ANALYSIS REPORT.  ONE
000400* PHYSICAL LAYOUT, SEVERAL REDEFINES - EACH REPORT BLOCK BUILDS
000500* ITS OWN VIEW OF THE SAME 132 BYTES AND WRITES RL-PRINT-LINE.
000600*****************************************************************
000700* 03/02/09  EJ   ORIG - ONE FLAT PRINT LINE, NO REDEFINES YET
000800* 09/19/14  LMS  BROKE THE LINE UP INTO THE HEADER/DETAIL/
000900*                 ANOMALY/AUTOFIX/SIMULATION/FOOTER VIEWS BELOW
001000*                 SO 3000-PRINT-SUBSCRIBER-REPORT STOPS BUILDING
001100*                 EVERY LINE BY HAND WITH STRING (CNP-5180)
001200*****************************************************************
001300 01  RL-PRINT-LINE.
001400     05  RL-LINE-IMAGE                  PIC X(132).
001500
001600 01  RL-HEADER-LINE REDEFINES RL-PRINT-LINE.
001700     05  RL-HDR-USER-ID                 PIC 9(9).
001800     05  FILLER                         PIC X(2).
001900     05  RL-HDR-NAME                    PIC X(30).
002000     05  FILLER                         PIC X(2).
002100     05  RL-HDR-MSISDN                  PIC X(15).
002200     05  FILLER                         PIC X(2).
002300     05  RL-HDR-PERIOD                  PIC X(17).
002400     05  FILLER                         PIC X(2).
002500     05  RL-HDR-REPORT-DATE             PIC X(10).
002600     05  FILLER                         PIC X(41).
002700
002800 01  RL-DETAIL-LINE REDEFINES RL-PRINT-LINE.
002900     05  RL-DET-LABEL                   PIC X(28).
003000     05  RL-DET-VALUE-1                 PIC X(18).
003100     05  RL-DET-VALUE-2                 PIC X(18).
003200     05  RL-DET-VALUE-3                 PIC X(18).
003300     05  RL-DET-TEXT                    PIC X(50).
003400
003500 01  RL-ANOMALY-LINE REDEFINES RL-PRINT-LINE.
003600     05  RL-ANM-TYPE                    PIC X(20).
003700     05  RL-ANM-CATEGORY                PIC X(12).
003800     05  RL-ANM-DELTA                   PIC X(14).
003900     05  RL-ANM-PCT-OR-Z                PIC X(10).
004000     05  RL-ANM-REASON                  PIC X(46).
004100     05  RL-ANM-ACTION                  PIC X(30).
004200
004300 01  RL-AUTOFIX-LINE REDEFINES RL-PRINT-LINE.
004400     05  RL-AFX-SCENARIO                PIC X(20).
004500     05  RL-AFX-CURRENT-COST            PIC X(14).
004600     05  RL-AFX-NEW-COST                PIC X(14).
004700     05  RL-AFX-SAVINGS                 PIC X(14).
004800     05  RL-AFX-PRIORITY                PIC 9(1).
004900     05  FILLER                         PIC X(1).
005000     05  RL-AFX-RISK                     PIC X(8).
005100     05  RL-AFX-FILL                     PIC X(60).
005200
005300 01  RL-SIMULATION-LINE REDEFINES RL-PRINT-LINE.
005400     05  RL-SIM-DESCRIPTION             PIC X(50).
005500     05  RL-SIM-NEW-TOTAL               PIC X(16).
005600     05  RL-SIM-SAVINGS                 PIC X(16).
005700     05  RL-SIM-FILL                    PIC X(50).
005800
005900 01  RL-FOOTER-LINE REDEFINES RL-PRINT-LINE.
006000     05  RL-FTR-LABEL                   PIC X(40).
006100     05  RL-FTR-VALUE                   PIC X(18).
006200     05  RL-FTR-FILL                    PIC X(74).
