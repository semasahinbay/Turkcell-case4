000100*****************************************************************
000200* TBWORK.CBL
000300* PER-SUBSCRIBER ANALYSIS WORK RECORD.  ONE OF THESE IS BUILT
000400* FRESH FOR EACH SUBSCRIBER AS TBANL000 WORKS DOWN THE BILL
000500* HEADER FILE - IT HOLDS THE USAGE SUMMARY, THE TAX BREAKDOWN,
000600* THE ANOMALY AND AUTOFIX FINDINGS, THE COHORT COMPARISON, AND
000700* THE WHAT-IF SIMULATION SCENARIOS THAT 3000-PRINT-SUBSCRIBER-
000800* REPORT LATER PUTS ON PAPER.  NOTHING IN HERE IS WRITTEN TO A
000900* FILE OF ITS OWN - IT ONLY EVER FEEDS THE REPORT.
001000*****************************************************************
001100* 03/02/09  EJ   ORIG - CARRIED OVER THE MBLPS WORK-RECORD SHAPE
001200* 07/21/10  RGT  ADDED TB-TAX FIELDS FOR THE OVERAGE-BY-USAGE
001300*                 BILLING PROJECT (CNP-3940)
001400* 06/02/98  DWK  Y2K - NO 2-DIGIT YEARS IN THIS RECORD, NO CHANGE
001500* 09/19/14  LMS  ADDED TB-USAGE-SUMMARY AND TB-ANOMALY-TABLE
001600*                 FOR THE NEW USAGE/ANOMALY ANALYSIS STEPS
001700*                 (CNP-5180)
001800* 02/08/16  LMS  ADDED TB-AUTOFIX-TABLE, TB-COHORT AND
001900*                 TB-SCENARIO-TABLE - LAST THREE SERVICES OF THE
002000*                 BILLING-ANALYSIS SUITE (CNP-5511)
002100* 04/03/17  LMS  ADDED TB-PREV-ANALYSIS FOR THE NEW-ITEM,
002200*                 ROAMING-ACTIVATION AND PREMIUM-SMS-INCREASE
002300*                 ANOMALY CHECKS (CNP-5890)
002400* 04/03/17  LMS  ADDED THE THREE TREND FIELDS AND THE DAYS-COUNT
002500*                 TO TB-USAGE-SUMMARY (CNP-5890)
002600* 04/17/17  LMS  RESHAPED TB-COHORT TO CARRY THE SUBSCRIBER'S OWN/
002700*                 COHORT/SIMILAR-USER AVERAGES SEPARATELY AND
002800*                 DROPPED THE UNUSED STDDEV FIELD (CNP-5890)
002900* 04/17/17  LMS  TRIMMED TB-BILL-SUMMARY DOWN TO THE FOUR TOTALS
003000*                 AND THE SAVINGS-HINT TEXT THE BILL SUMMARY
003100*                 BLOCK ACTUALLY PRINTS (CNP-5890)
003200* 04/24/17  LMS  ADDED THE FOUR ESTIMATED-COST-BY-CATEGORY FIELDS
003300*                 TO TB-USAGE-SUMMARY FOR THE USAGE BLOCK OF THE
003400*                 REPORT (CNP-5890)
003500* 08/09/26  RGM  RENAMED TB-TAXC-PRE-TAX-AMOUNT TO TB-TAXC-RATE -
003600*                 THE CATEGORY MAP HOLDS THE KDV/OTV RATE, NOT A
003700*                 PRE-TAX AMOUNT, AND THE OLD NAME WAS MISLEADING
003800*                 NEXT TO WHAT 2240 ACTUALLY MOVES INTO IT
003900*                 (CNP-6044)
004000* 08/09/26  RGM  ADDED THE VOICE/SMS/ROAMING AVERAGE-DAILY FIELDS
004100*                 AND THE PEAK-VOICE-DAY/PEAK-SMS-DAY FIELDS - THE
004200*                 USAGE BLOCK ONLY CARRIED THE DATA SIDE OF THESE
004300*                 (CNP-6051)
004400*****************************************************************
004500 01  TB-ANALYSIS-REC.
004600*--------------------------------------------------------------*
004700* IDENTITY OF THE SUBSCRIBER/BILL CURRENTLY BEING ANALYZED      *
004800*--------------------------------------------------------------*
004900     05  TB-CURR-USER-ID                PIC 9(9).
005000     05  TB-CURR-BILL-ID                PIC 9(9).
005100     05  TB-CURR-PERIOD-START            PIC 9(8).
005200     05  TB-CURR-PERIOD-END               PIC 9(8).
005300     05  TB-CURR-TOTAL-AMOUNT            PIC S9(9)V99   COMP-3.
005400     05  FILLER                         PIC X(5).
005500
005600*--------------------------------------------------------------*
005700* USAGE SUMMARY - SERVICE 1 (USAGESERVICE)                     *
005800*--------------------------------------------------------------*
005900     05  TB-USAGE-SUMMARY.
006000         10  TB-US-TOTAL-MB             PIC S9(9)V99   COMP-3.
006100         10  TB-US-TOTAL-MINUTES        PIC S9(7)      COMP-3.
006200         10  TB-US-TOTAL-SMS            PIC S9(7)      COMP-3.
006300         10  TB-US-TOTAL-ROAMING-MB     PIC S9(9)V99   COMP-3.
006400         10  TB-US-AVG-DAILY-MB         PIC S9(7)V99   COMP-3.
006500         10  TB-US-AVG-DAILY-VOICE      PIC S9(5)      COMP-3.
006600         10  TB-US-AVG-DAILY-SMS        PIC S9(5)      COMP-3.
006700         10  TB-US-AVG-DAILY-ROAM-MB    PIC S9(7)V99   COMP-3.
006800         10  TB-US-PEAK-DAY-MB          PIC S9(9)V99   COMP-3.
006900         10  TB-US-PEAK-DATE            PIC 9(8).
007000         10  TB-US-PEAK-VOICE-MIN       PIC S9(7)      COMP-3.
007100         10  TB-US-PEAK-VOICE-DATE      PIC 9(8).
007200         10  TB-US-PEAK-SMS             PIC S9(7)      COMP-3.
007300         10  TB-US-PEAK-SMS-DATE        PIC 9(8).
007400         10  TB-US-QUOTA-GB-PCT         PIC S9(5)V99   COMP-3.
007500         10  TB-US-QUOTA-MIN-PCT        PIC S9(5)V99   COMP-3.
007600         10  TB-US-QUOTA-SMS-PCT        PIC S9(5)V99   COMP-3.
007700         10  TB-US-OVER-QUOTA-SW        PIC X.
007800             88  TB-US-OVER-QUOTA        VALUE 'Y'.
007900             88  TB-US-UNDER-QUOTA       VALUE 'N'.
008000         10  TB-US-DATA-TREND           PIC X(10).
008100         10  TB-US-VOICE-TREND          PIC X(10).
008200         10  TB-US-SMS-TREND            PIC X(10).
008300         10  TB-US-DAYS-COUNT           PIC S9(3)      COMP.
008400         10  TB-US-EST-DATA-COST        PIC S9(7)V99   COMP-3.
008500         10  TB-US-EST-VOICE-COST       PIC S9(7)V99   COMP-3.
008600         10  TB-US-EST-SMS-COST         PIC S9(7)V99   COMP-3.
008700         10  TB-US-EST-ROAMING-COST     PIC S9(7)V99   COMP-3.
008800         10  FILLER                     PIC X(5).
008900
009000*--------------------------------------------------------------*
009100* TAX BREAKDOWN - SERVICE 2 (TAXANALYSISSERVICE)                *
009200*--------------------------------------------------------------*
009300     05  TB-TAX-SUMMARY.
009400         10  TB-TAX-TOTAL-TAX           PIC S9(7)V99   COMP-3.
009500         10  TB-TAX-TOTAL-PRE-TAX       PIC S9(9)V99   COMP-3.
009600         10  TB-TAX-EFFECTIVE-RATE      PIC S9V9999    COMP-3.
009700         10  TB-TAX-KDV-AMOUNT          PIC S9(7)V99   COMP-3.
009800         10  TB-TAX-BY-CATEGORY OCCURS 8 TIMES.
009900             15  TB-TAXC-CATEGORY       PIC X(12).
010000             15  TB-TAXC-TAX-AMOUNT     PIC S9(7)V99   COMP-3.
010100             15  TB-TAXC-RATE           PIC S9V9999    COMP-3.
010200         10  FILLER                     PIC X(5).
010300
010400*--------------------------------------------------------------*
010500* ANOMALY FINDINGS - SERVICE 3 (ANOMALYSERVICE)                 *
010600*--------------------------------------------------------------*
010700     05  TB-ANOMALY-TABLE.
010800         10  TB-ANM-COUNT               PIC S9(4)      COMP.
010900         10  TB-ANM-ENTRY OCCURS 10 TIMES.
011000             15  TB-ANM-TYPE            PIC X(20).
011100             15  TB-ANM-CATEGORY        PIC X(12).
011200             15  TB-ANM-CURRENT-VALUE   PIC S9(9)V99   COMP-3.
011300             15  TB-ANM-BASELINE-VALUE  PIC S9(9)V99   COMP-3.
011400             15  TB-ANM-Z-SCORE         PIC S9V99      COMP-3.
011500             15  TB-ANM-PCT-INCREASE    PIC S9(5)V99   COMP-3.
011600             15  TB-ANM-REASON          PIC X(46).
011700         10  FILLER                     PIC X(5).
011800
011900*--------------------------------------------------------------*
012000* AUTOFIX RECOMMENDATIONS - SERVICE 4 (AUTOFIXSERVICE)          *
012100*--------------------------------------------------------------*
012200     05  TB-AUTOFIX-TABLE.
012300         10  TB-AFX-COUNT               PIC S9(4)      COMP.
012400         10  TB-AFX-ENTRY OCCURS 5 TIMES.
012500             15  TB-AFX-SCENARIO        PIC X(20).
012600             15  TB-AFX-CURRENT-COST    PIC S9(7)V99   COMP-3.
012700             15  TB-AFX-NEW-COST        PIC S9(7)V99   COMP-3.
012800             15  TB-AFX-SAVINGS         PIC S9(7)V99   COMP-3.
012900             15  TB-AFX-PRIORITY        PIC 9(1).
013000             15  TB-AFX-RISK-SW         PIC X.
013100                 88  TB-AFX-LOW-RISK     VALUE 'L'.
013200                 88  TB-AFX-MED-RISK     VALUE 'M'.
013300                 88  TB-AFX-HIGH-RISK    VALUE 'H'.
013400         10  FILLER                     PIC X(5).
013500
013600*--------------------------------------------------------------*
013700* COHORT ANALYSIS - SERVICE 5 (COHORTSERVICE)                   *
013800*--------------------------------------------------------------*
013900     05  TB-COHORT.
014000         10  TB-COH-MEMBER-COUNT        PIC S9(6)      COMP.
014100         10  TB-COH-OWN-AVG             PIC S9(9)V99   COMP-3.
014200         10  TB-COH-COHORT-AVG          PIC S9(9)V99   COMP-3.
014300         10  TB-COH-SIMILAR-AVG         PIC S9(9)V99   COMP-3.
014400         10  TB-COH-PCT-VS-AVG          PIC S9(5)V99   COMP-3.
014500         10  TB-COH-RATING-SW           PIC X(6).
014600             88  TB-COH-HIGH              VALUE 'HIGH'.
014700             88  TB-COH-NORMAL            VALUE 'NORMAL'.
014800             88  TB-COH-LOW               VALUE 'LOW'.
014900         10  TB-COH-SIMILAR-COUNT       PIC S9(6)      COMP.
015000         10  FILLER                     PIC X(5).
015100
015200*--------------------------------------------------------------*
015300* WHAT-IF SIMULATIONS - SERVICE 6 (SIMULATIONSERVICE)           *
015400*--------------------------------------------------------------*
015500     05  TB-SCENARIO-TABLE.
015600         10  TB-SCN-COUNT               PIC S9(4)      COMP.
015700         10  TB-SCN-ENTRY OCCURS 5 TIMES.
015800             15  TB-SCN-DESCRIPTION     PIC X(50).
015900             15  TB-SCN-NEW-TOTAL       PIC S9(9)V99   COMP-3.
016000             15  TB-SCN-SAVINGS         PIC S9(7)V99   COMP-3.
016100         10  FILLER                     PIC X(5).
016200
016300*--------------------------------------------------------------*
016400* BILL SUMMARY - SERVICE 7 (BILLSERVICE)                        *
016500*--------------------------------------------------------------*
016600     05  TB-BILL-SUMMARY.
016700         10  TB-BS-TOTAL-AMOUNT         PIC S9(9)V99   COMP-3.
016800         10  TB-BS-TAXES                PIC S9(7)V99   COMP-3.
016900         10  TB-BS-USAGE-CHARGES        PIC S9(7)V99   COMP-3.
017000         10  TB-BS-ONE-TIME-CHARGES     PIC S9(7)V99   COMP-3.
017100         10  TB-BS-SAVINGS-HINT         PIC X(50).
017200         10  FILLER                     PIC X(5).
017300
017400*--------------------------------------------------------------*
017500* PRIOR-BILL SUBTYPE SET AND PREMIUM-SMS HISTORY FOR THE        *
017600* SUBSCRIBER CURRENTLY BEING ANALYZED - 2320/2330/2340 NEED     *
017700* WHAT SHOWED UP ON EARLIER BILLS, NOT JUST THE CURRENT ONE.    *
017800* REBUILT FROM TB-ALL-ITEM-TABLE FOR EVERY SUBSCRIBER.          *
017900*--------------------------------------------------------------*
018000 01  TB-PREV-ANALYSIS.
018100     05  TB-PVS-COUNT                   PIC S9(4)      COMP.
018200     05  TB-PVS-ENTRY OCCURS 50 TIMES    PIC X(20).
018300     05  TB-PVS-ROAMING-EVER-SW         PIC X.
018400         88  TB-PVS-ROAMING-EVER         VALUE 'Y'.
018500         88  TB-PVS-ROAMING-NEVER        VALUE 'N'.
018600     05  TB-PVB-PSMS-COUNT              PIC S9(4)      COMP.
018700     05  TB-PVB-PSMS-ENTRY OCCURS 12 TIMES
018800                                         PIC S9(7)V99   COMP-3.
018900     05  FILLER                         PIC X(10).
019000
019100*--------------------------------------------------------------*
019200* SCRATCH ACCUMULATORS USED WHILE BUILDING THE ABOVE            *
019300*--------------------------------------------------------------*
019400 01  TB-SCRATCH-AREA.
019500     05  TB-SCR-SUM                     PIC S9(11)V99  COMP-3.
019600     05  TB-SCR-SUM-SQ                  PIC S9(13)V99  COMP-3.
019700     05  TB-SCR-MEAN                    PIC S9(9)V99   COMP-3.
019800     05  TB-SCR-VARIANCE                PIC S9(13)V99  COMP-3.
019900     05  TB-SCR-STDDEV                  PIC S9(9)V99   COMP-3.
020000     05  TB-SCR-DELTA                   PIC S9(9)V99   COMP-3.
020100     05  TB-SCR-DIVISOR                 PIC S9(9)V99   COMP-3.
020200     05  TB-SCR-N                       PIC S9(6)      COMP.
020300     05  FILLER                         PIC X(10).
