000100*****************************************************************
000200* TBFLAGS.CBL
000300* RUN SWITCHES AND EOF/MATCH FLAGS FOR TBANL000.  SAME SMALL
000400* SWITCH-RECORD TREATMENT AS THE OLD YELPS750 CONTROL-BREAK
000500* FLAGS, JUST RENAMED FOR THE BILLING-ANALYSIS SUITE.
000600*****************************************************************
000700* 03/02/09  EJ   ORIG
000800* 09/19/14  LMS  ADDED THE PER-FILE EOF SWITCHES WHEN THE SIX
000900*                 EXTRACTS WENT TO SEPARATE FILES INSTEAD OF ONE
001000*                 COMBINED TAPE (CNP-5180)
001100* 08/09/26  RGM  RELABELED THE ANOMALY-TYPE 88-LEVELS TO MATCH
001200*                 THE ACTUAL DETECTOR CODES MOVED TO TB-ANM-TYPE
001300*                 IN TBANL000 (CNP-6044) AND WIRED 3511 TO TEST
001400*                 THE SWITCH INSTEAD OF THE RAW LITERAL
001500*****************************************************************
001600 01  TB-FLAGS.
001700     05  TB-EOF-SWITCHES.
001800         10  TB-EOF-BILL-HEADER         PIC X.
001900             88  TB-BILL-HEADER-EOF      VALUE 'Y'.
002000         10  TB-EOF-BILL-ITEM           PIC X.
002100             88  TB-BILL-ITEM-EOF        VALUE 'Y'.
002200         10  TB-EOF-USAGE-DAILY         PIC X.
002300             88  TB-USAGE-DAILY-EOF      VALUE 'Y'.
002400         10  TB-EOF-PLAN                PIC X.
002500             88  TB-PLAN-EOF             VALUE 'Y'.
002600         10  TB-EOF-ADDON               PIC X.
002700             88  TB-ADDON-EOF            VALUE 'Y'.
002800         10  TB-EOF-USER                PIC X.
002900             88  TB-USER-EOF             VALUE 'Y'.
003000     05  TB-MATCH-SWITCHES.
003100         10  TB-ITEM-MATCH-SW           PIC X.
003200             88  TB-ITEM-MATCH           VALUE 'Y'.
003300             88  TB-ITEM-NO-MATCH        VALUE 'N'.
003400         10  TB-USAGE-MATCH-SW          PIC X.
003500             88  TB-USAGE-MATCH          VALUE 'Y'.
003600             88  TB-USAGE-NO-MATCH       VALUE 'N'.
003700         10  TB-PLAN-FOUND-SW           PIC X.
003800             88  TB-PLAN-FOUND           VALUE 'Y'.
003900             88  TB-PLAN-NOT-FOUND       VALUE 'N'.
004000     05  TB-ANOMALY-TYPE-SW             PIC X(20).
004100         88  TB-ANM-IS-SPIKE             VALUE 'SPIKE'.
004200         88  TB-ANM-IS-STATISTICAL       VALUE 'STATISTICAL'.
004300         88  TB-ANM-IS-NEW-ITEM          VALUE 'NEW_ITEM'.
004400         88  TB-ANM-IS-ROAMING           VALUE 'ROAMING_ACTIVATION'.
004500         88  TB-ANM-IS-PREMIUM-SMS       VALUE 'PREMIUM_SMS_INCREASE'.
004600     05  TB-TREND-SW                    PIC X(10).
004700         88  TB-TREND-INCREASING         VALUE 'INCREASING'.
004800         88  TB-TREND-DECREASING         VALUE 'DECREASING'.
004900         88  TB-TREND-STABLE             VALUE 'STABLE'.
005000     05  FILLER                         PIC X(10).
