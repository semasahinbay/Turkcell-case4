000100*****************************************************************
000200* BILHDR.DD.CBL
000300* BILL HEADER RECORD LAYOUT - ONE PER SUBSCRIBER PER BILLING
000400* PERIOD.  READ SEQUENTIAL FROM BILL-HEADER-FILE AND COPIED INTO
000500* WORKING-STORAGE OF TBANL000, SAME AS TBANL000 COPIES THE OTHER
000600* FIVE EXTRACT LAYOUTS.
000700*****************************************************************
000800* 03/02/09  EJ   ORIG - REPLACES OLD MBP LOAN-BILL LAYOUT WITH
000900*                 THE NEW CNP BILLING-ANALYSIS BILL HEADER
001000* 11/14/11  RGT  ADDED BH-CURRENCY FOR THE ROAMING/FOREIGN
001100*                 CURRENCY PILOT (TICKET CNP-4471)
001200* 06/02/98  DWK  Y2K - PERIOD/ISSUE DATES CARRY FULL CCYY NOW,
001300*                 NO MORE 2-DIGIT YY ON THIS LAYOUT
001400* 09/19/14  LMS  SPLIT PERIOD-START/END OUT INTO CCYY/MM/DD
001500*                 GROUPS SO THE MONTH-END JOBS DON'T HAVE TO
001600*                 UNSTRING THIS EVERY RUN (CNP-5180)
001700*****************************************************************
001800 01  BH-BILL-HEADER-REC.
001900     05  BH-BILL-ID                     PIC 9(9).
002000     05  BH-BILL-USER-ID                PIC 9(9).
002100     05  BH-PERIOD-START                PIC 9(8).
002200     05  BH-PERIOD-START-R REDEFINES BH-PERIOD-START.
002300         10  BH-PERIOD-START-CCYY        PIC 9(4).
002400         10  BH-PERIOD-START-MM          PIC 9(2).
002500         10  BH-PERIOD-START-DD          PIC 9(2).
002600     05  BH-PERIOD-END                  PIC 9(8).
002700     05  BH-PERIOD-END-R REDEFINES BH-PERIOD-END.
002800         10  BH-PERIOD-END-CCYY          PIC 9(4).
002900         10  BH-PERIOD-END-MM            PIC 9(2).
003000         10  BH-PERIOD-END-DD            PIC 9(2).
003100     05  BH-ISSUE-DATE                  PIC 9(8).
003200     05  BH-ISSUE-DATE-R REDEFINES BH-ISSUE-DATE.
003300         10  BH-ISSUE-DATE-CCYY          PIC 9(4).
003400         10  BH-ISSUE-DATE-MM            PIC 9(2).
003500         10  BH-ISSUE-DATE-DD            PIC 9(2).
003600     05  BH-TOTAL-AMOUNT                PIC S9(9)V99   COMP-3.
003700     05  BH-CURRENCY                    PIC X(3).
003800* reserved for the next client-currency enhancement - LMS 9/14
003900     05  FILLER                         PIC X(6).
