000100*****************************************************************
000200* ADNCAT.DD.CBL
000300* ADD-ON PACK CATALOG RECORD - ONE PER ADD-ON.  SAME SMALL-TABLE
000400* TREATMENT AS PLNCAT.DD.CBL - SEE ADDON-TABLE IN TBTABLES.CBL.
000500*****************************************************************
000600* 03/02/09  EJ   ORIG
000700* 02/08/16  LMS  ADDED AD-ADDON-TYPE SO THE AUTOFIX DATA-ADDON
000800*                 RULE CAN TELL A DATA PACK FROM A VOICE/SMS
000900*                 PACK WITHOUT A NAME-TEXT COMPARE (CNP-5511)
001000*****************************************************************
001100 01  AD-ADDON-REC.
001200     05  AD-ADDON-ID                    PIC 9(9).
001300     05  AD-ADDON-NAME                  PIC X(30).
001400     05  AD-ADDON-TYPE                  PIC X(10).
001500         88  AD-TYPE-DATA               VALUE 'data'.
001600         88  AD-TYPE-VOICE              VALUE 'voice'.
001700         88  AD-TYPE-SMS                VALUE 'sms'.
001800     05  AD-ADDON-EXTRA-GB              PIC S9(5)V99   COMP-3.
001900     05  AD-ADDON-EXTRA-MIN             PIC S9(7)      COMP-3.
002000     05  AD-ADDON-EXTRA-SMS             PIC S9(7)      COMP-3.
002100     05  AD-ADDON-PRICE                 PIC S9(7)V99   COMP-3.
002200     05  FILLER                         PIC X(5).
