000100*****************************************************************
000200* TBANL000.CBL
000300* NIGHTLY SUBSCRIBER BILLING-ANALYSIS SUITE.  DRIVES OFF THE SIX
000400* EXTRACTS (BILL HEADER, BILL ITEM, DAILY USAGE, PLAN CATALOG,
000500* ADD-ON CATALOG, SUBSCRIBER MASTER) AND PRODUCES ONE PRINTED
000600* ANALYSIS BLOCK PER BILL ON FILE - USAGE SUMMARY, TAX BREAKDOWN,
000700* ANOMALY FINDINGS, AUTOFIX RECOMMENDATIONS, COHORT COMPARISON,
000800* WHAT-IF SIMULATION MENU, AND A BILL-LEVEL SAVINGS HINT - PLUS A
000900* RUN-CONTROL FOOTER.
001000*****************************************************************
001100* 02/14/88  EJ   ORIG - FIRST CUT OF THE NIGHTLY POST-RATING BILL
001200*                 RECONCILE JOB, SINGLE FLAT EXTRACT, NO
001300*                 COPYBOOKS YET
001400* 06/02/98  DWK  Y2K REMEDIATION - ALL DATE FIELDS CONVERTED TO
001500*                 FULL CCYY, PERIOD/ISSUE/USAGE DATES NO LONGER
001600*                 2-DIGIT YY
001700* 03/02/09  EJ   MAJOR REWRITE - SIX SEPARATE EXTRACTS (HEADER,
001800*                 ITEM, USAGE, PLAN, ADD-ON, SUBSCRIBER) REPLACE
001900*                 THE OLD FLAT TAPE, RECORD LAYOUTS MOVED OUT TO
002000*                 COPYBOOKS
002100* 07/21/10  RGT  ADDED THE OVERAGE-BY-USAGE BILLING PROJECT -
002200*                 PLAN AND ADD-ON OVERAGE RATES, USAGE-BASED
002300*                 COST ESTIMATION (CNP-3940)
002400* 11/14/11  RGT  ADDED THE PEER-COHORT AVERAGING STEP - NEEDS
002500*                 EVERY SUBSCRIBER OF THE SAME USER TYPE ON HAND
002600*                 AT ONCE (CNP-4471)
002700* 09/19/14  LMS  ADDED THE USAGE-TREND, TAX-BREAKDOWN AND
002800*                 ANOMALY-DETECTION STEPS AND THE NEW REPORT
002900*                 LAYOUT (CNP-5180)
003000* 02/08/16  LMS  ADDED THE AUTOFIX, COHORT-RATING AND WHAT-IF
003100*                 SIMULATION STEPS - LAST THREE STEPS OF THE
003200*                 SUITE (CNP-5511)
003300* 04/03/17  LMS  LOAD THE ITEM AND USAGE EXTRACTS IN FULL AT
003400*                 STARTUP SO THE ANOMALY AND COHORT RULES CAN
003500*                 SEE OTHER BILLS AND OTHER SUBSCRIBERS, NOT
003600*                 JUST THE CURRENT ONE (CNP-5890)
003700* 08/09/26  RGM  ADDED THE PEAK-VOICE-DAY/PEAK-SMS-DAY TRACKING TO
003800*                 2111 AND THE VOICE/SMS/ROAMING AVERAGE-DAILY
003900*                 COMPUTES TO 2120 - USAGE SUMMARY ONLY CARRIED
004000*                 THE DATA SIDE OF BOTH BEFORE (CNP-6051)
004100* 08/09/26  RGM  ADDED THE 2502 COHORT/PEER CUTOFF CALC AND WIRED
004200*                 IT INTO 2504/2511, AND REPLACED THE SINGLE-BILL
004300*                 PROXY IN 2512 WITH A REAL PER-PEER TRAILING-
004400*                 THREE-MONTH AVERAGE VIA NEW PARAGRAPHS 2513/2514
004500*                 (CNP-6055)
004600* 09/02/26  RV   3300 AND 3400 WERE COMPUTING THE TAX RATE/KDV
004700*                 SPLIT AND THE USAGE AVERAGES/EST-COSTS BUT
004800*                 NEVER PRINTING THEM - ADDED THE MISSING DETAIL
004900*                 LINES TO BOTH PARAGRAPHS (CNP-6102)
005000*****************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    TBANL000.
005300 AUTHOR.        E JOHNSON.
005400 INSTALLATION.  CNP DATA CENTER - BILLING SYSTEMS GROUP.
005500 DATE-WRITTEN.  02/14/1988.
005600 DATE-COMPILED.
005700 SECURITY.      CNP INTERNAL USE ONLY - SUBSCRIBER BILLING DATA.
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-370.
006200 OBJECT-COMPUTER.  IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT BILL-HEADER-FILE  ASSIGN TO BILHDRIN
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-BH-STATUS.
007100     SELECT BILL-ITEM-FILE    ASSIGN TO BILITMIN
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-BI-STATUS.
007400     SELECT USAGE-DAILY-FILE  ASSIGN TO USGDLYIN
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-UD-STATUS.
007700     SELECT PLAN-CATALOG-FILE ASSIGN TO PLNCATIN
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-PL-STATUS.
008000     SELECT ADDON-CATALOG-FILE ASSIGN TO ADNCATIN
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-AD-STATUS.
008300     SELECT USER-FILE         ASSIGN TO USRMSTIN
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WS-US-STATUS.
008600     SELECT RPT-FILE          ASSIGN TO TBANLRPT
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WS-RL-STATUS.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200*--------------------------------------------------------------*
009300* INPUT EXTRACTS - DISPLAY/ZONED PICTURES HERE, NOT COMP-3.    *
009400* PACKED FIELDS ARE BUILT BY EXPLICIT MOVE INTO THE MATCHING   *
009500* BUSINESS COPYBOOK RECORD DOWN IN WORKING-STORAGE, WHICH LETS *
009600* COBOL DO THE ZONED-TO-PACKED CONVERSION FOR US ON THE MOVE.  *
009700*--------------------------------------------------------------*
009800 FD  BILL-HEADER-FILE
009900     RECORDING MODE IS F.
010000 01  BH-INPUT-REC.
010100     05  BHI-BILL-ID                PIC 9(9).
010200     05  BHI-BILL-USER-ID           PIC 9(9).
010300     05  BHI-PERIOD-START           PIC 9(8).
010400     05  BHI-PERIOD-END             PIC 9(8).
010500     05  BHI-ISSUE-DATE             PIC 9(8).
010600     05  BHI-TOTAL-AMOUNT           PIC S9(9)V99.
010700     05  BHI-CURRENCY               PIC X(3).
010800     05  FILLER                     PIC X(4).
010900
011000 FD  BILL-ITEM-FILE
011100     RECORDING MODE IS F.
011200 01  BI-INPUT-REC.
011300     05  BII-ITEM-ID                PIC 9(9).
011400     05  BII-ITEM-BILL-ID           PIC 9(9).
011500     05  BII-ITEM-CATEGORY          PIC X(12).
011600     05  BII-ITEM-SUBTYPE           PIC X(20).
011700     05  BII-ITEM-DESCRIPTION       PIC X(60).
011800     05  BII-ITEM-AMOUNT            PIC S9(7)V99.
011900     05  BII-ITEM-UNIT-PRICE        PIC S9(5)V9999.
012000     05  BII-ITEM-QUANTITY          PIC S9(7).
012100     05  BII-ITEM-TAX-RATE          PIC S9V9999.
012200     05  FILLER                     PIC X(4).
012300
012400 FD  USAGE-DAILY-FILE
012500     RECORDING MODE IS F.
012600 01  UD-INPUT-REC.
012700     05  UDI-USAGE-USER-ID          PIC 9(9).
012800     05  UDI-USAGE-DATE             PIC 9(8).
012900     05  UDI-MB-USED                PIC S9(9)V99.
013000     05  UDI-MINUTES-USED           PIC S9(7).
013100     05  UDI-SMS-USED               PIC S9(7).
013200     05  UDI-ROAMING-MB             PIC S9(9)V99.
013300     05  FILLER                     PIC X(4).
013400
013500 FD  PLAN-CATALOG-FILE
013600     RECORDING MODE IS F.
013700 01  PL-INPUT-REC.
013800     05  PLI-PLAN-ID                PIC 9(9).
013900     05  PLI-PLAN-NAME              PIC X(30).
014000     05  PLI-PLAN-TYPE              PIC X(12).
014100     05  PLI-PLAN-QUOTA-GB          PIC S9(5)V99.
014200     05  PLI-PLAN-QUOTA-MIN         PIC S9(7).
014300     05  PLI-PLAN-QUOTA-SMS         PIC S9(7).
014400     05  PLI-PLAN-MONTHLY-PRICE     PIC S9(7)V99.
014500     05  PLI-PLAN-OVERAGE-GB        PIC S9(5)V9999.
014600     05  PLI-PLAN-OVERAGE-MIN       PIC S9(5)V9999.
014700     05  PLI-PLAN-OVERAGE-SMS       PIC S9(5)V9999.
014800     05  FILLER                     PIC X(4).
014900
015000 FD  ADDON-CATALOG-FILE
015100     RECORDING MODE IS F.
015200 01  AD-INPUT-REC.
015300     05  ADI-ADDON-ID               PIC 9(9).
015400     05  ADI-ADDON-NAME             PIC X(30).
015500     05  ADI-ADDON-TYPE             PIC X(10).
015600     05  ADI-ADDON-EXTRA-GB         PIC S9(5)V99.
015700     05  ADI-ADDON-EXTRA-MIN        PIC S9(7).
015800     05  ADI-ADDON-EXTRA-SMS        PIC S9(7).
015900     05  ADI-ADDON-PRICE            PIC S9(7)V99.
016000     05  FILLER                     PIC X(4).
016100
016200 FD  USER-FILE
016300     RECORDING MODE IS F.
016400 01  US-INPUT-REC.
016500     05  USI-USER-ID                PIC 9(9).
016600     05  USI-USER-NAME              PIC X(30).
016700     05  USI-USER-CURRENT-PLAN-ID   PIC 9(9).
016800     05  USI-USER-TYPE              PIC X(12).
016900     05  USI-USER-MSISDN            PIC X(15).
017000     05  FILLER                     PIC X(4).
017100
017200 FD  RPT-FILE
017300     RECORDING MODE IS F.
017400 01  RL-FILE-REC                    PIC X(132).
017500
017600 WORKING-STORAGE SECTION.
017700*--------------------------------------------------------------*
017800* CATALOG/HISTORY TABLES AND WORK RECORD - SEE TBTABLES.CBL,   *
017900* TBWORK.CBL AND TBFLAGS.CBL FOR WHAT EACH GROUP HOLDS.        *
018000*--------------------------------------------------------------*
018100 COPY TBTABLES.
018200 COPY TBWORK.
018300 COPY TBFLAGS.
018400
018500*--------------------------------------------------------------*
018600* BUSINESS COPYBOOKS - USED AS THE "CURRENT RECORD JUST READ"  *
018700* SCRATCH AREA BETWEEN THE FD AND THE TABLES ABOVE.            *
018800*--------------------------------------------------------------*
018900 COPY BILHDR.
019000 COPY BILITM.
019100 COPY USGDLY.
019200 COPY PLNCAT.
019300 COPY ADNCAT.
019400 COPY USRMST.
019500 COPY RPTLINE.
019600
019700 01  WS-FILE-STATUSES.
019800     05  WS-BH-STATUS               PIC XX.
019900     05  WS-BI-STATUS               PIC XX.
020000     05  WS-UD-STATUS               PIC XX.
020100     05  WS-PL-STATUS               PIC XX.
020200     05  WS-AD-STATUS               PIC XX.
020300     05  WS-US-STATUS               PIC XX.
020400     05  WS-RL-STATUS               PIC XX.
020500     05  FILLER                     PIC X(10).
020600
020700 01  WS-RUN-DATE.
020800     05  WS-RUN-DATE-TODAY          PIC 9(8)       VALUE ZERO.
020900     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-TODAY.
021000         10  WS-RUN-CCYY            PIC 9(4).
021100         10  WS-RUN-MM              PIC 9(2).
021200         10  WS-RUN-DD              PIC 9(2).
021300     05  WS-RUN-DATE-DISPLAY        PIC X(10)      VALUE SPACES.
021400     05  FILLER                     PIC X(5).
021500
021600 01  WS-CONTROL-TOTALS.
021700     05  WS-SUBSCRIBER-COUNT        PIC S9(6)      COMP VALUE 0.
021800     05  WS-TOTAL-AMOUNT-SUM        PIC S9(11)V99  COMP-3
021900                                     VALUE 0.
022000     05  WS-ANOMALY-COUNT-SUM       PIC S9(7)      COMP VALUE 0.
022100     05  WS-AUTOFIX-SAVINGS-SUM     PIC S9(9)V99   COMP-3
022200                                     VALUE 0.
022300     05  WS-BEST-AFX-SAVINGS        PIC S9(7)V99   COMP-3
022400                                     VALUE 0.
022500     05  FILLER                     PIC X(10).
022600
022700*--------------------------------------------------------------*
022800* DAYS-IN-MONTH TABLE - LOADED BY FILLER VALUE, SAME AS THE    *
022900* OLD MESSAGE TABLES IN MB1500.  EVERY PERIOD ON THIS EXTRACT  *
023000* IS EXACTLY ONE CALENDAR MONTH SO THIS IS ALL WE NEED FOR A   *
023100* DAYS-IN-PERIOD COUNT - FEBRUARY IS BUMPED FOR LEAP YEARS AT  *
023200* 2105-CALC-DAYS-COUNT.                                        *
023300*--------------------------------------------------------------*
023400 01  WS-DAYS-IN-MONTH-LITS.
023500     05  FILLER                     PIC S9(3) COMP VALUE 31.
023600     05  FILLER                     PIC S9(3) COMP VALUE 28.
023700     05  FILLER                     PIC S9(3) COMP VALUE 31.
023800     05  FILLER                     PIC S9(3) COMP VALUE 30.
023900     05  FILLER                     PIC S9(3) COMP VALUE 31.
024000     05  FILLER                     PIC S9(3) COMP VALUE 30.
024100     05  FILLER                     PIC S9(3) COMP VALUE 31.
024200     05  FILLER                     PIC S9(3) COMP VALUE 31.
024300     05  FILLER                     PIC S9(3) COMP VALUE 30.
024400     05  FILLER                     PIC S9(3) COMP VALUE 31.
024500     05  FILLER                     PIC S9(3) COMP VALUE 30.
024600     05  FILLER                     PIC S9(3) COMP VALUE 31.
024700 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LITS.
024800     05  WS-DIM-ENTRY               PIC S9(3) COMP
024900                                     OCCURS 12 TIMES.
025000
025100 01  WS-LOOP-SUBS.
025200     05  WS-SUB1                    PIC S9(4)      COMP.
025300     05  WS-SUB2                    PIC S9(4)      COMP.
025400     05  WS-SUB3                    PIC S9(4)      COMP.
025500     05  WS-MATCH-SUB               PIC S9(6)      COMP.
025600     05  WS-FOUND-SW                PIC X.
025700         88  WS-FOUND                  VALUE 'Y'.
025800         88  WS-NOT-FOUND              VALUE 'N'.
025900     05  WS-HALF1-N                 PIC S9(4)      COMP.
026000     05  WS-HALF2-N                 PIC S9(4)      COMP.
026100     05  FILLER                     PIC X(5).
026200
026300 01  WS-ACCUM-AREA.
026400     05  WS-ACC-1                   PIC S9(9)V99   COMP-3.
026500     05  WS-ACC-2                   PIC S9(9)V99   COMP-3.
026600     05  WS-ACC-3                   PIC S9(9)V99   COMP-3.
026700     05  WS-ACC-4                   PIC S9(9)V99   COMP-3.
026800     05  WS-DIVISOR                 PIC S9(9)V99   COMP-3.
026900     05  WS-PCT-WORK                PIC S9(7)V9999 COMP-3.
027000     05  WS-TREND-RESULT            PIC X(10).
027100     05  FILLER                     PIC X(5).
027200
027300 01  WS-SQRT-WORK.
027400     05  WS-SQRT-X                  PIC S9(11)V9999 COMP-3.
027500     05  WS-SQRT-Y                  PIC S9(11)V9999 COMP-3.
027600     05  WS-SQRT-CNT                PIC S9(2)      COMP.
027700     05  FILLER                     PIC X(5).
027800
027900 01  WS-CURR-USER-INFO.
028000     05  WS-CURR-USER-NAME          PIC X(30).
028100     05  WS-CURR-USER-TYPE          PIC X(12).
028200     05  WS-CURR-USER-MSISDN        PIC X(15).
028300     05  WS-CURR-USER-PLAN-ID       PIC 9(9).
028400     05  WS-SCAN-USER-TYPE          PIC X(12).
028500     05  WS-SIMILAR-SW              PIC X.
028600         88  WS-IS-SIMILAR             VALUE 'Y'.
028700         88  WS-NOT-SIMILAR            VALUE 'N'.
028800     05  FILLER                     PIC X(5).
028900
029000 01  WS-COHORT-WORK.
029100     05  WS-COHORT-CUTOFF           PIC 9(8).
029200     05  WS-PEER-CUTOFF             PIC 9(8).
029300     05  WS-CO-CCYY                 PIC S9(4)      COMP.
029400     05  WS-CO-MM                   PIC S9(4)      COMP.
029500     05  WS-CO-DD                   PIC S9(4)      COMP.
029600     05  WS-CO-TOTAL-MOS            PIC S9(6)      COMP.
029700     05  WS-PEER-SUM                PIC S9(9)V99   COMP-3.
029800     05  WS-PEER-COUNT              PIC S9(6)      COMP.
029900     05  WS-PEER-AVG                PIC S9(9)V99   COMP-3.
030000     05  FILLER                     PIC X(5).
030100 01  WS-SCENARIO-PARAMS.
030200     05  WS-SCN-HAS-NEW-PLAN-SW     PIC X.
030300         88  WS-SCN-HAS-NEW-PLAN       VALUE 'Y'.
030400     05  WS-SCN-PLAN-SUB            PIC S9(4)      COMP.
030500     05  WS-SCN-HAS-ADDON-SW        PIC X.
030600         88  WS-SCN-HAS-ADDON          VALUE 'Y'.
030700     05  WS-SCN-ADDON-SUB           PIC S9(4)      COMP.
030800     05  WS-SCN-DISABLE-VAS-SW      PIC X.
030900         88  WS-SCN-DISABLE-VAS        VALUE 'Y'.
031000     05  WS-SCN-BLOCK-PSMS-SW       PIC X.
031100         88  WS-SCN-BLOCK-PSMS         VALUE 'Y'.
031200     05  WS-SCN-NEW-TOTAL           PIC S9(9)V99   COMP-3.
031300     05  WS-SCN-DESCRIPTION         PIC X(50).
031400     05  FILLER                     PIC X(10).
031500
031600*--------------------------------------------------------------*
031700* SWAP BUFFER FOR 2633-SWAP-SCN-ENTRIES - MIRRORS TB-SCN-ENTRY  *
031800* FIELD FOR FIELD SO THE WHOLE-ENTRY MOVE LINES UP BYTE FOR     *
031900* BYTE.  NO FILLER PAD HERE ON PURPOSE - ADDING ONE WOULD THROW *
032000* THE GROUP MOVE OFF TB-SCN-ENTRY'S LENGTH.                     *
032100*--------------------------------------------------------------*
032200 01  WS-SCN-SWAP.
032300     05  WS-SWAP-DESCRIPTION        PIC X(50).
032400     05  WS-SWAP-NEW-TOTAL          PIC S9(9)V99   COMP-3.
032500     05  WS-SWAP-SAVINGS            PIC S9(7)V99   COMP-3.
032600
032700 01  WS-MESSAGE-AREA.
032800     05  WS-TAX-MESSAGE             PIC X(120).
032900     05  WS-SAVINGS-MESSAGE         PIC X(50).
033000     05  WS-MSG-PTR                 PIC S9(4)      COMP.
033100     05  FILLER                     PIC X(10).
033200
033300 01  WS-MISC-AMOUNTS.
033400     05  WS-VAS-SUM                 PIC S9(7)V99   COMP-3.
033500     05  WS-PSMS-SUM                PIC S9(7)V99   COMP-3.
033600     05  WS-ROAMING-SUM             PIC S9(7)V99   COMP-3.
033700     05  WS-PLAN-FEE-AMT            PIC S9(7)V99   COMP-3.
033800     05  WS-MIN-PRICE               PIC S9(7)V99   COMP-3.
033900     05  WS-MAX-QUOTA               PIC S9(5)V99   COMP-3.
034000     05  WS-DATA-GB-USED            PIC S9(7)V9999 COMP-3.
034100     05  WS-VOICE-MIN-USED          PIC S9(7)      COMP-3.
034200     05  WS-SMS-CNT-USED            PIC S9(7)      COMP-3.
034300     05  FILLER                     PIC X(10).
034400
034500 01  WS-REPORT-LITERALS.
034600     05  WS-LIT-PERIOD              PIC X(17)      VALUE SPACES.
034700     05  WS-LIT-AMOUNT              PIC X(18)      VALUE SPACES.
034800     05  WS-LIT-AMOUNT2             PIC X(18)      VALUE SPACES.
034900     05  WS-LIT-AMOUNT3             PIC X(18)      VALUE SPACES.
035000     05  WS-EDIT-AMT                PIC -(9)9.99.
035100     05  WS-EDIT-AMT2               PIC -(7)9.99.
035200     05  WS-EDIT-PCT                PIC -(5)9.9.
035300     05  WS-EDIT-Z                  PIC -9.99.
035400     05  WS-EDIT-CNT                PIC -(6)9.
035500     05  FILLER                     PIC X(10).
035600
035700 PROCEDURE DIVISION.
035800*================================================================
035900* 0000-MAIN-CONTROL - OPEN, LOAD, DRIVE, CLOSE.
036000*================================================================
036100 0000-MAIN-CONTROL.
036200     ACCEPT WS-RUN-DATE-TODAY FROM DATE YYYYMMDD.
036300     STRING WS-RUN-CCYY DELIMITED BY SIZE
036400            '-'         DELIMITED BY SIZE
036500            WS-RUN-MM   DELIMITED BY SIZE
036600            '-'         DELIMITED BY SIZE
036700            WS-RUN-DD   DELIMITED BY SIZE
036800            INTO WS-RUN-DATE-DISPLAY.
036900     PERFORM 1000-LOAD-CATALOGS
037000         THRU 1000-LOAD-CATALOGS-EXIT.
037100     PERFORM 1100-LOAD-BILL-HEADERS
037200         THRU 1100-LOAD-BILL-HEADERS-EXIT.
037300     PERFORM 1200-LOAD-BILL-ITEMS
037400         THRU 1200-LOAD-BILL-ITEMS-EXIT.
037500     PERFORM 1300-LOAD-USAGE-DAILY
037600         THRU 1300-LOAD-USAGE-DAILY-EXIT.
037700     OPEN OUTPUT RPT-FILE.
037800     PERFORM 2000-MAIN-PROCESS
037900         THRU 2000-MAIN-PROCESS-EXIT.
038000     PERFORM 9000-PRINT-FOOTER
038100         THRU 9000-PRINT-FOOTER-EXIT.
038200     CLOSE RPT-FILE.
038300     PERFORM 9900-END-RUN
038400         THRU 9900-END-RUN-EXIT.
038500     STOP RUN.
038600
038700*================================================================
038800* 1000 SERIES - LOAD THE THREE SMALL CATALOGS AND THE TWO BIG
038900* DETAIL EXTRACTS IN FULL.  NOTHING IN THIS PROGRAM RE-OPENS A
039000* LINE SEQUENTIAL FILE PART WAY THROUGH - EVERYTHING WE NEED IS
039100* ON HAND IN WORKING STORAGE BY THE TIME 2000-MAIN-PROCESS STARTS.
039200*================================================================
039300 1000-LOAD-CATALOGS.
039400     MOVE ZERO TO TB-PLAN-COUNT TB-ADDON-COUNT TB-USER-COUNT.
039500     OPEN INPUT PLAN-CATALOG-FILE.
039600     PERFORM 1010-READ-PLAN-FILE.
039700     PERFORM 1011-LOAD-PLAN-LOOP
039800         THRU 1011-LOAD-PLAN-LOOP-EXIT
039900         UNTIL TB-PLAN-EOF.
040000     CLOSE PLAN-CATALOG-FILE.
040100     OPEN INPUT ADDON-CATALOG-FILE.
040200     PERFORM 1020-READ-ADDON-FILE.
040300     PERFORM 1021-LOAD-ADDON-LOOP
040400         THRU 1021-LOAD-ADDON-LOOP-EXIT
040500         UNTIL TB-ADDON-EOF.
040600     CLOSE ADDON-CATALOG-FILE.
040700     OPEN INPUT USER-FILE.
040800     PERFORM 1030-READ-USER-FILE.
040900     PERFORM 1031-LOAD-USER-LOOP
041000         THRU 1031-LOAD-USER-LOOP-EXIT
041100         UNTIL TB-USER-EOF.
041200     CLOSE USER-FILE.
041300 1000-LOAD-CATALOGS-EXIT.
041400     EXIT.
041500
041600 1010-READ-PLAN-FILE.
041700     READ PLAN-CATALOG-FILE
041800         AT END SET TB-PLAN-EOF TO TRUE.
041900
042000 1011-LOAD-PLAN-LOOP.
042100     ADD 1 TO TB-PLAN-COUNT.
042200     IF TB-PLAN-COUNT > TB-PLAN-MAX-SUB
042300         MOVE TB-PLAN-MAX-SUB TO TB-PLAN-COUNT
042400         GO TO 1011-LOAD-PLAN-LOOP-EXIT
042500     END-IF.
042600     MOVE PLI-PLAN-ID       TO PL-PLAN-ID.
042700     MOVE PLI-PLAN-NAME     TO PL-PLAN-NAME.
042800     MOVE PLI-PLAN-TYPE     TO PL-PLAN-TYPE.
042900     MOVE PLI-PLAN-QUOTA-GB TO PL-PLAN-QUOTA-GB.
043000     MOVE PLI-PLAN-QUOTA-MIN TO PL-PLAN-QUOTA-MIN.
043100     MOVE PLI-PLAN-QUOTA-SMS TO PL-PLAN-QUOTA-SMS.
043200     MOVE PLI-PLAN-MONTHLY-PRICE TO PL-PLAN-MONTHLY-PRICE.
043300     MOVE PLI-PLAN-OVERAGE-GB TO PL-PLAN-OVERAGE-GB.
043400     MOVE PLI-PLAN-OVERAGE-MIN TO PL-PLAN-OVERAGE-MIN.
043500     MOVE PLI-PLAN-OVERAGE-SMS TO PL-PLAN-OVERAGE-SMS.
043600     MOVE PL-PLAN-ID        TO TB-PLAN-ID (TB-PLAN-COUNT).
043700     MOVE PL-PLAN-NAME      TO TB-PLAN-NAME (TB-PLAN-COUNT).
043800     MOVE PL-PLAN-TYPE      TO TB-PLAN-TYPE (TB-PLAN-COUNT).
043900     MOVE PL-PLAN-QUOTA-GB  TO TB-PLAN-QUOTA-GB (TB-PLAN-COUNT).
044000     MOVE PL-PLAN-QUOTA-MIN TO TB-PLAN-QUOTA-MIN (TB-PLAN-COUNT).
044100     MOVE PL-PLAN-QUOTA-SMS TO TB-PLAN-QUOTA-SMS (TB-PLAN-COUNT).
044200     MOVE PL-PLAN-MONTHLY-PRICE
044300         TO TB-PLAN-MONTHLY-PRICE (TB-PLAN-COUNT).
044400     MOVE PL-PLAN-OVERAGE-GB
044500         TO TB-PLAN-OVERAGE-GB (TB-PLAN-COUNT).
044600     MOVE PL-PLAN-OVERAGE-MIN
044700         TO TB-PLAN-OVERAGE-MIN (TB-PLAN-COUNT).
044800     MOVE PL-PLAN-OVERAGE-SMS
044900         TO TB-PLAN-OVERAGE-SMS (TB-PLAN-COUNT).
045000     PERFORM 1010-READ-PLAN-FILE.
045100 1011-LOAD-PLAN-LOOP-EXIT.
045200     EXIT.
045300
045400 1020-READ-ADDON-FILE.
045500     READ ADDON-CATALOG-FILE
045600         AT END SET TB-ADDON-EOF TO TRUE.
045700
045800 1021-LOAD-ADDON-LOOP.
045900     ADD 1 TO TB-ADDON-COUNT.
046000     IF TB-ADDON-COUNT > TB-ADDON-MAX-SUB
046100         MOVE TB-ADDON-MAX-SUB TO TB-ADDON-COUNT
046200         GO TO 1021-LOAD-ADDON-LOOP-EXIT
046300     END-IF.
046400     MOVE ADI-ADDON-ID        TO AD-ADDON-ID.
046500     MOVE ADI-ADDON-NAME      TO AD-ADDON-NAME.
046600     MOVE ADI-ADDON-TYPE      TO AD-ADDON-TYPE.
046700     MOVE ADI-ADDON-EXTRA-GB  TO AD-ADDON-EXTRA-GB.
046800     MOVE ADI-ADDON-EXTRA-MIN TO AD-ADDON-EXTRA-MIN.
046900     MOVE ADI-ADDON-EXTRA-SMS TO AD-ADDON-EXTRA-SMS.
047000     MOVE ADI-ADDON-PRICE     TO AD-ADDON-PRICE.
047100     MOVE AD-ADDON-ID      TO TB-ADDON-ID (TB-ADDON-COUNT).
047200     MOVE AD-ADDON-NAME    TO TB-ADDON-NAME (TB-ADDON-COUNT).
047300     MOVE AD-ADDON-TYPE    TO TB-ADDON-TYPE (TB-ADDON-COUNT).
047400     MOVE AD-ADDON-EXTRA-GB
047500         TO TB-ADDON-EXTRA-GB (TB-ADDON-COUNT).
047600     MOVE AD-ADDON-EXTRA-MIN
047700         TO TB-ADDON-EXTRA-MIN (TB-ADDON-COUNT).
047800     MOVE AD-ADDON-EXTRA-SMS
047900         TO TB-ADDON-EXTRA-SMS (TB-ADDON-COUNT).
048000     MOVE AD-ADDON-PRICE   TO TB-ADDON-PRICE (TB-ADDON-COUNT).
048100     PERFORM 1020-READ-ADDON-FILE.
048200 1021-LOAD-ADDON-LOOP-EXIT.
048300     EXIT.
048400
048500 1030-READ-USER-FILE.
048600     READ USER-FILE
048700         AT END SET TB-USER-EOF TO TRUE.
048800
048900 1031-LOAD-USER-LOOP.
049000     ADD 1 TO TB-USER-COUNT.
049100     IF TB-USER-COUNT > TB-USER-MAX-SUB
049200         MOVE TB-USER-MAX-SUB TO TB-USER-COUNT
049300         GO TO 1031-LOAD-USER-LOOP-EXIT
049400     END-IF.
049500     MOVE USI-USER-ID              TO US-USER-ID.
049600     MOVE USI-USER-NAME            TO US-USER-NAME.
049700     MOVE USI-USER-CURRENT-PLAN-ID TO US-USER-CURRENT-PLAN-ID.
049800     MOVE USI-USER-TYPE            TO US-USER-TYPE.
049900     MOVE USI-USER-MSISDN          TO US-USER-MSISDN.
050000     MOVE US-USER-ID     TO TB-USER-ID (TB-USER-COUNT).
050100     MOVE US-USER-NAME   TO TB-USER-NAME (TB-USER-COUNT).
050200     MOVE US-USER-CURRENT-PLAN-ID
050300         TO TB-USER-PLAN-ID (TB-USER-COUNT).
050400     MOVE US-USER-TYPE   TO TB-USER-TYPE (TB-USER-COUNT).
050500     MOVE US-USER-MSISDN TO TB-USER-MSISDN (TB-USER-COUNT).
050600     MOVE ZERO           TO TB-USER-LATEST-BILL-AMT
050700                                 (TB-USER-COUNT).
050800     SET TB-USER-NOT-IN-COHORT (TB-USER-COUNT) TO TRUE.
050900     PERFORM 1030-READ-USER-FILE.
051000 1031-LOAD-USER-LOOP-EXIT.
051100     EXIT.
051200
051300 1100-LOAD-BILL-HEADERS.
051400     MOVE ZERO TO TB-AB-COUNT.
051500     OPEN INPUT BILL-HEADER-FILE.
051600     PERFORM 1110-READ-BILL-HDR-FILE.
051700     PERFORM 1111-LOAD-BILL-HDR-LOOP
051800         THRU 1111-LOAD-BILL-HDR-LOOP-EXIT
051900         UNTIL TB-BILL-HEADER-EOF.
052000     CLOSE BILL-HEADER-FILE.
052100 1100-LOAD-BILL-HEADERS-EXIT.
052200     EXIT.
052300
052400 1110-READ-BILL-HDR-FILE.
052500     READ BILL-HEADER-FILE
052600         AT END SET TB-BILL-HEADER-EOF TO TRUE.
052700
052800 1111-LOAD-BILL-HDR-LOOP.
052900     ADD 1 TO TB-AB-COUNT.
053000     IF TB-AB-COUNT > TB-AB-MAX-SUB
053100         MOVE TB-AB-MAX-SUB TO TB-AB-COUNT
053200         GO TO 1111-LOAD-BILL-HDR-LOOP-EXIT
053300     END-IF.
053400     MOVE BHI-BILL-ID      TO BH-BILL-ID.
053500     MOVE BHI-BILL-USER-ID TO BH-BILL-USER-ID.
053600     MOVE BHI-PERIOD-START TO BH-PERIOD-START.
053700     MOVE BHI-PERIOD-END   TO BH-PERIOD-END.
053800     MOVE BHI-ISSUE-DATE   TO BH-ISSUE-DATE.
053900     MOVE BHI-TOTAL-AMOUNT TO BH-TOTAL-AMOUNT.
054000     MOVE BHI-CURRENCY     TO BH-CURRENCY.
054100     MOVE BH-BILL-ID      TO TB-AB-BILL-ID (TB-AB-COUNT).
054200     MOVE BH-BILL-USER-ID TO TB-AB-USER-ID (TB-AB-COUNT).
054300     MOVE BH-PERIOD-START TO TB-AB-PERIOD-START (TB-AB-COUNT).
054400     MOVE BH-PERIOD-END   TO TB-AB-PERIOD-END (TB-AB-COUNT).
054500     MOVE BH-TOTAL-AMOUNT TO TB-AB-TOTAL-AMOUNT (TB-AB-COUNT).
054600     MOVE BH-CURRENCY     TO TB-AB-CURRENCY (TB-AB-COUNT).
054700     PERFORM 1110-READ-BILL-HDR-FILE.
054800 1111-LOAD-BILL-HDR-LOOP-EXIT.
054900     EXIT.
055000
055100 1200-LOAD-BILL-ITEMS.
055200     MOVE ZERO TO TB-AI-COUNT.
055300     OPEN INPUT BILL-ITEM-FILE.
055400     PERFORM 1210-READ-BILL-ITEM-FILE.
055500     PERFORM 1211-LOAD-BILL-ITEM-LOOP
055600         THRU 1211-LOAD-BILL-ITEM-LOOP-EXIT
055700         UNTIL TB-BILL-ITEM-EOF.
055800     CLOSE BILL-ITEM-FILE.
055900 1200-LOAD-BILL-ITEMS-EXIT.
056000     EXIT.
056100
056200 1210-READ-BILL-ITEM-FILE.
056300     READ BILL-ITEM-FILE
056400         AT END SET TB-BILL-ITEM-EOF TO TRUE.
056500
056600 1211-LOAD-BILL-ITEM-LOOP.
056700     ADD 1 TO TB-AI-COUNT.
056800     IF TB-AI-COUNT > TB-AI-MAX-SUB
056900         MOVE TB-AI-MAX-SUB TO TB-AI-COUNT
057000         GO TO 1211-LOAD-BILL-ITEM-LOOP-EXIT
057100     END-IF.
057200     MOVE BII-ITEM-BILL-ID TO BI-ITEM-BILL-ID.
057300     MOVE BII-ITEM-CATEGORY TO BI-ITEM-CATEGORY.
057400     MOVE BII-ITEM-SUBTYPE  TO BI-ITEM-SUBTYPE.
057500     MOVE BII-ITEM-AMOUNT   TO BI-ITEM-AMOUNT.
057600     MOVE BII-ITEM-TAX-RATE TO BI-ITEM-TAX-RATE.
057700     MOVE BI-ITEM-BILL-ID
057800         TO TB-AI-ITEM-BILL-ID (TB-AI-COUNT).
057900     MOVE BI-ITEM-CATEGORY TO TB-AI-CATEGORY (TB-AI-COUNT).
058000     MOVE BI-ITEM-SUBTYPE  TO TB-AI-SUBTYPE (TB-AI-COUNT).
058100     MOVE BI-ITEM-AMOUNT   TO TB-AI-AMOUNT (TB-AI-COUNT).
058200     MOVE BI-ITEM-TAX-RATE TO TB-AI-TAX-RATE (TB-AI-COUNT).
058300     PERFORM 1210-READ-BILL-ITEM-FILE.
058400 1211-LOAD-BILL-ITEM-LOOP-EXIT.
058500     EXIT.
058600
058700 1300-LOAD-USAGE-DAILY.
058800     MOVE ZERO TO TB-AU-COUNT.
058900     OPEN INPUT USAGE-DAILY-FILE.
059000     PERFORM 1310-READ-USAGE-FILE.
059100     PERFORM 1311-LOAD-USAGE-LOOP
059200         THRU 1311-LOAD-USAGE-LOOP-EXIT
059300         UNTIL TB-USAGE-DAILY-EOF.
059400     CLOSE USAGE-DAILY-FILE.
059500 1300-LOAD-USAGE-DAILY-EXIT.
059600     EXIT.
059700
059800 1310-READ-USAGE-FILE.
059900     READ USAGE-DAILY-FILE
060000         AT END SET TB-USAGE-DAILY-EOF TO TRUE.
060100
060200 1311-LOAD-USAGE-LOOP.
060300     ADD 1 TO TB-AU-COUNT.
060400     IF TB-AU-COUNT > TB-AU-MAX-SUB
060500         MOVE TB-AU-MAX-SUB TO TB-AU-COUNT
060600         GO TO 1311-LOAD-USAGE-LOOP-EXIT
060700     END-IF.
060800     MOVE UDI-USAGE-USER-ID TO UD-USAGE-USER-ID.
060900     MOVE UDI-USAGE-DATE    TO UD-USAGE-DATE.
061000     MOVE UDI-MB-USED       TO UD-MB-USED.
061100     MOVE UDI-MINUTES-USED  TO UD-MINUTES-USED.
061200     MOVE UDI-SMS-USED      TO UD-SMS-USED.
061300     MOVE UDI-ROAMING-MB    TO UD-ROAMING-MB.
061400     MOVE UD-USAGE-USER-ID TO TB-AU-USER-ID (TB-AU-COUNT).
061500     MOVE UD-USAGE-DATE    TO TB-AU-DATE (TB-AU-COUNT).
061600     MOVE UD-MB-USED       TO TB-AU-MB (TB-AU-COUNT).
061700     MOVE UD-MINUTES-USED  TO TB-AU-MINUTES (TB-AU-COUNT).
061800     MOVE UD-SMS-USED      TO TB-AU-SMS (TB-AU-COUNT).
061900     MOVE UD-ROAMING-MB    TO TB-AU-ROAMING-MB (TB-AU-COUNT).
062000     PERFORM 1310-READ-USAGE-FILE.
062100 1311-LOAD-USAGE-LOOP-EXIT.
062200     EXIT.
062300
062400*================================================================
062500* 2000 SERIES - ONE PASS OF TB-ALL-BILL-TABLE, ONE PRINTED BLOCK
062600* PER BILL ON FILE.  EACH BILL IS "THE CURRENT BILL"; THE OTHER
062700* ROWS FOR THE SAME SUBSCRIBER WITH AN EARLIER PERIOD START ARE
062800* ITS HISTORY.
062900*================================================================
063000 2000-MAIN-PROCESS.
063100     PERFORM 2005-PROCESS-ONE-BILL
063200         THRU 2005-PROCESS-ONE-BILL-EXIT
063300         VARYING TB-AB-SUB FROM 1 BY 1
063400         UNTIL TB-AB-SUB > TB-AB-COUNT.
063500 2000-MAIN-PROCESS-EXIT.
063600     EXIT.
063700
063800 2005-PROCESS-ONE-BILL.
063900     PERFORM 2010-INIT-SUBSCRIBER-WORK
064000         THRU 2010-INIT-SUBSCRIBER-WORK-EXIT.
064100     PERFORM 2020-FIND-USER-ENTRY
064200         THRU 2020-FIND-USER-ENTRY-EXIT.
064300     PERFORM 2030-BUILD-CURRENT-USAGE
064400         THRU 2030-BUILD-CURRENT-USAGE-EXIT.
064500     PERFORM 2040-BUILD-CURRENT-ITEMS
064600         THRU 2040-BUILD-CURRENT-ITEMS-EXIT.
064700     PERFORM 2050-BUILD-HISTORY
064800         THRU 2050-BUILD-HISTORY-EXIT.
064900     PERFORM 2060-BUILD-PREV-ITEMS
065000         THRU 2060-BUILD-PREV-ITEMS-EXIT.
065100     PERFORM 2100-USAGE-SUMMARY
065200         THRU 2100-USAGE-SUMMARY-EXIT.
065300     PERFORM 2200-TAX-BREAKDOWN
065400         THRU 2200-TAX-BREAKDOWN-EXIT.
065500     PERFORM 2300-DETECT-ANOMALIES
065600         THRU 2300-DETECT-ANOMALIES-EXIT.
065700     PERFORM 2400-BUILD-AUTOFIX
065800         THRU 2400-BUILD-AUTOFIX-EXIT.
065900     PERFORM 2500-COHORT-COMPARE
066000         THRU 2500-COHORT-COMPARE-EXIT.
066100     PERFORM 2600-RUN-SIMULATIONS
066200         THRU 2600-RUN-SIMULATIONS-EXIT.
066300     PERFORM 2700-BILL-SUMMARY
066400         THRU 2700-BILL-SUMMARY-EXIT.
066500     PERFORM 2900-ACCUM-FOOTER-TOTALS
066600         THRU 2900-ACCUM-FOOTER-TOTALS-EXIT.
066700     PERFORM 3000-PRINT-SUBSCRIBER-REPORT
066800         THRU 3000-PRINT-SUBSCRIBER-REPORT-EXIT.
066900 2005-PROCESS-ONE-BILL-EXIT.
067000     EXIT.
067100
067200 2010-INIT-SUBSCRIBER-WORK.
067300     MOVE TB-AB-BILL-ID (TB-AB-SUB)     TO TB-CURR-BILL-ID.
067400     MOVE TB-AB-USER-ID (TB-AB-SUB)     TO TB-CURR-USER-ID.
067500     MOVE TB-AB-PERIOD-START (TB-AB-SUB)
067600         TO TB-CURR-PERIOD-START.
067700     MOVE TB-AB-PERIOD-END (TB-AB-SUB)  TO TB-CURR-PERIOD-END.
067800     MOVE TB-AB-TOTAL-AMOUNT (TB-AB-SUB)
067900         TO TB-CURR-TOTAL-AMOUNT.
068000     INITIALIZE TB-USAGE-SUMMARY TB-TAX-SUMMARY TB-COHORT
068100         TB-BILL-SUMMARY.
068200     MOVE ZERO TO TB-ANM-COUNT TB-AFX-COUNT TB-SCN-COUNT
068300         TB-ITEM-COUNT TB-USAGE-COUNT TB-HIST-COUNT
068400         TB-PVS-COUNT TB-PVB-PSMS-COUNT.
068500     SET TB-PVS-ROAMING-NEVER TO TRUE.
068600 2010-INIT-SUBSCRIBER-WORK-EXIT.
068700     EXIT.
068800
068900 2020-FIND-USER-ENTRY.
069000     MOVE SPACES TO WS-CURR-USER-NAME WS-CURR-USER-TYPE
069100         WS-CURR-USER-MSISDN.
069200     MOVE ZERO TO WS-CURR-USER-PLAN-ID.
069300     SET WS-NOT-FOUND TO TRUE.
069400     PERFORM 2021-SCAN-USER-TABLE
069500         THRU 2021-SCAN-USER-TABLE-EXIT
069600         VARYING TB-USER-SUB FROM 1 BY 1
069700         UNTIL TB-USER-SUB > TB-USER-COUNT
069800            OR WS-FOUND.
069900 2020-FIND-USER-ENTRY-EXIT.
070000     EXIT.
070100
070200 2021-SCAN-USER-TABLE.
070300     IF TB-USER-ID (TB-USER-SUB) = TB-CURR-USER-ID
070400         MOVE TB-USER-NAME (TB-USER-SUB) TO WS-CURR-USER-NAME
070500         MOVE TB-USER-TYPE (TB-USER-SUB) TO WS-CURR-USER-TYPE
070600         MOVE TB-USER-MSISDN (TB-USER-SUB)
070700             TO WS-CURR-USER-MSISDN
070800         MOVE TB-USER-PLAN-ID (TB-USER-SUB)
070900             TO WS-CURR-USER-PLAN-ID
071000         SET WS-FOUND TO TRUE
071100     END-IF.
071200 2021-SCAN-USER-TABLE-EXIT.
071300     EXIT.
071400
071500 2030-BUILD-CURRENT-USAGE.
071600     PERFORM 2031-SCAN-ALL-USAGE
071700         THRU 2031-SCAN-ALL-USAGE-EXIT
071800         VARYING TB-AU-SUB FROM 1 BY 1
071900         UNTIL TB-AU-SUB > TB-AU-COUNT.
072000 2030-BUILD-CURRENT-USAGE-EXIT.
072100     EXIT.
072200
072300 2031-SCAN-ALL-USAGE.
072400     IF TB-AU-USER-ID (TB-AU-SUB) = TB-CURR-USER-ID
072500        AND TB-AU-DATE (TB-AU-SUB) NOT < TB-CURR-PERIOD-START
072600        AND TB-AU-DATE (TB-AU-SUB) NOT > TB-CURR-PERIOD-END
072700        AND TB-USAGE-COUNT < TB-USAGE-MAX-SUB
072800         ADD 1 TO TB-USAGE-COUNT
072900         MOVE TB-AU-DATE (TB-AU-SUB)
073000             TO TB-USAGE-DATE (TB-USAGE-COUNT)
073100         MOVE TB-AU-MB (TB-AU-SUB)
073200             TO TB-USAGE-MB (TB-USAGE-COUNT)
073300         MOVE TB-AU-MINUTES (TB-AU-SUB)
073400             TO TB-USAGE-MINUTES (TB-USAGE-COUNT)
073500         MOVE TB-AU-SMS (TB-AU-SUB)
073600             TO TB-USAGE-SMS (TB-USAGE-COUNT)
073700         MOVE TB-AU-ROAMING-MB (TB-AU-SUB)
073800             TO TB-USAGE-ROAMING-MB (TB-USAGE-COUNT)
073900     END-IF.
074000 2031-SCAN-ALL-USAGE-EXIT.
074100     EXIT.
074200
074300 2040-BUILD-CURRENT-ITEMS.
074400     PERFORM 2041-SCAN-ALL-ITEMS-CURR
074500         THRU 2041-SCAN-ALL-ITEMS-CURR-EXIT
074600         VARYING TB-AI-SUB FROM 1 BY 1
074700         UNTIL TB-AI-SUB > TB-AI-COUNT.
074800 2040-BUILD-CURRENT-ITEMS-EXIT.
074900     EXIT.
075000
075100 2041-SCAN-ALL-ITEMS-CURR.
075200     IF TB-AI-ITEM-BILL-ID (TB-AI-SUB) = TB-CURR-BILL-ID
075300        AND TB-ITEM-COUNT < TB-ITEM-MAX-SUB
075400         ADD 1 TO TB-ITEM-COUNT
075500         MOVE TB-AI-CATEGORY (TB-AI-SUB)
075600             TO TB-ITEM-CATEGORY (TB-ITEM-COUNT)
075700         MOVE TB-AI-SUBTYPE (TB-AI-SUB)
075800             TO TB-ITEM-SUBTYPE (TB-ITEM-COUNT)
075900         MOVE TB-AI-AMOUNT (TB-AI-SUB)
076000             TO TB-ITEM-AMOUNT (TB-ITEM-COUNT)
076100         MOVE TB-AI-TAX-RATE (TB-AI-SUB)
076200             TO TB-ITEM-TAX-RATE (TB-ITEM-COUNT)
076300     END-IF.
076400 2041-SCAN-ALL-ITEMS-CURR-EXIT.
076500     EXIT.
076600
076700*--------------------------------------------------------------*
076800* TRAILING BILL HISTORY - ANY OTHER BILL FOR THIS SUBSCRIBER    *
076900* WITH AN EARLIER PERIOD START.  THE EXTRACTS ARE BUILT ONE     *
077000* SUBSCRIBER AT A TIME IN PERIOD ORDER SO A STRAIGHT FILE-ORDER *
077100* COLLECTION, CAPPED AT 12, GIVES US THE TRAILING BILLS WITHOUT *
077200* AN EXTRA SORT STEP - IF THAT EVER CHANGES THIS PARAGRAPH WILL *
077300* NEED A REAL DESCENDING SORT ON TB-HIST-PERIOD-START.          *
077400*--------------------------------------------------------------*
077500 2050-BUILD-HISTORY.
077600*          NOTE - USES TB-PREV-SUB, NOT TB-AB-SUB, SO IT DOES NOT
077700*          DISTURB THE DRIVING SUBSCRIPT 2000-MAIN-PROCESS IS
077800*          VARYING OVER TB-ALL-BILL-TABLE ONE LEVEL UP.
077900     PERFORM 2051-SCAN-ALL-BILLS-HIST
078000         THRU 2051-SCAN-ALL-BILLS-HIST-EXIT
078100         VARYING TB-PREV-SUB FROM 1 BY 1
078200         UNTIL TB-PREV-SUB > TB-AB-COUNT.
078300 2050-BUILD-HISTORY-EXIT.
078400     EXIT.
078500
078600 2051-SCAN-ALL-BILLS-HIST.
078700     IF TB-AB-USER-ID (TB-PREV-SUB) = TB-CURR-USER-ID
078800        AND TB-AB-BILL-ID (TB-PREV-SUB) NOT = TB-CURR-BILL-ID
078900        AND TB-AB-PERIOD-START (TB-PREV-SUB)
079000            < TB-CURR-PERIOD-START
079100        AND TB-HIST-COUNT < TB-HIST-MAX-SUB
079200         ADD 1 TO TB-HIST-COUNT
079300         MOVE TB-AB-BILL-ID (TB-PREV-SUB)
079400             TO TB-HIST-BILL-ID (TB-HIST-COUNT)
079500         MOVE TB-AB-PERIOD-START (TB-PREV-SUB)
079600             TO TB-HIST-PERIOD-START (TB-HIST-COUNT)
079700         MOVE TB-AB-TOTAL-AMOUNT (TB-PREV-SUB)
079800             TO TB-HIST-TOTAL-AMOUNT (TB-HIST-COUNT)
079900     END-IF.
080000 2051-SCAN-ALL-BILLS-HIST-EXIT.
080100     EXIT.
080200
080300*--------------------------------------------------------------*
080400* SUBTYPE SET, ROAMING-EVER FLAG AND PER-BILL PREMIUM-SMS SUMS *
080500* FOR THE SUBSCRIBER'S TRAILING BILLS - FEEDS 2320/2330/2340.  *
080600*--------------------------------------------------------------*
080700 2060-BUILD-PREV-ITEMS.
080800     PERFORM 2061-SCAN-HIST-BILL-ITEMS
080900         THRU 2061-SCAN-HIST-BILL-ITEMS-EXIT
081000         VARYING TB-HIST-SUB FROM 1 BY 1
081100         UNTIL TB-HIST-SUB > TB-HIST-COUNT.
081200 2060-BUILD-PREV-ITEMS-EXIT.
081300     EXIT.
081400
081500 2061-SCAN-HIST-BILL-ITEMS.
081600     MOVE ZERO TO WS-ACC-1.
081700     PERFORM 2062-SCAN-ALL-ITEMS-PREV
081800         THRU 2062-SCAN-ALL-ITEMS-PREV-EXIT
081900         VARYING TB-AI-SUB FROM 1 BY 1
082000         UNTIL TB-AI-SUB > TB-AI-COUNT.
082100     IF WS-ACC-1 > ZERO AND TB-PVB-PSMS-COUNT < 12
082200         ADD 1 TO TB-PVB-PSMS-COUNT
082300         MOVE WS-ACC-1 TO TB-PVB-PSMS-ENTRY (TB-PVB-PSMS-COUNT)
082400     END-IF.
082500 2061-SCAN-HIST-BILL-ITEMS-EXIT.
082600     EXIT.
082700
082800 2062-SCAN-ALL-ITEMS-PREV.
082900     IF TB-AI-ITEM-BILL-ID (TB-AI-SUB)
083000             = TB-HIST-BILL-ID (TB-HIST-SUB)
083100         PERFORM 2063-ADD-SUBTYPE-IF-NEW
083200             THRU 2063-ADD-SUBTYPE-IF-NEW-EXIT
083300         IF TB-AI-CATEGORY (TB-AI-SUB) = 'ROAMING'
083400             SET TB-PVS-ROAMING-EVER TO TRUE
083500         END-IF
083600         IF TB-AI-CATEGORY (TB-AI-SUB) = 'PREMIUM_SMS'
083700             ADD TB-AI-AMOUNT (TB-AI-SUB) TO WS-ACC-1
083800         END-IF
083900     END-IF.
084000 2062-SCAN-ALL-ITEMS-PREV-EXIT.
084100     EXIT.
084200
084300 2063-ADD-SUBTYPE-IF-NEW.
084400     SET WS-NOT-FOUND TO TRUE.
084500     PERFORM 2064-SCAN-SUBTYPE-SET
084600         THRU 2064-SCAN-SUBTYPE-SET-EXIT
084700         VARYING WS-SUB1 FROM 1 BY 1
084800         UNTIL WS-SUB1 > TB-PVS-COUNT
084900            OR WS-FOUND.
085000     IF WS-NOT-FOUND AND TB-PVS-COUNT < 50
085100         ADD 1 TO TB-PVS-COUNT
085200         MOVE TB-AI-SUBTYPE (TB-AI-SUB)
085300             TO TB-PVS-ENTRY (TB-PVS-COUNT)
085400     END-IF.
085500 2063-ADD-SUBTYPE-IF-NEW-EXIT.
085600     EXIT.
085700
085800 2064-SCAN-SUBTYPE-SET.
085900     IF TB-PVS-ENTRY (WS-SUB1) = TB-AI-SUBTYPE (TB-AI-SUB)
086000         SET WS-FOUND TO TRUE
086100     END-IF.
086200 2064-SCAN-SUBTYPE-SET-EXIT.
086300     EXIT.
086400
086500*================================================================
086600* 2100 SERIES - USAGESERVICE - DAILY TOTALS, AVERAGES, QUOTA
086700* PERCENTAGES, TREND AND ESTIMATED COST BY CATEGORY.
086800*================================================================
086900 2100-USAGE-SUMMARY.
087000     PERFORM 2110-SUM-USAGE-TOTALS
087100         THRU 2110-SUM-USAGE-TOTALS-EXIT.
087200     PERFORM 2120-CALC-DAYS-AND-AVERAGES
087300         THRU 2120-CALC-DAYS-AND-AVERAGES-EXIT.
087400     PERFORM 2130-CALC-QUOTA-PCTS
087500         THRU 2130-CALC-QUOTA-PCTS-EXIT.
087600     PERFORM 2150-CALC-TREND
087700         THRU 2150-CALC-TREND-EXIT.
087800     PERFORM 2170-EST-USAGE-COST
087900         THRU 2170-EST-USAGE-COST-EXIT.
088000 2100-USAGE-SUMMARY-EXIT.
088100     EXIT.
088200
088300 2110-SUM-USAGE-TOTALS.
088400     MOVE ZERO TO TB-US-TOTAL-MB TB-US-TOTAL-MINUTES
088500         TB-US-TOTAL-SMS TB-US-TOTAL-ROAMING-MB
088600         TB-US-PEAK-DAY-MB TB-US-PEAK-DATE
088700         TB-US-PEAK-VOICE-MIN TB-US-PEAK-VOICE-DATE
088800         TB-US-PEAK-SMS TB-US-PEAK-SMS-DATE.
088900     PERFORM 2111-SUM-ONE-USAGE-ROW
089000         THRU 2111-SUM-ONE-USAGE-ROW-EXIT
089100         VARYING TB-USAGE-SUB FROM 1 BY 1
089200         UNTIL TB-USAGE-SUB > TB-USAGE-COUNT.
089300 2110-SUM-USAGE-TOTALS-EXIT.
089400     EXIT.
089500
089600 2111-SUM-ONE-USAGE-ROW.
089700     ADD TB-USAGE-MB (TB-USAGE-SUB) TO TB-US-TOTAL-MB.
089800     ADD TB-USAGE-MINUTES (TB-USAGE-SUB) TO TB-US-TOTAL-MINUTES.
089900     ADD TB-USAGE-SMS (TB-USAGE-SUB) TO TB-US-TOTAL-SMS.
090000     ADD TB-USAGE-ROAMING-MB (TB-USAGE-SUB)
090100         TO TB-US-TOTAL-ROAMING-MB.
090200     IF TB-USAGE-MB (TB-USAGE-SUB) > TB-US-PEAK-DAY-MB
090300         MOVE TB-USAGE-MB (TB-USAGE-SUB) TO TB-US-PEAK-DAY-MB
090400         MOVE TB-USAGE-DATE (TB-USAGE-SUB) TO TB-US-PEAK-DATE
090500     END-IF.
090600     IF TB-USAGE-MINUTES (TB-USAGE-SUB) > TB-US-PEAK-VOICE-MIN
090700         MOVE TB-USAGE-MINUTES (TB-USAGE-SUB)
090800             TO TB-US-PEAK-VOICE-MIN
090900         MOVE TB-USAGE-DATE (TB-USAGE-SUB)
091000             TO TB-US-PEAK-VOICE-DATE
091100     END-IF.
091200     IF TB-USAGE-SMS (TB-USAGE-SUB) > TB-US-PEAK-SMS
091300         MOVE TB-USAGE-SMS (TB-USAGE-SUB) TO TB-US-PEAK-SMS
091400         MOVE TB-USAGE-DATE (TB-USAGE-SUB) TO TB-US-PEAK-SMS-DATE
091500     END-IF.
091600 2111-SUM-ONE-USAGE-ROW-EXIT.
091700     EXIT.
091800
091900 2120-CALC-DAYS-AND-AVERAGES.
092000     PERFORM 2125-CALC-DAYS-COUNT
092100         THRU 2125-CALC-DAYS-COUNT-EXIT.
092200     IF TB-US-DAYS-COUNT > ZERO
092300         COMPUTE TB-US-AVG-DAILY-MB ROUNDED =
092400             TB-US-TOTAL-MB / TB-US-DAYS-COUNT
092500         DIVIDE TB-US-TOTAL-MINUTES BY TB-US-DAYS-COUNT
092600             GIVING TB-US-AVG-DAILY-VOICE
092700         DIVIDE TB-US-TOTAL-SMS BY TB-US-DAYS-COUNT
092800             GIVING TB-US-AVG-DAILY-SMS
092900         COMPUTE TB-US-AVG-DAILY-ROAM-MB ROUNDED =
093000             TB-US-TOTAL-ROAMING-MB / TB-US-DAYS-COUNT
093100     ELSE
093200         MOVE ZERO TO TB-US-AVG-DAILY-MB TB-US-AVG-DAILY-VOICE
093300             TB-US-AVG-DAILY-SMS TB-US-AVG-DAILY-ROAM-MB
093400     END-IF.
093500 2120-CALC-DAYS-AND-AVERAGES-EXIT.
093600     EXIT.
093700
093800*--------------------------------------------------------------*
093900* EVERY PERIOD ON THIS EXTRACT IS ONE CALENDAR MONTH, SO DAYS   *
094000* IN THE PERIOD IS JUST DAYS-IN-THAT-MONTH - NO JULIAN DAY      *
094100* ARITHMETIC NEEDED.  FEBRUARY IS BUMPED A DAY ON LEAP YEARS.   *
094200*--------------------------------------------------------------*
094300 2125-CALC-DAYS-COUNT.
094400     DIVIDE TB-CURR-PERIOD-START BY 10000
094500         GIVING WS-SUB1 REMAINDER WS-SUB3.
094600     DIVIDE WS-SUB3 BY 100
094700         GIVING WS-SUB2 REMAINDER WS-SUB3.
094800     MOVE WS-DIM-ENTRY (WS-SUB2) TO TB-US-DAYS-COUNT.
094900     IF WS-SUB2 = 2
095000         DIVIDE WS-SUB1 BY 4 GIVING WS-HALF1-N
095100             REMAINDER WS-HALF2-N
095200         IF WS-HALF2-N = ZERO
095300             DIVIDE WS-SUB1 BY 100 GIVING WS-HALF1-N
095400                 REMAINDER WS-HALF2-N
095500             IF WS-HALF2-N = ZERO
095600                 DIVIDE WS-SUB1 BY 400 GIVING WS-HALF1-N
095700                     REMAINDER WS-HALF2-N
095800                 IF WS-HALF2-N = ZERO
095900                     ADD 1 TO TB-US-DAYS-COUNT
096000                 END-IF
096100             ELSE
096200                 ADD 1 TO TB-US-DAYS-COUNT
096300             END-IF
096400         END-IF
096500     END-IF.
096600 2125-CALC-DAYS-COUNT-EXIT.
096700     EXIT.
096800
096900 2130-CALC-QUOTA-PCTS.
097000     SET WS-NOT-FOUND TO TRUE.
097100     MOVE ZERO TO WS-MATCH-SUB.
097200     PERFORM 2131-FIND-CURRENT-PLAN
097300         THRU 2131-FIND-CURRENT-PLAN-EXIT
097400         VARYING TB-PLAN-SUB FROM 1 BY 1
097500         UNTIL TB-PLAN-SUB > TB-PLAN-COUNT
097600            OR WS-FOUND.
097700     SET TB-US-UNDER-QUOTA TO TRUE.
097800     IF WS-FOUND
097900         COMPUTE WS-DATA-GB-USED ROUNDED = TB-US-TOTAL-MB / 1024
098000         IF TB-PLAN-QUOTA-GB (WS-MATCH-SUB) > ZERO
098100             COMPUTE TB-US-QUOTA-GB-PCT ROUNDED =
098200                 (WS-DATA-GB-USED /
098300                  TB-PLAN-QUOTA-GB (WS-MATCH-SUB)) * 100
098400         END-IF
098500         IF TB-PLAN-QUOTA-MIN (WS-MATCH-SUB) > ZERO
098600             COMPUTE TB-US-QUOTA-MIN-PCT ROUNDED =
098700                 (TB-US-TOTAL-MINUTES /
098800                  TB-PLAN-QUOTA-MIN (WS-MATCH-SUB)) * 100
098900         END-IF
099000         IF TB-PLAN-QUOTA-SMS (WS-MATCH-SUB) > ZERO
099100             COMPUTE TB-US-QUOTA-SMS-PCT ROUNDED =
099200                 (TB-US-TOTAL-SMS /
099300                  TB-PLAN-QUOTA-SMS (WS-MATCH-SUB)) * 100
099400         END-IF
099500         IF TB-US-QUOTA-GB-PCT > 100 OR TB-US-QUOTA-MIN-PCT > 100
099600            OR TB-US-QUOTA-SMS-PCT > 100
099700             SET TB-US-OVER-QUOTA TO TRUE
099800         END-IF
099900     END-IF.
100000 2130-CALC-QUOTA-PCTS-EXIT.
100100     EXIT.
100200
100300 2131-FIND-CURRENT-PLAN.
100400     IF TB-PLAN-ID (TB-PLAN-SUB) = WS-CURR-USER-PLAN-ID
100500         MOVE TB-PLAN-SUB TO WS-MATCH-SUB
100600         SET WS-FOUND TO TRUE
100700     END-IF.
100800 2131-FIND-CURRENT-PLAN-EXIT.
100900     EXIT.
101000
101100 2150-CALC-TREND.
101200     PERFORM 2151-CALC-DATA-TREND
101300         THRU 2151-CALC-DATA-TREND-EXIT.
101400     PERFORM 2152-CALC-VOICE-TREND
101500         THRU 2152-CALC-VOICE-TREND-EXIT.
101600     PERFORM 2153-CALC-SMS-TREND
101700         THRU 2153-CALC-SMS-TREND-EXIT.
101800 2150-CALC-TREND-EXIT.
101900     EXIT.
102000
102100 2151-CALC-DATA-TREND.
102200     IF TB-USAGE-COUNT < 2
102300         MOVE 'STABLE' TO TB-US-DATA-TREND
102400     ELSE
102500         DIVIDE TB-USAGE-COUNT BY 2 GIVING WS-HALF1-N
102600         SUBTRACT WS-HALF1-N FROM TB-USAGE-COUNT
102700             GIVING WS-HALF2-N
102800         MOVE ZERO TO WS-ACC-1 WS-ACC-2
102900         PERFORM 2154-ACCUM-DATA-HALVES
103000             THRU 2154-ACCUM-DATA-HALVES-EXIT
103100             VARYING TB-USAGE-SUB FROM 1 BY 1
103200             UNTIL TB-USAGE-SUB > TB-USAGE-COUNT
103300         PERFORM 2159-CALC-TREND-TEXT
103400             THRU 2159-CALC-TREND-TEXT-EXIT
103500         MOVE WS-TREND-RESULT TO TB-US-DATA-TREND
103600     END-IF.
103700 2151-CALC-DATA-TREND-EXIT.
103800     EXIT.
103900
104000 2154-ACCUM-DATA-HALVES.
104100     IF TB-USAGE-SUB NOT > WS-HALF1-N
104200         ADD TB-USAGE-MB (TB-USAGE-SUB) TO WS-ACC-1
104300     ELSE
104400         ADD TB-USAGE-MB (TB-USAGE-SUB) TO WS-ACC-2
104500     END-IF.
104600 2154-ACCUM-DATA-HALVES-EXIT.
104700     EXIT.
104800
104900 2152-CALC-VOICE-TREND.
105000     IF TB-USAGE-COUNT < 2
105100         MOVE 'STABLE' TO TB-US-VOICE-TREND
105200     ELSE
105300         DIVIDE TB-USAGE-COUNT BY 2 GIVING WS-HALF1-N
105400         SUBTRACT WS-HALF1-N FROM TB-USAGE-COUNT
105500             GIVING WS-HALF2-N
105600         MOVE ZERO TO WS-ACC-1 WS-ACC-2
105700         PERFORM 2156-ACCUM-VOICE-HALVES
105800             THRU 2156-ACCUM-VOICE-HALVES-EXIT
105900             VARYING TB-USAGE-SUB FROM 1 BY 1
106000             UNTIL TB-USAGE-SUB > TB-USAGE-COUNT
106100         PERFORM 2159-CALC-TREND-TEXT
106200             THRU 2159-CALC-TREND-TEXT-EXIT
106300         MOVE WS-TREND-RESULT TO TB-US-VOICE-TREND
106400     END-IF.
106500 2152-CALC-VOICE-TREND-EXIT.
106600     EXIT.
106700
106800 2156-ACCUM-VOICE-HALVES.
106900     IF TB-USAGE-SUB NOT > WS-HALF1-N
107000         ADD TB-USAGE-MINUTES (TB-USAGE-SUB) TO WS-ACC-1
107100     ELSE
107200         ADD TB-USAGE-MINUTES (TB-USAGE-SUB) TO WS-ACC-2
107300     END-IF.
107400 2156-ACCUM-VOICE-HALVES-EXIT.
107500     EXIT.
107600
107700 2153-CALC-SMS-TREND.
107800     IF TB-USAGE-COUNT < 2
107900         MOVE 'STABLE' TO TB-US-SMS-TREND
108000     ELSE
108100         DIVIDE TB-USAGE-COUNT BY 2 GIVING WS-HALF1-N
108200         SUBTRACT WS-HALF1-N FROM TB-USAGE-COUNT
108300             GIVING WS-HALF2-N
108400         MOVE ZERO TO WS-ACC-1 WS-ACC-2
108500         PERFORM 2158-ACCUM-SMS-HALVES
108600             THRU 2158-ACCUM-SMS-HALVES-EXIT
108700             VARYING TB-USAGE-SUB FROM 1 BY 1
108800             UNTIL TB-USAGE-SUB > TB-USAGE-COUNT
108900         PERFORM 2159-CALC-TREND-TEXT
109000             THRU 2159-CALC-TREND-TEXT-EXIT
109100         MOVE WS-TREND-RESULT TO TB-US-SMS-TREND
109200     END-IF.
109300 2153-CALC-SMS-TREND-EXIT.
109400     EXIT.
109500
109600 2158-ACCUM-SMS-HALVES.
109700     IF TB-USAGE-SUB NOT > WS-HALF1-N
109800         ADD TB-USAGE-SMS (TB-USAGE-SUB) TO WS-ACC-1
109900     ELSE
110000         ADD TB-USAGE-SMS (TB-USAGE-SUB) TO WS-ACC-2
110100     END-IF.
110200 2158-ACCUM-SMS-HALVES-EXIT.
110300     EXIT.
110400
110500*--------------------------------------------------------------*
110600* SHARED TAIL FOR 2151/2152/2153 - TURNS THE TWO HALF-SUMS AND  *
110700* HALF-COUNTS LEFT BEHIND BY THE CALLER INTO A TREND WORD.      *
110800*--------------------------------------------------------------*
110900 2159-CALC-TREND-TEXT.
111000     MOVE ZERO TO WS-ACC-3 WS-ACC-4 WS-PCT-WORK.
111100     IF WS-HALF1-N > ZERO
111200         COMPUTE WS-ACC-3 ROUNDED = WS-ACC-1 / WS-HALF1-N
111300     END-IF.
111400     IF WS-HALF2-N > ZERO
111500         COMPUTE WS-ACC-4 ROUNDED = WS-ACC-2 / WS-HALF2-N
111600     END-IF.
111700     IF WS-ACC-3 = ZERO
111800         MOVE 'STABLE' TO WS-TREND-RESULT
111900     ELSE
112000         COMPUTE WS-PCT-WORK ROUNDED =
112100             ((WS-ACC-4 - WS-ACC-3) / WS-ACC-3) * 100
112200         IF WS-PCT-WORK > 10
112300             MOVE 'INCREASING' TO WS-TREND-RESULT
112400         ELSE
112500             IF WS-PCT-WORK < -10
112600                 MOVE 'DECREASING' TO WS-TREND-RESULT
112700             ELSE
112800                 MOVE 'STABLE' TO WS-TREND-RESULT
112900             END-IF
113000         END-IF
113100     END-IF.
113200 2159-CALC-TREND-TEXT-EXIT.
113300     EXIT.
113400
113500*--------------------------------------------------------------*
113600* ESTIMATED COST PER USAGE CATEGORY - FLAT-RATE TABLE, NOT THE  *
113700* ACTUAL BILLED ITEMS.  DATA AT $0.50/MB IN 1024-MB STEPS,      *
113800* VOICE AT $0.25/MIN, SMS AT $0.10 EACH, ROAMING AT $0.01/MB.   *
113900*--------------------------------------------------------------*
114000 2170-EST-USAGE-COST.
114100     IF TB-US-TOTAL-MB > ZERO
114200         COMPUTE TB-US-EST-DATA-COST ROUNDED =
114300             (TB-US-TOTAL-MB / 1024) * 0.50
114400     ELSE
114500         MOVE ZERO TO TB-US-EST-DATA-COST
114600     END-IF.
114700     IF TB-US-TOTAL-MINUTES > ZERO
114800         COMPUTE TB-US-EST-VOICE-COST ROUNDED =
114900             TB-US-TOTAL-MINUTES * 0.25
115000     ELSE
115100         MOVE ZERO TO TB-US-EST-VOICE-COST
115200     END-IF.
115300     IF TB-US-TOTAL-SMS > ZERO
115400         COMPUTE TB-US-EST-SMS-COST ROUNDED =
115500             TB-US-TOTAL-SMS * 0.10
115600     ELSE
115700         MOVE ZERO TO TB-US-EST-SMS-COST
115800     END-IF.
115900     IF TB-US-TOTAL-ROAMING-MB > ZERO
116000         COMPUTE TB-US-EST-ROAMING-COST ROUNDED =
116100             TB-US-TOTAL-ROAMING-MB * 0.01
116200     ELSE
116300         MOVE ZERO TO TB-US-EST-ROAMING-COST
116400     END-IF.
116500 2170-EST-USAGE-COST-EXIT.
116600     EXIT.
116700
116800*================================================================
116900* 2200 SERIES - TAXANALYSISSERVICE - TAX TOTAL, EFFECTIVE RATE,
117000* KDV/OTHER-TAX SPLIT, CATEGORY-RATE MAP AND MESSAGE TEXT.
117100*================================================================
117200 2200-TAX-BREAKDOWN.
117300     PERFORM 2210-SUM-TAX-AND-PRETAX
117400         THRU 2210-SUM-TAX-AND-PRETAX-EXIT.
117500     PERFORM 2220-CALC-EFFECTIVE-RATE
117600         THRU 2220-CALC-EFFECTIVE-RATE-EXIT.
117700     PERFORM 2230-CALC-KDV-SPLIT
117800         THRU 2230-CALC-KDV-SPLIT-EXIT.
117900     PERFORM 2240-BUILD-TAX-CATEGORY-MAP
118000         THRU 2240-BUILD-TAX-CATEGORY-MAP-EXIT.
118100     PERFORM 2250-BUILD-TAX-MESSAGE
118200         THRU 2250-BUILD-TAX-MESSAGE-EXIT.
118300 2200-TAX-BREAKDOWN-EXIT.
118400     EXIT.
118500
118600 2210-SUM-TAX-AND-PRETAX.
118700     MOVE ZERO TO TB-TAX-TOTAL-TAX.
118800     PERFORM 2211-SUM-ONE-ITEM-TAX
118900         THRU 2211-SUM-ONE-ITEM-TAX-EXIT
119000         VARYING TB-ITEM-SUB FROM 1 BY 1
119100         UNTIL TB-ITEM-SUB > TB-ITEM-COUNT.
119200     SUBTRACT TB-TAX-TOTAL-TAX FROM TB-CURR-TOTAL-AMOUNT
119300         GIVING TB-TAX-TOTAL-PRE-TAX.
119400 2210-SUM-TAX-AND-PRETAX-EXIT.
119500     EXIT.
119600
119700 2211-SUM-ONE-ITEM-TAX.
119800     IF TB-ITEM-CATEGORY (TB-ITEM-SUB) = 'TAX'
119900         ADD TB-ITEM-AMOUNT (TB-ITEM-SUB) TO TB-TAX-TOTAL-TAX
120000     END-IF.
120100 2211-SUM-ONE-ITEM-TAX-EXIT.
120200     EXIT.
120300
120400 2220-CALC-EFFECTIVE-RATE.
120500     IF TB-CURR-TOTAL-AMOUNT > ZERO
120600         COMPUTE TB-TAX-EFFECTIVE-RATE ROUNDED =
120700             TB-TAX-TOTAL-TAX / TB-CURR-TOTAL-AMOUNT
120800     ELSE
120900         MOVE ZERO TO TB-TAX-EFFECTIVE-RATE
121000     END-IF.
121100 2220-CALC-EFFECTIVE-RATE-EXIT.
121200     EXIT.
121300
121400*--------------------------------------------------------------*
121500* KDV IS LEFT AS A LITERAL MULTIPLY-THEN-DIVIDE BY THE SAME     *
121600* 18 PERCENT RATE, NOT SIMPLIFIED TO TOTAL-TAX - THAT IS HOW    *
121700* THE RULE IS WRITTEN AND HOW REVENUE WANTS IT TRACEABLE BACK   *
121800* TO THE RATE IN AN AUDIT (CNP-5180).                           *
121900*--------------------------------------------------------------*
122000 2230-CALC-KDV-SPLIT.
122100     COMPUTE TB-TAX-KDV-AMOUNT ROUNDED =
122200         (TB-TAX-TOTAL-TAX * 0.18) / 0.18.
122300 2230-CALC-KDV-SPLIT-EXIT.
122400     EXIT.
122500
122600 2240-BUILD-TAX-CATEGORY-MAP.
122700     MOVE 'KDV' TO TB-TAXC-CATEGORY (1).
122800     MOVE TB-TAX-KDV-AMOUNT TO TB-TAXC-TAX-AMOUNT (1).
122900     MOVE 0.18 TO TB-TAXC-RATE (1).
123000     MOVE 'OTV' TO TB-TAXC-CATEGORY (2).
123100     SUBTRACT TB-TAX-KDV-AMOUNT FROM TB-TAX-TOTAL-TAX
123200         GIVING TB-TAXC-TAX-AMOUNT (2).
123300     MOVE ZERO TO TB-TAXC-RATE (2).
123400 2240-BUILD-TAX-CATEGORY-MAP-EXIT.
123500     EXIT.
123600
123700 2250-BUILD-TAX-MESSAGE.
123800     MOVE SPACES TO WS-TAX-MESSAGE.
123900     MOVE 1 TO WS-MSG-PTR.
124000     IF TB-TAX-EFFECTIVE-RATE > 0.20
124100         STRING 'THE EFFECTIVE TAX RATE IS HIGH. '
124200             DELIMITED BY SIZE
124300             INTO WS-TAX-MESSAGE WITH POINTER WS-MSG-PTR
124400     END-IF.
124500     IF TB-TAX-TOTAL-TAX > 50
124600         STRING 'THE TOTAL TAX AMOUNT IS HIGH. '
124700             DELIMITED BY SIZE
124800             INTO WS-TAX-MESSAGE WITH POINTER WS-MSG-PTR
124900     END-IF.
125000     IF TB-TAX-KDV-AMOUNT > ZERO
125100         STRING 'STANDARD 18 PERCENT KDV APPLIES. '
125200             DELIMITED BY SIZE
125300             INTO WS-TAX-MESSAGE WITH POINTER WS-MSG-PTR
125400     END-IF.
125500     IF TB-TAX-EFFECTIVE-RATE NOT > 0.20
125600        AND TB-TAX-TOTAL-TAX NOT > 50
125700        AND TB-TAX-KDV-AMOUNT = ZERO
125800         STRING 'TAX AMOUNT IS NORMAL. '
125900             DELIMITED BY SIZE
126000             INTO WS-TAX-MESSAGE WITH POINTER WS-MSG-PTR
126100     END-IF.
126200     STRING 'THIS BILL HAS BEEN REVIEWED FOR TAX ACCURACY.'
126300         DELIMITED BY SIZE
126400         INTO WS-TAX-MESSAGE WITH POINTER WS-MSG-PTR.
126500 2250-BUILD-TAX-MESSAGE-EXIT.
126600     EXIT.
126700
126800*================================================================
126900* 2300 SERIES - ANOMALYSERVICE - SPIKE, NEW-ITEM, ROAMING-
127000* ACTIVATION, PREMIUM-SMS-INCREASE AND THE STATISTICAL/Z-SCORE
127100* CHECK.  ALL FIVE CAN FIRE INDEPENDENTLY FOR THE SAME BILL.
127200*================================================================
127300 2300-DETECT-ANOMALIES.
127400     PERFORM 2310-SPIKE-CHECK
127500         THRU 2310-SPIKE-CHECK-EXIT.
127600     PERFORM 2320-NEW-ITEM-CHECK
127700         THRU 2320-NEW-ITEM-CHECK-EXIT.
127800     PERFORM 2330-ROAMING-CHECK
127900         THRU 2330-ROAMING-CHECK-EXIT.
128000     PERFORM 2340-PREMIUM-SMS-CHECK
128100         THRU 2340-PREMIUM-SMS-CHECK-EXIT.
128200     PERFORM 2350-STAT-ANOMALY
128300         THRU 2350-STAT-ANOMALY-EXIT.
128400 2300-DETECT-ANOMALIES-EXIT.
128500     EXIT.
128600
128700*--------------------------------------------------------------*
128800* MEAN/VARIANCE/STDDEV OVER THE TRAILING THREE BILLS (THE SAME *
128900* TRAILING WINDOW 2500-COHORT-COMPARE USES FOR THE SUBSCRIBER'S*
129000* OWN AVERAGE).  TB-SCR-STDDEV IS BUILT BY A MANUAL NEWTON'S-   *
129100* METHOD ITERATION AT 2314/2315 - NO SQRT FUNCTION IN THIS      *
129200* COMPILER.                                                     *
129300*--------------------------------------------------------------*
129400 2310-SPIKE-CHECK.
129500     PERFORM 2311-CALC-PREV-STATS
129600         THRU 2311-CALC-PREV-STATS-EXIT.
129700     IF TB-SCR-N > ZERO
129800         COMPUTE WS-ACC-1 = TB-SCR-MEAN + (2 * TB-SCR-STDDEV)
129900         IF TB-CURR-TOTAL-AMOUNT > WS-ACC-1
130000            AND TB-ANM-COUNT < 10
130100             ADD 1 TO TB-ANM-COUNT
130200             MOVE 'SPIKE' TO TB-ANM-TYPE (TB-ANM-COUNT)
130300             MOVE 'CHARGE' TO TB-ANM-CATEGORY (TB-ANM-COUNT)
130400             MOVE TB-CURR-TOTAL-AMOUNT
130500                 TO TB-ANM-CURRENT-VALUE (TB-ANM-COUNT)
130600             MOVE TB-SCR-MEAN
130700                 TO TB-ANM-BASELINE-VALUE (TB-ANM-COUNT)
130800             COMPUTE TB-SCR-DELTA =
130900                 TB-CURR-TOTAL-AMOUNT - TB-SCR-MEAN
131000             IF TB-SCR-MEAN > ZERO
131100                 COMPUTE TB-ANM-PCT-INCREASE (TB-ANM-COUNT)
131200                     ROUNDED = (TB-SCR-DELTA / TB-SCR-MEAN) * 100
131300             ELSE
131400                 MOVE ZERO TO TB-ANM-PCT-INCREASE (TB-ANM-COUNT)
131500             END-IF
131600             MOVE ZERO TO TB-ANM-Z-SCORE (TB-ANM-COUNT)
131700             MOVE 'BILL EXCEEDS MEAN PLUS 2 STD DEVIATIONS'
131800                 TO TB-ANM-REASON (TB-ANM-COUNT)
131900         END-IF
132000     END-IF.
132100 2310-SPIKE-CHECK-EXIT.
132200     EXIT.
132300
132400 2311-CALC-PREV-STATS.
132500     IF TB-HIST-COUNT < 3
132600         MOVE TB-HIST-COUNT TO WS-SUB1
132700     ELSE
132800         MOVE 3 TO WS-SUB1
132900     END-IF.
133000     MOVE WS-SUB1 TO TB-SCR-N.
133100     MOVE ZERO TO TB-SCR-SUM.
133200     PERFORM 2312-SUM-PREV-TOTALS
133300         THRU 2312-SUM-PREV-TOTALS-EXIT
133400         VARYING WS-SUB2 FROM 1 BY 1
133500         UNTIL WS-SUB2 > WS-SUB1.
133600     IF TB-SCR-N > ZERO
133700         COMPUTE TB-SCR-MEAN ROUNDED = TB-SCR-SUM / TB-SCR-N
133800     ELSE
133900         MOVE ZERO TO TB-SCR-MEAN
134000     END-IF.
134100     MOVE ZERO TO TB-SCR-SUM-SQ.
134200     PERFORM 2313-SUM-SQ-DEV
134300         THRU 2313-SUM-SQ-DEV-EXIT
134400         VARYING WS-SUB2 FROM 1 BY 1
134500         UNTIL WS-SUB2 > WS-SUB1.
134600     IF TB-SCR-N > ZERO
134700         COMPUTE TB-SCR-VARIANCE ROUNDED = TB-SCR-SUM-SQ / TB-SCR-N
134800     ELSE
134900         MOVE ZERO TO TB-SCR-VARIANCE
135000     END-IF.
135100     PERFORM 2314-SQRT-VARIANCE
135200         THRU 2314-SQRT-VARIANCE-EXIT.
135300 2311-CALC-PREV-STATS-EXIT.
135400     EXIT.
135500
135600 2312-SUM-PREV-TOTALS.
135700     ADD TB-HIST-TOTAL-AMOUNT (WS-SUB2) TO TB-SCR-SUM.
135800 2312-SUM-PREV-TOTALS-EXIT.
135900     EXIT.
136000
136100 2313-SUM-SQ-DEV.
136200     COMPUTE TB-SCR-DELTA =
136300         TB-HIST-TOTAL-AMOUNT (WS-SUB2) - TB-SCR-MEAN.
136400     COMPUTE TB-SCR-SUM-SQ =
136500         TB-SCR-SUM-SQ + (TB-SCR-DELTA * TB-SCR-DELTA).
136600 2313-SUM-SQ-DEV-EXIT.
136700     EXIT.
136800
136900 2314-SQRT-VARIANCE.
137000     IF TB-SCR-VARIANCE = ZERO
137100         MOVE ZERO TO TB-SCR-STDDEV
137200     ELSE
137300         MOVE TB-SCR-VARIANCE TO WS-SQRT-X
137400         COMPUTE WS-SQRT-Y = WS-SQRT-X / 2
137500         IF WS-SQRT-Y = ZERO
137600             MOVE 1 TO WS-SQRT-Y
137700         END-IF
137800         PERFORM 2315-SQRT-ITERATE
137900             THRU 2315-SQRT-ITERATE-EXIT
138000             VARYING WS-SQRT-CNT FROM 1 BY 1
138100             UNTIL WS-SQRT-CNT > 20
138200         MOVE WS-SQRT-Y TO TB-SCR-STDDEV
138300     END-IF.
138400 2314-SQRT-VARIANCE-EXIT.
138500     EXIT.
138600
138700 2315-SQRT-ITERATE.
138800     COMPUTE WS-SQRT-Y ROUNDED =
138900         (WS-SQRT-Y + (WS-SQRT-X / WS-SQRT-Y)) / 2.
139000 2315-SQRT-ITERATE-EXIT.
139100     EXIT.
139200
139300 2320-NEW-ITEM-CHECK.
139400     PERFORM 2321-SCAN-ITEMS-FOR-NEW
139500         THRU 2321-SCAN-ITEMS-FOR-NEW-EXIT
139600         VARYING TB-ITEM-SUB FROM 1 BY 1
139700         UNTIL TB-ITEM-SUB > TB-ITEM-COUNT.
139800 2320-NEW-ITEM-CHECK-EXIT.
139900     EXIT.
140000
140100 2321-SCAN-ITEMS-FOR-NEW.
140200     SET WS-NOT-FOUND TO TRUE.
140300     PERFORM 2322-SCAN-PVS-SET
140400         THRU 2322-SCAN-PVS-SET-EXIT
140500         VARYING WS-SUB1 FROM 1 BY 1
140600         UNTIL WS-SUB1 > TB-PVS-COUNT
140700            OR WS-FOUND.
140800     IF WS-NOT-FOUND AND TB-ANM-COUNT < 10
140900         ADD 1 TO TB-ANM-COUNT
141000         MOVE 'NEW_ITEM' TO TB-ANM-TYPE (TB-ANM-COUNT)
141100         MOVE TB-ITEM-CATEGORY (TB-ITEM-SUB)
141200             TO TB-ANM-CATEGORY (TB-ANM-COUNT)
141300         MOVE TB-ITEM-AMOUNT (TB-ITEM-SUB)
141400             TO TB-ANM-CURRENT-VALUE (TB-ANM-COUNT)
141500         MOVE ZERO TO TB-ANM-BASELINE-VALUE (TB-ANM-COUNT)
141600         MOVE 100 TO TB-ANM-PCT-INCREASE (TB-ANM-COUNT)
141700         MOVE ZERO TO TB-ANM-Z-SCORE (TB-ANM-COUNT)
141800         MOVE 'ITEM SUBTYPE DID NOT APPEAR ON ANY PRIOR BILL'
141900             TO TB-ANM-REASON (TB-ANM-COUNT)
142000     END-IF.
142100 2321-SCAN-ITEMS-FOR-NEW-EXIT.
142200     EXIT.
142300
142400 2322-SCAN-PVS-SET.
142500     IF TB-PVS-ENTRY (WS-SUB1) = TB-ITEM-SUBTYPE (TB-ITEM-SUB)
142600         SET WS-FOUND TO TRUE
142700     END-IF.
142800 2322-SCAN-PVS-SET-EXIT.
142900     EXIT.
143000
143100 2330-ROAMING-CHECK.
143200     IF TB-PVS-ROAMING-NEVER
143300         MOVE ZERO TO WS-ROAMING-SUM
143400         PERFORM 2331-SUM-CURRENT-ROAMING
143500             THRU 2331-SUM-CURRENT-ROAMING-EXIT
143600             VARYING TB-ITEM-SUB FROM 1 BY 1
143700             UNTIL TB-ITEM-SUB > TB-ITEM-COUNT
143800         IF WS-ROAMING-SUM > ZERO AND TB-ANM-COUNT < 10
143900             ADD 1 TO TB-ANM-COUNT
144000             MOVE 'ROAMING_ACTIVATION' TO TB-ANM-TYPE (TB-ANM-COUNT)
144100             MOVE 'ROAMING' TO TB-ANM-CATEGORY (TB-ANM-COUNT)
144200             MOVE WS-ROAMING-SUM
144300                 TO TB-ANM-CURRENT-VALUE (TB-ANM-COUNT)
144400             MOVE ZERO TO TB-ANM-BASELINE-VALUE (TB-ANM-COUNT)
144500             MOVE 100 TO TB-ANM-PCT-INCREASE (TB-ANM-COUNT)
144600             MOVE ZERO TO TB-ANM-Z-SCORE (TB-ANM-COUNT)
144700             MOVE 'ROAMING CHARGES APPEARED, NONE ON PRIOR BILLS'
144800                 TO TB-ANM-REASON (TB-ANM-COUNT)
144900         END-IF
145000     END-IF.
145100 2330-ROAMING-CHECK-EXIT.
145200     EXIT.
145300
145400 2331-SUM-CURRENT-ROAMING.
145500     IF TB-ITEM-CATEGORY (TB-ITEM-SUB) = 'ROAMING'
145600         ADD TB-ITEM-AMOUNT (TB-ITEM-SUB) TO WS-ROAMING-SUM
145700     END-IF.
145800 2331-SUM-CURRENT-ROAMING-EXIT.
145900     EXIT.
146000
146100 2340-PREMIUM-SMS-CHECK.
146200     MOVE ZERO TO WS-PSMS-SUM.
146300     PERFORM 2341-SUM-CURRENT-PSMS
146400         THRU 2341-SUM-CURRENT-PSMS-EXIT
146500         VARYING TB-ITEM-SUB FROM 1 BY 1
146600         UNTIL TB-ITEM-SUB > TB-ITEM-COUNT.
146700     IF TB-PVB-PSMS-COUNT > ZERO
146800         MOVE ZERO TO WS-ACC-1
146900         PERFORM 2342-SUM-PSMS-HIST
147000             THRU 2342-SUM-PSMS-HIST-EXIT
147100             VARYING WS-SUB1 FROM 1 BY 1
147200             UNTIL WS-SUB1 > TB-PVB-PSMS-COUNT
147300         COMPUTE WS-ACC-2 ROUNDED = WS-ACC-1 / TB-PVB-PSMS-COUNT
147400         IF WS-ACC-2 > ZERO AND WS-PSMS-SUM > ZERO
147500             COMPUTE WS-PCT-WORK ROUNDED =
147600                 ((WS-PSMS-SUM - WS-ACC-2) / WS-ACC-2) * 100
147700             IF WS-PCT-WORK > 80 AND TB-ANM-COUNT < 10
147800                 ADD 1 TO TB-ANM-COUNT
147900                 MOVE 'PREMIUM_SMS_INCREASE'
148000                     TO TB-ANM-TYPE (TB-ANM-COUNT)
148100                 MOVE 'PREMIUM_SMS' TO TB-ANM-CATEGORY (TB-ANM-COUNT)
148200                 MOVE WS-PSMS-SUM
148300                     TO TB-ANM-CURRENT-VALUE (TB-ANM-COUNT)
148400                 MOVE WS-ACC-2
148500                     TO TB-ANM-BASELINE-VALUE (TB-ANM-COUNT)
148600                 MOVE WS-PCT-WORK
148700                     TO TB-ANM-PCT-INCREASE (TB-ANM-COUNT)
148800                 MOVE ZERO TO TB-ANM-Z-SCORE (TB-ANM-COUNT)
148900                 MOVE 'PREMIUM SMS SPEND UP MORE THAN 80 PCT'
149000                     TO TB-ANM-REASON (TB-ANM-COUNT)
149100             END-IF
149200         END-IF
149300     END-IF.
149400 2340-PREMIUM-SMS-CHECK-EXIT.
149500     EXIT.
149600
149700 2341-SUM-CURRENT-PSMS.
149800     IF TB-ITEM-CATEGORY (TB-ITEM-SUB) = 'PREMIUM_SMS'
149900         ADD TB-ITEM-AMOUNT (TB-ITEM-SUB) TO WS-PSMS-SUM
150000     END-IF.
150100 2341-SUM-CURRENT-PSMS-EXIT.
150200     EXIT.
150300
150400 2342-SUM-PSMS-HIST.
150500     ADD TB-PVB-PSMS-ENTRY (WS-SUB1) TO WS-ACC-1.
150600 2342-SUM-PSMS-HIST-EXIT.
150700     EXIT.
150800
150900*--------------------------------------------------------------*
151000* HISTORY/SUMMARY-PATH CHECK - Z-SCORE AGAINST THE SAME TRAILING*
151100* THREE-BILL MEAN AND STDDEV 2311 ALREADY BUILT, PLUS ITS OWN    *
151200* SEPARATE 80 PERCENT-OVER-SIMPLE-AVERAGE SPIKE TEST.  EITHER,   *
151300* BOTH OR NEITHER CAN FIRE ALONGSIDE THE 2310 SPIKE CHECK.       *
151400*--------------------------------------------------------------*
151500 2350-STAT-ANOMALY.
151600     IF TB-SCR-N > ZERO
151700         COMPUTE TB-SCR-DELTA = TB-CURR-TOTAL-AMOUNT - TB-SCR-MEAN
151800         IF TB-SCR-STDDEV > ZERO
151900             COMPUTE WS-PCT-WORK ROUNDED =
152000                 TB-SCR-DELTA / TB-SCR-STDDEV
152100             IF (WS-PCT-WORK > 2 OR WS-PCT-WORK < -2)
152200                AND TB-ANM-COUNT < 10
152300                 ADD 1 TO TB-ANM-COUNT
152400                 MOVE 'STATISTICAL' TO TB-ANM-TYPE (TB-ANM-COUNT)
152500                 MOVE 'CHARGE' TO TB-ANM-CATEGORY (TB-ANM-COUNT)
152600                 MOVE TB-CURR-TOTAL-AMOUNT
152700                     TO TB-ANM-CURRENT-VALUE (TB-ANM-COUNT)
152800                 MOVE TB-SCR-MEAN
152900                     TO TB-ANM-BASELINE-VALUE (TB-ANM-COUNT)
153000                 COMPUTE TB-ANM-Z-SCORE (TB-ANM-COUNT) ROUNDED =
153100                     TB-SCR-DELTA / TB-SCR-STDDEV
153200                 MOVE ZERO TO TB-ANM-PCT-INCREASE (TB-ANM-COUNT)
153300                 MOVE 'Z-SCORE MAGNITUDE EXCEEDS 2'
153400                     TO TB-ANM-REASON (TB-ANM-COUNT)
153500             END-IF
153600         END-IF
153700         IF TB-SCR-MEAN > ZERO
153800             COMPUTE WS-PCT-WORK ROUNDED =
153900                 (TB-SCR-DELTA / TB-SCR-MEAN) * 100
154000             IF WS-PCT-WORK > 80 AND TB-ANM-COUNT < 10
154100                 ADD 1 TO TB-ANM-COUNT
154200                 MOVE 'SPIKE' TO TB-ANM-TYPE (TB-ANM-COUNT)
154300                 MOVE 'CHARGE' TO TB-ANM-CATEGORY (TB-ANM-COUNT)
154400                 MOVE TB-CURR-TOTAL-AMOUNT
154500                     TO TB-ANM-CURRENT-VALUE (TB-ANM-COUNT)
154600                 MOVE TB-SCR-MEAN
154700                     TO TB-ANM-BASELINE-VALUE (TB-ANM-COUNT)
154800                 COMPUTE TB-ANM-PCT-INCREASE (TB-ANM-COUNT)
154900                     ROUNDED = (TB-SCR-DELTA / TB-SCR-MEAN) * 100
155000                 MOVE ZERO TO TB-ANM-Z-SCORE (TB-ANM-COUNT)
155100                 MOVE 'BILL IS MORE THAN 80 PCT ABOVE SIMPLE AVERAGE'
155200                     TO TB-ANM-REASON (TB-ANM-COUNT)
155300             END-IF
155400         END-IF
155500     END-IF.
155600 2350-STAT-ANOMALY-EXIT.
155700     EXIT.
155800
155900*================================================================
156000* 2400 SERIES - AUTOFIXSERVICE - FOUR CANDIDATE SAVINGS RULES,
156100* EVALUATED IN FIXED ORDER, EACH KEPT ONLY IF ITS PRECONDITION
156200* HOLDS.  A NO_SAVINGS PLACEHOLDER IS ADDED WHEN NONE APPLIED.
156300* THE BUILD ORDER IS ALREADY THE FIXED PRIORITY ORDER (1-2-3-4-5)
156400* SO NO SEPARATE PRIORITY SORT IS NEEDED ON TOP OF IT.
156500*================================================================
156600 2400-BUILD-AUTOFIX.
156700     MOVE ZERO TO TB-AFX-COUNT.
156800     PERFORM 2410-PLAN-CHANGE-RULE
156900         THRU 2410-PLAN-CHANGE-RULE-EXIT.
157000     PERFORM 2420-VAS-CANCEL-RULE
157100         THRU 2420-VAS-CANCEL-RULE-EXIT.
157200     PERFORM 2430-PREMIUM-SMS-RULE
157300         THRU 2430-PREMIUM-SMS-RULE-EXIT.
157400     PERFORM 2440-ADDON-ADD-RULE
157500         THRU 2440-ADDON-ADD-RULE-EXIT.
157600     PERFORM 2445-ADD-PLACEHOLDER-IF-NONE
157700         THRU 2445-ADD-PLACEHOLDER-IF-NONE-EXIT.
157800     PERFORM 2450-PICK-BEST-AUTOFIX
157900         THRU 2450-PICK-BEST-AUTOFIX-EXIT.
158000 2400-BUILD-AUTOFIX-EXIT.
158100     EXIT.
158200
158300 2410-PLAN-CHANGE-RULE.
158400     IF TB-PLAN-COUNT > 1
158500         PERFORM 2411-FIND-CHEAPEST-PLAN
158600             THRU 2411-FIND-CHEAPEST-PLAN-EXIT
158700         IF WS-FOUND AND TB-AFX-COUNT < 5
158800             COMPUTE WS-ACC-1 = TB-CURR-TOTAL-AMOUNT
158900                 - TB-PLAN-MONTHLY-PRICE (WS-MATCH-SUB)
159000             IF WS-ACC-1 > ZERO
159100                 ADD 1 TO TB-AFX-COUNT
159200                 MOVE 'PLAN_CHANGE' TO TB-AFX-SCENARIO (TB-AFX-COUNT)
159300                 MOVE TB-CURR-TOTAL-AMOUNT
159400                     TO TB-AFX-CURRENT-COST (TB-AFX-COUNT)
159500                 MOVE TB-PLAN-MONTHLY-PRICE (WS-MATCH-SUB)
159600                     TO TB-AFX-NEW-COST (TB-AFX-COUNT)
159700                 MOVE WS-ACC-1 TO TB-AFX-SAVINGS (TB-AFX-COUNT)
159800                 MOVE 1 TO TB-AFX-PRIORITY (TB-AFX-COUNT)
159900                 SET TB-AFX-LOW-RISK (TB-AFX-COUNT) TO TRUE
160000             END-IF
160100         END-IF
160200     END-IF.
160300 2410-PLAN-CHANGE-RULE-EXIT.
160400     EXIT.
160500
160600 2411-FIND-CHEAPEST-PLAN.
160700     SET WS-NOT-FOUND TO TRUE.
160800     MOVE ZERO TO WS-MATCH-SUB.
160900     PERFORM 2412-SCAN-CHEAPEST-PLAN
161000         THRU 2412-SCAN-CHEAPEST-PLAN-EXIT
161100         VARYING TB-PLAN-SUB FROM 1 BY 1
161200         UNTIL TB-PLAN-SUB > TB-PLAN-COUNT.
161300 2411-FIND-CHEAPEST-PLAN-EXIT.
161400     EXIT.
161500
161600 2412-SCAN-CHEAPEST-PLAN.
161700     IF WS-NOT-FOUND
161800         MOVE TB-PLAN-SUB TO WS-MATCH-SUB
161900         SET WS-FOUND TO TRUE
162000     ELSE
162100         IF TB-PLAN-MONTHLY-PRICE (TB-PLAN-SUB) <
162200            TB-PLAN-MONTHLY-PRICE (WS-MATCH-SUB)
162300             MOVE TB-PLAN-SUB TO WS-MATCH-SUB
162400         END-IF
162500     END-IF.
162600 2412-SCAN-CHEAPEST-PLAN-EXIT.
162700     EXIT.
162800
162900*--------------------------------------------------------------*
163000* FINDS THE HIGHEST-QUOTA PLAN (BY DATA QUOTA) - NOT NEEDED BY  *
163100* THE AUTOFIX RULES ABOVE, BUT 2600-RUN-SIMULATIONS REUSES IT   *
163200* FOR THE "RICHEST QUOTA PLAN" SCENARIO ON THE WHAT-IF MENU.    *
163300*--------------------------------------------------------------*
163400 2413-FIND-RICHEST-PLAN.
163500     SET WS-NOT-FOUND TO TRUE.
163600     MOVE ZERO TO WS-MATCH-SUB.
163700     PERFORM 2414-SCAN-RICHEST-PLAN
163800         THRU 2414-SCAN-RICHEST-PLAN-EXIT
163900         VARYING TB-PLAN-SUB FROM 1 BY 1
164000         UNTIL TB-PLAN-SUB > TB-PLAN-COUNT.
164100 2413-FIND-RICHEST-PLAN-EXIT.
164200     EXIT.
164300
164400 2414-SCAN-RICHEST-PLAN.
164500     IF WS-NOT-FOUND
164600         MOVE TB-PLAN-SUB TO WS-MATCH-SUB
164700         SET WS-FOUND TO TRUE
164800     ELSE
164900         IF TB-PLAN-QUOTA-GB (TB-PLAN-SUB) >
165000            TB-PLAN-QUOTA-GB (WS-MATCH-SUB)
165100             MOVE TB-PLAN-SUB TO WS-MATCH-SUB
165200         END-IF
165300     END-IF.
165400 2414-SCAN-RICHEST-PLAN-EXIT.
165500     EXIT.
165600
165700 2420-VAS-CANCEL-RULE.
165800     MOVE ZERO TO WS-VAS-SUM.
165900     PERFORM 2421-SUM-VAS-EXCL-PLANFEE
166000         THRU 2421-SUM-VAS-EXCL-PLANFEE-EXIT
166100         VARYING TB-ITEM-SUB FROM 1 BY 1
166200         UNTIL TB-ITEM-SUB > TB-ITEM-COUNT.
166300     IF WS-VAS-SUM > ZERO AND TB-AFX-COUNT < 5
166400         ADD 1 TO TB-AFX-COUNT
166500         MOVE 'VAS_CANCEL' TO TB-AFX-SCENARIO (TB-AFX-COUNT)
166600         MOVE TB-CURR-TOTAL-AMOUNT
166700             TO TB-AFX-CURRENT-COST (TB-AFX-COUNT)
166800         COMPUTE TB-AFX-NEW-COST (TB-AFX-COUNT) =
166900             TB-CURR-TOTAL-AMOUNT - WS-VAS-SUM
167000         MOVE WS-VAS-SUM TO TB-AFX-SAVINGS (TB-AFX-COUNT)
167100         MOVE 2 TO TB-AFX-PRIORITY (TB-AFX-COUNT)
167200         SET TB-AFX-LOW-RISK (TB-AFX-COUNT) TO TRUE
167300     END-IF.
167400 2420-VAS-CANCEL-RULE-EXIT.
167500     EXIT.
167600
167700 2421-SUM-VAS-EXCL-PLANFEE.
167800     IF TB-ITEM-CATEGORY (TB-ITEM-SUB) = 'VAS'
167900        AND TB-ITEM-SUBTYPE (TB-ITEM-SUB) NOT = 'plan_fee'
168000         ADD TB-ITEM-AMOUNT (TB-ITEM-SUB) TO WS-VAS-SUM
168100     END-IF.
168200 2421-SUM-VAS-EXCL-PLANFEE-EXIT.
168300     EXIT.
168400
168500 2430-PREMIUM-SMS-RULE.
168600     MOVE ZERO TO WS-PSMS-SUM.
168700     PERFORM 2431-SUM-CURR-PSMS-AFX
168800         THRU 2431-SUM-CURR-PSMS-AFX-EXIT
168900         VARYING TB-ITEM-SUB FROM 1 BY 1
169000         UNTIL TB-ITEM-SUB > TB-ITEM-COUNT.
169100     IF WS-PSMS-SUM > ZERO AND TB-AFX-COUNT < 5
169200         ADD 1 TO TB-AFX-COUNT
169300         MOVE 'PREMIUM_SMS_BLOCK' TO TB-AFX-SCENARIO (TB-AFX-COUNT)
169400         MOVE TB-CURR-TOTAL-AMOUNT
169500             TO TB-AFX-CURRENT-COST (TB-AFX-COUNT)
169600         COMPUTE TB-AFX-NEW-COST (TB-AFX-COUNT) =
169700             TB-CURR-TOTAL-AMOUNT - WS-PSMS-SUM
169800         MOVE WS-PSMS-SUM TO TB-AFX-SAVINGS (TB-AFX-COUNT)
169900         MOVE 3 TO TB-AFX-PRIORITY (TB-AFX-COUNT)
170000         SET TB-AFX-MED-RISK (TB-AFX-COUNT) TO TRUE
170100     END-IF.
170200 2430-PREMIUM-SMS-RULE-EXIT.
170300     EXIT.
170400
170500 2431-SUM-CURR-PSMS-AFX.
170600     IF TB-ITEM-CATEGORY (TB-ITEM-SUB) = 'PREMIUM_SMS'
170700         ADD TB-ITEM-AMOUNT (TB-ITEM-SUB) TO WS-PSMS-SUM
170800     END-IF.
170900 2431-SUM-CURR-PSMS-AFX-EXIT.
171000     EXIT.
171100
171200 2440-ADDON-ADD-RULE.
171300     PERFORM 2441-FIND-DATA-ADDON
171400         THRU 2441-FIND-DATA-ADDON-EXIT.
171500     IF WS-FOUND
171600         MOVE ZERO TO WS-ACC-3
171700         PERFORM 2442-SUM-DATA-OVERAGE
171800             THRU 2442-SUM-DATA-OVERAGE-EXIT
171900             VARYING TB-ITEM-SUB FROM 1 BY 1
172000             UNTIL TB-ITEM-SUB > TB-ITEM-COUNT
172100         IF WS-ACC-3 > TB-ADDON-PRICE (WS-MATCH-SUB)
172200            AND TB-AFX-COUNT < 5
172300             ADD 1 TO TB-AFX-COUNT
172400             MOVE 'ADDON_ADD' TO TB-AFX-SCENARIO (TB-AFX-COUNT)
172500             MOVE TB-CURR-TOTAL-AMOUNT
172600                 TO TB-AFX-CURRENT-COST (TB-AFX-COUNT)
172700             COMPUTE TB-AFX-NEW-COST (TB-AFX-COUNT) =
172800                 TB-CURR-TOTAL-AMOUNT - WS-ACC-3
172900                 + TB-ADDON-PRICE (WS-MATCH-SUB)
173000             COMPUTE TB-AFX-SAVINGS (TB-AFX-COUNT) =
173100                 WS-ACC-3 - TB-ADDON-PRICE (WS-MATCH-SUB)
173200             MOVE 4 TO TB-AFX-PRIORITY (TB-AFX-COUNT)
173300             SET TB-AFX-MED-RISK (TB-AFX-COUNT) TO TRUE
173400         END-IF
173500     END-IF.
173600 2440-ADDON-ADD-RULE-EXIT.
173700     EXIT.
173800
173900 2441-FIND-DATA-ADDON.
174000     SET WS-NOT-FOUND TO TRUE.
174100     MOVE ZERO TO WS-MATCH-SUB.
174200     PERFORM 2443-SCAN-DATA-ADDON
174300         THRU 2443-SCAN-DATA-ADDON-EXIT
174400         VARYING TB-ADDON-SUB FROM 1 BY 1
174500         UNTIL TB-ADDON-SUB > TB-ADDON-COUNT
174600            OR WS-FOUND.
174700     IF WS-NOT-FOUND AND TB-ADDON-COUNT > ZERO
174800         MOVE 1 TO WS-MATCH-SUB
174900         SET WS-FOUND TO TRUE
175000     END-IF.
175100 2441-FIND-DATA-ADDON-EXIT.
175200     EXIT.
175300
175400*--------------------------------------------------------------*
175500* FIRST ADD-ON WHOSE TYPE IS 'DATA' WINS - 2441 FALLS BACK TO  *
175600* ADD-ON NUMBER ONE ON THE CATALOG IF NONE OF TYPE DATA EXISTS.*
175700*--------------------------------------------------------------*
175800 2443-SCAN-DATA-ADDON.
175900     IF TB-ADDON-TYPE (TB-ADDON-SUB) = 'data'
176000         MOVE TB-ADDON-SUB TO WS-MATCH-SUB
176100         SET WS-FOUND TO TRUE
176200     END-IF.
176300 2443-SCAN-DATA-ADDON-EXIT.
176400     EXIT.
176500
176600 2442-SUM-DATA-OVERAGE.
176700     IF TB-ITEM-CATEGORY (TB-ITEM-SUB) = 'DATA'
176800        AND TB-ITEM-SUBTYPE (TB-ITEM-SUB) = 'data_overage'
176900         ADD TB-ITEM-AMOUNT (TB-ITEM-SUB) TO WS-ACC-3
177000     END-IF.
177100 2442-SUM-DATA-OVERAGE-EXIT.
177200     EXIT.
177300
177400 2445-ADD-PLACEHOLDER-IF-NONE.
177500     IF TB-AFX-COUNT = ZERO
177600         ADD 1 TO TB-AFX-COUNT
177700         MOVE 'NO_SAVINGS' TO TB-AFX-SCENARIO (TB-AFX-COUNT)
177800         MOVE TB-CURR-TOTAL-AMOUNT
177900             TO TB-AFX-CURRENT-COST (TB-AFX-COUNT)
178000         MOVE TB-CURR-TOTAL-AMOUNT
178100             TO TB-AFX-NEW-COST (TB-AFX-COUNT)
178200         MOVE ZERO TO TB-AFX-SAVINGS (TB-AFX-COUNT)
178300         MOVE 5 TO TB-AFX-PRIORITY (TB-AFX-COUNT)
178400         SET TB-AFX-LOW-RISK (TB-AFX-COUNT) TO TRUE
178500     END-IF.
178600 2445-ADD-PLACEHOLDER-IF-NONE-EXIT.
178700     EXIT.
178800
178900*--------------------------------------------------------------*
179000* BEST = MAXIMUM SAVINGS, FIRST BUILT WINS A STRICT TIE - THE   *
179100* COMPARE IS > NOT >=, SO THE RUNNING BEST ONLY MOVES WHEN A    *
179200* LATER SCENARIO IS STRICTLY BETTER.  RESULT GOES TO WS-BEST-   *
179300* AFX-SAVINGS FOR THE FOOTER SINCE WS-MATCH-SUB GETS REUSED BY  *
179400* EVERY OTHER LOOKUP PARAGRAPH BETWEEN HERE AND 2900.           *
179500*--------------------------------------------------------------*
179600 2450-PICK-BEST-AUTOFIX.
179700     MOVE 1 TO WS-MATCH-SUB.
179800     PERFORM 2451-SCAN-FOR-BEST-AFX
179900         THRU 2451-SCAN-FOR-BEST-AFX-EXIT
180000         VARYING WS-SUB1 FROM 2 BY 1
180100         UNTIL WS-SUB1 > TB-AFX-COUNT.
180200     MOVE TB-AFX-SAVINGS (WS-MATCH-SUB) TO WS-BEST-AFX-SAVINGS.
180300 2450-PICK-BEST-AUTOFIX-EXIT.
180400     EXIT.
180500
180600 2451-SCAN-FOR-BEST-AFX.
180700     IF TB-AFX-SAVINGS (WS-SUB1) > TB-AFX-SAVINGS (WS-MATCH-SUB)
180800         MOVE WS-SUB1 TO WS-MATCH-SUB
180900     END-IF.
181000 2451-SCAN-FOR-BEST-AFX-EXIT.
181100     EXIT.
181200
181300*================================================================
181400* 2500 SERIES - COHORTSERVICE - OWN/COHORT/SIMILAR-USER AVERAGES
181500* AND THE HIGH/NORMAL/LOW PERFORMANCE RATING.
181600*
181700* NOTE - THE COHORT AVERAGE IS OVER A TRAILING SIX-MONTH WINDOW OF
181800* EVERY SAME-TYPE SUBSCRIBER'S BILLS, AND THE SIMILAR-USER TEST
181900* COMPARES EACH PEER AGAINST THAT PEER'S OWN TRAILING THREE-MONTH
182000* AVERAGE - TWO DIFFERENT WINDOW LENGTHS, BOTH MEASURED BACK FROM
182100* TB-CURR-PERIOD-START.  2502 BUILDS THE TWO CUTOFF DATES ONCE PER
182200* BILL; 2504 AND 2511 TEST TB-AB-PERIOD-START AGAINST THE SIX-MONTH
182300* CUTOFF, AND 2513/2514 RESCAN FOR EACH PEER'S OWN BILLS AGAINST
182400* THE THREE-MONTH CUTOFF (CNP-6055).
182500*================================================================
182600 2500-COHORT-COMPARE.
182700     PERFORM 2502-CALC-COHORT-CUTOFFS
182800         THRU 2502-CALC-COHORT-CUTOFFS-EXIT.
182900     PERFORM 2501-CALC-OWN-AVERAGE
183000         THRU 2501-CALC-OWN-AVERAGE-EXIT.
183100     PERFORM 2503-CALC-COHORT-AVERAGE
183200         THRU 2503-CALC-COHORT-AVERAGE-EXIT.
183300     PERFORM 2510-CALC-SIMILAR-AVERAGE
183400         THRU 2510-CALC-SIMILAR-AVERAGE-EXIT.
183500     PERFORM 2520-CALC-PERFORMANCE-RATING
183600         THRU 2520-CALC-PERFORMANCE-RATING-EXIT.
183700 2500-COHORT-COMPARE-EXIT.
183800     EXIT.
183900
184000*--------------------------------------------------------------*
184100* BUILDS THE SIX-MONTH COHORT CUTOFF AND THE THREE-MONTH PEER   *
184200* CUTOFF, BOTH MEASURED BACK FROM TB-CURR-PERIOD-START.  SAME   *
184300* CCYY/MM SPLIT 2125-CALC-DAYS-COUNT USES, JUST RUN IN REVERSE  *
184400* ON A ZERO-BASED MONTH COUNT SO THE YEAR BORROWS CLEANLY.      *
184500*--------------------------------------------------------------*
184600 2502-CALC-COHORT-CUTOFFS.
184700     DIVIDE TB-CURR-PERIOD-START BY 10000
184800         GIVING WS-CO-CCYY REMAINDER WS-SUB3.
184900     DIVIDE WS-SUB3 BY 100
185000         GIVING WS-CO-MM REMAINDER WS-CO-DD.
185100     COMPUTE WS-CO-TOTAL-MOS = (WS-CO-CCYY * 12) + (WS-CO-MM - 1).
185200     COMPUTE WS-CO-TOTAL-MOS = WS-CO-TOTAL-MOS - 6.
185300     COMPUTE WS-CO-CCYY = WS-CO-TOTAL-MOS / 12.
185400     COMPUTE WS-CO-MM = (WS-CO-TOTAL-MOS - (WS-CO-CCYY * 12)) + 1.
185500     COMPUTE WS-COHORT-CUTOFF =
185600         (WS-CO-CCYY * 10000) + (WS-CO-MM * 100) + WS-CO-DD.
185700     DIVIDE TB-CURR-PERIOD-START BY 10000
185800         GIVING WS-CO-CCYY REMAINDER WS-SUB3.
185900     DIVIDE WS-SUB3 BY 100
186000         GIVING WS-CO-MM REMAINDER WS-CO-DD.
186100     COMPUTE WS-CO-TOTAL-MOS = (WS-CO-CCYY * 12) + (WS-CO-MM - 1).
186200     COMPUTE WS-CO-TOTAL-MOS = WS-CO-TOTAL-MOS - 3.
186300     COMPUTE WS-CO-CCYY = WS-CO-TOTAL-MOS / 12.
186400     COMPUTE WS-CO-MM = (WS-CO-TOTAL-MOS - (WS-CO-CCYY * 12)) + 1.
186500     COMPUTE WS-PEER-CUTOFF =
186600         (WS-CO-CCYY * 10000) + (WS-CO-MM * 100) + WS-CO-DD.
186700 2502-CALC-COHORT-CUTOFFS-EXIT.
186800     EXIT.
186900
187000*--------------------------------------------------------------*
187100* OWN TRAILING-THREE-MONTH AVERAGE - THE SAME WINDOW AND THE    *
187200* SAME MEAN 2311-CALC-PREV-STATS ALREADY BUILT FOR THE SPIKE     *
187300* CHECK, SO WE JUST BORROW TB-SCR-MEAN RATHER THAN RECOMPUTE IT. *
187400*--------------------------------------------------------------*
187500 2501-CALC-OWN-AVERAGE.
187600     MOVE TB-SCR-MEAN TO TB-COH-OWN-AVG.
187700 2501-CALC-OWN-AVERAGE-EXIT.
187800     EXIT.
187900
188000 2503-CALC-COHORT-AVERAGE.
188100     MOVE ZERO TO WS-ACC-1.
188200     MOVE ZERO TO TB-COH-MEMBER-COUNT.
188300     PERFORM 2504-SCAN-ALL-BILLS-COHORT
188400         THRU 2504-SCAN-ALL-BILLS-COHORT-EXIT
188500         VARYING TB-PREV-SUB FROM 1 BY 1
188600         UNTIL TB-PREV-SUB > TB-AB-COUNT.
188700     IF TB-COH-MEMBER-COUNT > ZERO
188800         COMPUTE TB-COH-COHORT-AVG ROUNDED =
188900             WS-ACC-1 / TB-COH-MEMBER-COUNT
189000     ELSE
189100         COMPUTE TB-COH-COHORT-AVG ROUNDED = WS-ACC-1 / 1
189200     END-IF.
189300 2503-CALC-COHORT-AVERAGE-EXIT.
189400     EXIT.
189500
189600 2504-SCAN-ALL-BILLS-COHORT.
189700     PERFORM 2505-LOOKUP-BILL-USER-TYPE
189800         THRU 2505-LOOKUP-BILL-USER-TYPE-EXIT.
189900     IF WS-FOUND AND WS-SCAN-USER-TYPE = WS-CURR-USER-TYPE
190000         AND TB-AB-PERIOD-START (TB-PREV-SUB) >= WS-COHORT-CUTOFF
190100         AND TB-AB-PERIOD-START (TB-PREV-SUB) <= TB-CURR-PERIOD-START
190200         ADD 1 TO TB-COH-MEMBER-COUNT
190300         ADD TB-AB-TOTAL-AMOUNT (TB-PREV-SUB) TO WS-ACC-1
190400     END-IF.
190500 2504-SCAN-ALL-BILLS-COHORT-EXIT.
190600     EXIT.
190700
190800*--------------------------------------------------------------*
190900* USER TYPE OF WHOEVER OWNS TB-AB-ENTRY(TB-PREV-SUB) - SHARED BY *
191000* BOTH THE COHORT-AVERAGE SCAN (2504) AND THE SIMILAR-USER SCAN  *
191100* (2511) BELOW.                                                 *
191200*--------------------------------------------------------------*
191300 2505-LOOKUP-BILL-USER-TYPE.
191400     SET WS-NOT-FOUND TO TRUE.
191500     MOVE SPACES TO WS-SCAN-USER-TYPE.
191600     PERFORM 2506-SCAN-USER-FOR-TYPE
191700         THRU 2506-SCAN-USER-FOR-TYPE-EXIT
191800         VARYING TB-USER-SUB FROM 1 BY 1
191900         UNTIL TB-USER-SUB > TB-USER-COUNT
192000            OR WS-FOUND.
192100 2505-LOOKUP-BILL-USER-TYPE-EXIT.
192200     EXIT.
192300
192400 2506-SCAN-USER-FOR-TYPE.
192500     IF TB-USER-ID (TB-USER-SUB) = TB-AB-USER-ID (TB-PREV-SUB)
192600         MOVE TB-USER-TYPE (TB-USER-SUB) TO WS-SCAN-USER-TYPE
192700         SET WS-FOUND TO TRUE
192800     END-IF.
192900 2506-SCAN-USER-FOR-TYPE-EXIT.
193000     EXIT.
193100
193200 2510-CALC-SIMILAR-AVERAGE.
193300     MOVE ZERO TO WS-ACC-2.
193400     MOVE ZERO TO TB-COH-SIMILAR-COUNT.
193500     PERFORM 2511-SCAN-ALL-BILLS-SIMILAR
193600         THRU 2511-SCAN-ALL-BILLS-SIMILAR-EXIT
193700         VARYING TB-PREV-SUB FROM 1 BY 1
193800         UNTIL TB-PREV-SUB > TB-AB-COUNT.
193900     IF TB-COH-SIMILAR-COUNT > ZERO
194000         COMPUTE TB-COH-SIMILAR-AVG ROUNDED =
194100             WS-ACC-2 / TB-COH-SIMILAR-COUNT
194200     ELSE
194300         COMPUTE TB-COH-SIMILAR-AVG ROUNDED = WS-ACC-2 / 1
194400     END-IF.
194500 2510-CALC-SIMILAR-AVERAGE-EXIT.
194600     EXIT.
194700
194800 2511-SCAN-ALL-BILLS-SIMILAR.
194900     PERFORM 2505-LOOKUP-BILL-USER-TYPE
195000         THRU 2505-LOOKUP-BILL-USER-TYPE-EXIT.
195100     IF WS-FOUND AND WS-SCAN-USER-TYPE = WS-CURR-USER-TYPE
195200         AND TB-AB-PERIOD-START (TB-PREV-SUB) >= WS-COHORT-CUTOFF
195300         AND TB-AB-PERIOD-START (TB-PREV-SUB) <= TB-CURR-PERIOD-START
195400         PERFORM 2512-SIMILAR-USER-TEST
195500             THRU 2512-SIMILAR-USER-TEST-EXIT
195600         IF WS-IS-SIMILAR
195700             ADD 1 TO TB-COH-SIMILAR-COUNT
195800             ADD TB-AB-TOTAL-AMOUNT (TB-PREV-SUB) TO WS-ACC-2
195900         END-IF
196000     END-IF.
196100 2511-SCAN-ALL-BILLS-SIMILAR-EXIT.
196200     EXIT.
196300
196400*--------------------------------------------------------------*
196500* WITHIN 20 PCT OF THE PEER'S OWN TRAILING THREE-MONTH AVERAGE -*
196600* 2513/2514 RESCAN TB-ALL-BILL-TABLE FOR THAT PEER'S OWN BILLS  *
196700* INSIDE WS-PEER-CUTOFF THRU TB-CURR-PERIOD-START TO BUILD      *
196800* WS-PEER-AVG BEFORE THE PCT TEST RUNS (CNP-6055).              *
196900*--------------------------------------------------------------*
197000 2512-SIMILAR-USER-TEST.
197100     SET WS-NOT-SIMILAR TO TRUE.
197200     PERFORM 2513-CALC-PEER-TRAILING-AVG
197300         THRU 2513-CALC-PEER-TRAILING-AVG-EXIT.
197400     IF TB-COH-OWN-AVG > ZERO AND WS-PEER-AVG > ZERO
197500         COMPUTE TB-SCR-DELTA =
197600             WS-PEER-AVG - TB-COH-OWN-AVG
197700         IF TB-SCR-DELTA < ZERO
197800             COMPUTE TB-SCR-DELTA = ZERO - TB-SCR-DELTA
197900         END-IF
198000         COMPUTE WS-PCT-WORK ROUNDED =
198100             (TB-SCR-DELTA / TB-COH-OWN-AVG) * 100
198200         IF WS-PCT-WORK NOT > 20
198300             SET WS-IS-SIMILAR TO TRUE
198400         END-IF
198500     END-IF.
198600 2512-SIMILAR-USER-TEST-EXIT.
198700     EXIT.
198800
198900*--------------------------------------------------------------*
199000* PEER'S OWN TRAILING THREE-MONTH AVERAGE - SAME NESTED-SCAN    *
199100* IDIOM AS 2505/2506 ABOVE, JUST KEYED ON THE PEER'S USER-ID    *
199200* AND WALKED WITH THE RESERVED TB-COHORT-SUB.                  *
199300*--------------------------------------------------------------*
199400 2513-CALC-PEER-TRAILING-AVG.
199500     MOVE ZERO TO WS-PEER-SUM.
199600     MOVE ZERO TO WS-PEER-COUNT.
199700     PERFORM 2514-SCAN-PEER-BILLS
199800         THRU 2514-SCAN-PEER-BILLS-EXIT
199900         VARYING TB-COHORT-SUB FROM 1 BY 1
200000         UNTIL TB-COHORT-SUB > TB-AB-COUNT.
200100     IF WS-PEER-COUNT > ZERO
200200         COMPUTE WS-PEER-AVG ROUNDED = WS-PEER-SUM / WS-PEER-COUNT
200300     ELSE
200400         MOVE ZERO TO WS-PEER-AVG
200500     END-IF.
200600 2513-CALC-PEER-TRAILING-AVG-EXIT.
200700     EXIT.
200800
200900 2514-SCAN-PEER-BILLS.
201000     IF TB-AB-USER-ID (TB-COHORT-SUB) = TB-AB-USER-ID (TB-PREV-SUB)
201100         AND TB-AB-PERIOD-START (TB-COHORT-SUB) >= WS-PEER-CUTOFF
201200         AND TB-AB-PERIOD-START (TB-COHORT-SUB) < TB-CURR-PERIOD-START
201300         ADD 1 TO WS-PEER-COUNT
201400         ADD TB-AB-TOTAL-AMOUNT (TB-COHORT-SUB) TO WS-PEER-SUM
201500     END-IF.
201600 2514-SCAN-PEER-BILLS-EXIT.
201700     EXIT.
201800
201900*--------------------------------------------------------------*
202000* RATING COMPARES THE CURRENT BILL TO THE OWN TRAILING AVERAGE  *
202100* - REQUIRES AT LEAST TWO TRAILING BILLS ON FILE, ELSE NORMAL.  *
202200*--------------------------------------------------------------*
202300 2520-CALC-PERFORMANCE-RATING.
202400     SET TB-COH-NORMAL TO TRUE.
202500     MOVE ZERO TO TB-COH-PCT-VS-AVG.
202600     IF TB-HIST-COUNT >= 2 AND TB-COH-OWN-AVG > ZERO
202700         COMPUTE TB-COH-PCT-VS-AVG ROUNDED =
202800             ((TB-CURR-TOTAL-AMOUNT - TB-COH-OWN-AVG)
202900                 / TB-COH-OWN-AVG) * 100
203000         IF TB-COH-PCT-VS-AVG > 50
203100             SET TB-COH-HIGH TO TRUE
203200         ELSE
203300             IF TB-COH-PCT-VS-AVG < -30
203400                 SET TB-COH-LOW TO TRUE
203500             END-IF
203600         END-IF
203700     END-IF.
203800 2520-CALC-PERFORMANCE-RATING-EXIT.
203900     EXIT.
204000*****************************************************************
204100* 2600 SERIES - SIMULATION / WHAT-IF SERVICE
204200* 08/09/26  RGT  BUILDS THE FIXED FIVE-SCENARIO MENU CALLED FOR
204300*                 BY THE WHAT-IF RULE, RECOMPUTES EACH ONE WITH
204400*                 THE SAME FORMULA USED BY THE ON-LINE WHAT-IF
204500*                 SCREEN, THEN SORTS THE MENU HIGH-SAVINGS FIRST
204600*                 FOR THE REPORT (CNP-5890)
204700*****************************************************************
204800 2600-RUN-SIMULATIONS.
204900     MOVE ZERO                  TO TB-SCN-COUNT.
205000     PERFORM 2601-SETUP-SCN-CHEAPEST-PLAN
205100         THRU 2601-SETUP-SCN-CHEAPEST-PLAN-EXIT.
205200     PERFORM 2602-SETUP-SCN-RICHEST-PLAN
205300         THRU 2602-SETUP-SCN-RICHEST-PLAN-EXIT.
205400     PERFORM 2603-SETUP-SCN-ADD-DATA-ADDON
205500         THRU 2603-SETUP-SCN-ADD-DATA-ADDON-EXIT.
205600     PERFORM 2604-SETUP-SCN-CANCEL-VAS
205700         THRU 2604-SETUP-SCN-CANCEL-VAS-EXIT.
205800     PERFORM 2605-SETUP-SCN-BLOCK-PSMS
205900         THRU 2605-SETUP-SCN-BLOCK-PSMS-EXIT.
206000     PERFORM 2630-SORT-SCENARIOS
206100         THRU 2630-SORT-SCENARIOS-EXIT.
206200 2600-RUN-SIMULATIONS-EXIT.
206300     EXIT.
206400
206500* SCENARIO 1 - SWITCH TO THE CHEAPEST PLAN ON FILE, REGARDLESS
206600*               OF WHETHER ITS QUOTA COVERS THIS SUBSCRIBER'S
206700*               USAGE - SAME HELPER THE AUTOFIX SERIES USES.
206800 2601-SETUP-SCN-CHEAPEST-PLAN.
206900     PERFORM 2411-FIND-CHEAPEST-PLAN
207000         THRU 2411-FIND-CHEAPEST-PLAN-EXIT.
207100     IF WS-FOUND
207200         MOVE 'Y'                TO WS-SCN-HAS-NEW-PLAN-SW
207300         MOVE WS-MATCH-SUB       TO WS-SCN-PLAN-SUB
207400         MOVE 'N'                TO WS-SCN-HAS-ADDON-SW
207500         MOVE 'N'                TO WS-SCN-DISABLE-VAS-SW
207600         MOVE 'N'                TO WS-SCN-BLOCK-PSMS-SW
207700         MOVE 'SWITCH TO CHEAPEST PLAN'
207800                                  TO WS-SCN-DESCRIPTION
207900         PERFORM 2610-CALC-NEW-TOTAL
208000             THRU 2610-CALC-NEW-TOTAL-EXIT
208100         PERFORM 2640-STORE-SCENARIO
208200             THRU 2640-STORE-SCENARIO-EXIT
208300     END-IF.
208400 2601-SETUP-SCN-CHEAPEST-PLAN-EXIT.
208500     EXIT.
208600
208700* SCENARIO 2 - SWITCH TO THE HIGHEST-DATA-QUOTA PLAN ON FILE.
208800 2602-SETUP-SCN-RICHEST-PLAN.
208900     PERFORM 2413-FIND-RICHEST-PLAN
209000         THRU 2413-FIND-RICHEST-PLAN-EXIT.
209100     IF WS-FOUND
209200         MOVE 'Y'                TO WS-SCN-HAS-NEW-PLAN-SW
209300         MOVE WS-MATCH-SUB       TO WS-SCN-PLAN-SUB
209400         MOVE 'N'                TO WS-SCN-HAS-ADDON-SW
209500         MOVE 'N'                TO WS-SCN-DISABLE-VAS-SW
209600         MOVE 'N'                TO WS-SCN-BLOCK-PSMS-SW
209700         MOVE 'SWITCH TO HIGHEST QUOTA PLAN'
209800                                  TO WS-SCN-DESCRIPTION
209900         PERFORM 2610-CALC-NEW-TOTAL
210000             THRU 2610-CALC-NEW-TOTAL-EXIT
210100         PERFORM 2640-STORE-SCENARIO
210200             THRU 2640-STORE-SCENARIO-EXIT
210300     END-IF.
210400 2602-SETUP-SCN-RICHEST-PLAN-EXIT.
210500     EXIT.
210600
210700* SCENARIO 3 - KEEP THE CURRENT PLAN, ADD A DATA ADD-ON.
210800 2603-SETUP-SCN-ADD-DATA-ADDON.
210900     PERFORM 2441-FIND-DATA-ADDON
211000         THRU 2441-FIND-DATA-ADDON-EXIT.
211100     IF WS-FOUND
211200         MOVE 'N'                TO WS-SCN-HAS-NEW-PLAN-SW
211300         MOVE 'Y'                TO WS-SCN-HAS-ADDON-SW
211400         MOVE WS-MATCH-SUB       TO WS-SCN-ADDON-SUB
211500         MOVE 'N'                TO WS-SCN-DISABLE-VAS-SW
211600         MOVE 'N'                TO WS-SCN-BLOCK-PSMS-SW
211700         MOVE 'ADD A DATA ADD-ON PACK'
211800                                  TO WS-SCN-DESCRIPTION
211900         PERFORM 2610-CALC-NEW-TOTAL
212000             THRU 2610-CALC-NEW-TOTAL-EXIT
212100         PERFORM 2640-STORE-SCENARIO
212200             THRU 2640-STORE-SCENARIO-EXIT
212300     END-IF.
212400 2603-SETUP-SCN-ADD-DATA-ADDON-EXIT.
212500     EXIT.
212600
212700* SCENARIO 4 - KEEP THE CURRENT PLAN, CANCEL THE VAS ITEMS.
212800 2604-SETUP-SCN-CANCEL-VAS.
212900     MOVE 'N'                    TO WS-SCN-HAS-NEW-PLAN-SW.
213000     MOVE 'N'                    TO WS-SCN-HAS-ADDON-SW.
213100     MOVE 'Y'                    TO WS-SCN-DISABLE-VAS-SW.
213200     MOVE 'N'                    TO WS-SCN-BLOCK-PSMS-SW.
213300     MOVE 'CANCEL VALUE-ADDED SERVICES'
213400                                  TO WS-SCN-DESCRIPTION.
213500     PERFORM 2610-CALC-NEW-TOTAL
213600         THRU 2610-CALC-NEW-TOTAL-EXIT.
213700     PERFORM 2640-STORE-SCENARIO
213800         THRU 2640-STORE-SCENARIO-EXIT.
213900 2604-SETUP-SCN-CANCEL-VAS-EXIT.
214000     EXIT.
214100
214200* SCENARIO 5 - KEEP THE CURRENT PLAN, BLOCK PREMIUM SMS.
214300 2605-SETUP-SCN-BLOCK-PSMS.
214400     MOVE 'N'                    TO WS-SCN-HAS-NEW-PLAN-SW.
214500     MOVE 'N'                    TO WS-SCN-HAS-ADDON-SW.
214600     MOVE 'N'                    TO WS-SCN-DISABLE-VAS-SW.
214700     MOVE 'Y'                    TO WS-SCN-BLOCK-PSMS-SW.
214800     MOVE 'BLOCK PREMIUM SMS'    TO WS-SCN-DESCRIPTION.
214900     PERFORM 2610-CALC-NEW-TOTAL
215000         THRU 2610-CALC-NEW-TOTAL-EXIT.
215100     PERFORM 2640-STORE-SCENARIO
215200         THRU 2640-STORE-SCENARIO-EXIT.
215300 2605-SETUP-SCN-BLOCK-PSMS-EXIT.
215400     EXIT.
215500
215600* RECOMPUTES THE BILL UNDER THE SCENARIO PARAMETERS SET UP BY
215700* WHICHEVER 26XX-SETUP PARAGRAPH CALLED US - SAME ARITHMETIC THE
215800* ON-LINE WHAT-IF SCREEN USES, PARAGRAPH FOR PARAGRAPH.
215900 2610-CALC-NEW-TOTAL.
216000     MOVE ZERO                  TO WS-SCN-NEW-TOTAL.
216100     IF WS-SCN-HAS-NEW-PLAN
216200         ADD TB-PLAN-MONTHLY-PRICE (WS-SCN-PLAN-SUB)
216300                                  TO WS-SCN-NEW-TOTAL
216400         COMPUTE WS-DATA-GB-USED ROUNDED =
216500             TB-US-TOTAL-MB / 1024
216600         COMPUTE TB-SCR-DELTA ROUNDED =
216700             WS-DATA-GB-USED - TB-PLAN-QUOTA-GB (WS-SCN-PLAN-SUB)
216800         IF TB-SCR-DELTA > ZERO
216900             COMPUTE WS-SCN-NEW-TOTAL ROUNDED =
217000                 WS-SCN-NEW-TOTAL +
217100                 (TB-SCR-DELTA *
217200                  TB-PLAN-OVERAGE-GB (WS-SCN-PLAN-SUB))
217300         END-IF
217400         COMPUTE TB-SCR-DELTA =
217500             TB-US-TOTAL-MINUTES -
217600             TB-PLAN-QUOTA-MIN (WS-SCN-PLAN-SUB)
217700         IF TB-SCR-DELTA > ZERO
217800             COMPUTE WS-SCN-NEW-TOTAL ROUNDED =
217900                 WS-SCN-NEW-TOTAL +
218000                 (TB-SCR-DELTA *
218100                  TB-PLAN-OVERAGE-MIN (WS-SCN-PLAN-SUB))
218200         END-IF
218300         COMPUTE TB-SCR-DELTA =
218400             TB-US-TOTAL-SMS -
218500             TB-PLAN-QUOTA-SMS (WS-SCN-PLAN-SUB)
218600         IF TB-SCR-DELTA > ZERO
218700             COMPUTE WS-SCN-NEW-TOTAL ROUNDED =
218800                 WS-SCN-NEW-TOTAL +
218900                 (TB-SCR-DELTA *
219000                  TB-PLAN-OVERAGE-SMS (WS-SCN-PLAN-SUB))
219100         END-IF
219200     ELSE
219300         PERFORM 2611-ADD-CURRENT-PLAN-FEE
219400             THRU 2611-ADD-CURRENT-PLAN-FEE-EXIT
219500     END-IF.
219600     IF WS-SCN-HAS-ADDON
219700         ADD TB-ADDON-PRICE (WS-SCN-ADDON-SUB)
219800                                  TO WS-SCN-NEW-TOTAL
219900     END-IF.
220000     IF NOT WS-SCN-DISABLE-VAS
220100         MOVE ZERO               TO WS-VAS-SUM
220200         PERFORM 2421-SUM-VAS-EXCL-PLANFEE
220300             THRU 2421-SUM-VAS-EXCL-PLANFEE-EXIT
220400             VARYING TB-ITEM-SUB FROM 1 BY 1
220500             UNTIL TB-ITEM-SUB > TB-ITEM-COUNT
220600         ADD WS-VAS-SUM          TO WS-SCN-NEW-TOTAL
220700     END-IF.
220800     IF NOT WS-SCN-BLOCK-PSMS
220900         MOVE ZERO               TO WS-PSMS-SUM
221000         PERFORM 2431-SUM-CURR-PSMS-AFX
221100             THRU 2431-SUM-CURR-PSMS-AFX-EXIT
221200             VARYING TB-ITEM-SUB FROM 1 BY 1
221300             UNTIL TB-ITEM-SUB > TB-ITEM-COUNT
221400         ADD WS-PSMS-SUM         TO WS-SCN-NEW-TOTAL
221500     END-IF.
221600     MOVE ZERO                  TO WS-ACC-4.
221700     PERFORM 2612-SUM-TAX-AND-ONEOFF
221800         THRU 2612-SUM-TAX-AND-ONEOFF-EXIT
221900         VARYING TB-ITEM-SUB FROM 1 BY 1
222000         UNTIL TB-ITEM-SUB > TB-ITEM-COUNT.
222100     COMPUTE WS-SCN-NEW-TOTAL ROUNDED =
222200         WS-SCN-NEW-TOTAL + WS-ACC-4.
222300 2610-CALC-NEW-TOTAL-EXIT.
222400     EXIT.
222500
222600* NO NEW PLAN IN THE SCENARIO - CARRY FORWARD WHATEVER THE
222700* CURRENT BILL CHARGED FOR THE PLAN FEE LINE ITEM.
222800 2611-ADD-CURRENT-PLAN-FEE.
222900     MOVE ZERO                  TO WS-PLAN-FEE-AMT.
223000     PERFORM 2613-SCAN-FOR-PLAN-FEE
223100         THRU 2613-SCAN-FOR-PLAN-FEE-EXIT
223200         VARYING TB-ITEM-SUB FROM 1 BY 1
223300         UNTIL TB-ITEM-SUB > TB-ITEM-COUNT.
223400     ADD WS-PLAN-FEE-AMT         TO WS-SCN-NEW-TOTAL.
223500 2611-ADD-CURRENT-PLAN-FEE-EXIT.
223600     EXIT.
223700
223800 2612-SUM-TAX-AND-ONEOFF.
223900     IF TB-ITEM-CATEGORY (TB-ITEM-SUB) = 'TAX'
224000        OR TB-ITEM-CATEGORY (TB-ITEM-SUB) = 'ONE_OFF'
224100         ADD TB-ITEM-AMOUNT (TB-ITEM-SUB) TO WS-ACC-4
224200     END-IF.
224300 2612-SUM-TAX-AND-ONEOFF-EXIT.
224400     EXIT.
224500
224600 2613-SCAN-FOR-PLAN-FEE.
224700     IF TB-ITEM-CATEGORY (TB-ITEM-SUB) = 'VAS'
224800        AND TB-ITEM-SUBTYPE (TB-ITEM-SUB) = 'plan_fee'
224900         ADD TB-ITEM-AMOUNT (TB-ITEM-SUB) TO WS-PLAN-FEE-AMT
225000     END-IF.
225100 2613-SCAN-FOR-PLAN-FEE-EXIT.
225200     EXIT.
225300
225400* FILES THE JUST-COMPUTED SCENARIO INTO THE NEXT FREE SLOT OF
225500* TB-SCN-ENTRY - MENU IS CAPPED AT 5, SAME AS THE WHAT-IF SCREEN.
225600 2640-STORE-SCENARIO.
225700     IF TB-SCN-COUNT < 5
225800         ADD 1 TO TB-SCN-COUNT
225900         MOVE WS-SCN-DESCRIPTION
226000                              TO TB-SCN-DESCRIPTION (TB-SCN-COUNT)
226100         MOVE WS-SCN-NEW-TOTAL
226200                              TO TB-SCN-NEW-TOTAL (TB-SCN-COUNT)
226300         COMPUTE TB-SCN-SAVINGS (TB-SCN-COUNT) =
226400             TB-CURR-TOTAL-AMOUNT - WS-SCN-NEW-TOTAL
226500     END-IF.
226600 2640-STORE-SCENARIO-EXIT.
226700     EXIT.
226800
226900* DESCENDING BUBBLE SORT OF THE SCENARIO MENU BY SAVINGS - THE
227000* BUILD ORDER ABOVE GIVES NO FIXED SAVINGS ORDER (UNLIKE THE
227100* AUTOFIX TABLE), SO THIS ONE ACTUALLY HAS TO SORT.
227200 2630-SORT-SCENARIOS.
227300     PERFORM 2631-SORT-OUTER-PASS
227400         THRU 2631-SORT-OUTER-PASS-EXIT
227500         VARYING WS-SUB1 FROM 1 BY 1
227600         UNTIL WS-SUB1 > TB-SCN-COUNT.
227700 2630-SORT-SCENARIOS-EXIT.
227800     EXIT.
227900
228000 2631-SORT-OUTER-PASS.
228100     PERFORM 2632-SORT-INNER-PASS
228200         THRU 2632-SORT-INNER-PASS-EXIT
228300         VARYING WS-SUB2 FROM 1 BY 1
228400         UNTIL WS-SUB2 > TB-SCN-COUNT - WS-SUB1.
228500 2631-SORT-OUTER-PASS-EXIT.
228600     EXIT.
228700
228800 2632-SORT-INNER-PASS.
228900     IF TB-SCN-SAVINGS (WS-SUB2) < TB-SCN-SAVINGS (WS-SUB2 + 1)
229000         PERFORM 2633-SWAP-SCN-ENTRIES
229100             THRU 2633-SWAP-SCN-ENTRIES-EXIT
229200     END-IF.
229300 2632-SORT-INNER-PASS-EXIT.
229400     EXIT.
229500
229600 2633-SWAP-SCN-ENTRIES.
229700     MOVE TB-SCN-ENTRY (WS-SUB2)     TO WS-SCN-SWAP.
229800     MOVE TB-SCN-ENTRY (WS-SUB2 + 1) TO TB-SCN-ENTRY (WS-SUB2).
229900     MOVE WS-SCN-SWAP                 TO TB-SCN-ENTRY (WS-SUB2 + 1).
230000 2633-SWAP-SCN-ENTRIES-EXIT.
230100     EXIT.
230200*****************************************************************
230300* 2700 SERIES - BILL SUMMARY BLOCK
230400* 08/09/26  RGT  CATEGORY ROLL-UP FOR THE BILL-SUMMARY REPORT
230500*                 BLOCK, PLUS THE FIXED-PRIORITY SAVINGS HINT
230600*                 LINE (CNP-5890)
230700*****************************************************************
230800 2700-BILL-SUMMARY.
230900     MOVE TB-CURR-TOTAL-AMOUNT  TO TB-BS-TOTAL-AMOUNT.
231000     MOVE ZERO                  TO TB-BS-TAXES
231100                                    TB-BS-USAGE-CHARGES
231200                                    TB-BS-ONE-TIME-CHARGES.
231300     MOVE ZERO                  TO WS-VAS-SUM
231400                                    WS-PSMS-SUM
231500                                    WS-ROAMING-SUM.
231600     PERFORM 2710-SCAN-ITEMS-FOR-SUMMARY
231700         THRU 2710-SCAN-ITEMS-FOR-SUMMARY-EXIT
231800         VARYING TB-ITEM-SUB FROM 1 BY 1
231900         UNTIL TB-ITEM-SUB > TB-ITEM-COUNT.
232000     PERFORM 2720-SET-SAVINGS-HINT
232100         THRU 2720-SET-SAVINGS-HINT-EXIT.
232200 2700-BILL-SUMMARY-EXIT.
232300     EXIT.
232400
232500* ROLLS EVERY LINE ITEM ON THE CURRENT BILL INTO THE FOUR REPORT
232600* CATEGORY TOTALS, AND SEPARATELY INTO THE THREE RAW CATEGORY
232700* SUMS THE SAVINGS HINT BELOW PICKS FROM.
232800 2710-SCAN-ITEMS-FOR-SUMMARY.
232900     EVALUATE TB-ITEM-CATEGORY (TB-ITEM-SUB)
233000         WHEN 'TAX'
233100             ADD TB-ITEM-AMOUNT (TB-ITEM-SUB) TO TB-BS-TAXES
233200         WHEN 'ONE_OFF'
233300             ADD TB-ITEM-AMOUNT (TB-ITEM-SUB)
233400                                  TO TB-BS-ONE-TIME-CHARGES
233500         WHEN 'DATA'
233600         WHEN 'VOICE'
233700         WHEN 'SMS'
233800         WHEN 'ROAMING'
233900             ADD TB-ITEM-AMOUNT (TB-ITEM-SUB)
234000                                  TO TB-BS-USAGE-CHARGES
234100         WHEN OTHER
234200             CONTINUE
234300     END-EVALUATE.
234400     IF TB-ITEM-CATEGORY (TB-ITEM-SUB) = 'PREMIUM_SMS'
234500         ADD TB-ITEM-AMOUNT (TB-ITEM-SUB) TO WS-PSMS-SUM
234600     END-IF.
234700     IF TB-ITEM-CATEGORY (TB-ITEM-SUB) = 'VAS'
234800         ADD TB-ITEM-AMOUNT (TB-ITEM-SUB) TO WS-VAS-SUM
234900     END-IF.
235000     IF TB-ITEM-CATEGORY (TB-ITEM-SUB) = 'ROAMING'
235100         ADD TB-ITEM-AMOUNT (TB-ITEM-SUB) TO WS-ROAMING-SUM
235200     END-IF.
235300 2710-SCAN-ITEMS-FOR-SUMMARY-EXIT.
235400     EXIT.
235500
235600* FIXED-PRIORITY SAVINGS HINT - PREMIUM SMS BEATS VAS BEATS
235700* ROAMING, FIRST ONE WITH MONEY ON IT WINS, ELSE A PLAIN
235800* "NOTHING TO SAVE HERE" MESSAGE.
235900 2720-SET-SAVINGS-HINT.
236000     MOVE SPACES TO TB-BS-SAVINGS-HINT.
236100     IF WS-PSMS-SUM > ZERO
236200         MOVE WS-PSMS-SUM TO WS-EDIT-AMT2
236300         STRING 'BLOCK PREMIUM SMS TO SAVE ' DELIMITED BY SIZE
236400                WS-EDIT-AMT2           DELIMITED BY SIZE
236500                ' PER MONTH'           DELIMITED BY SIZE
236600                INTO TB-BS-SAVINGS-HINT
236700     ELSE
236800         IF WS-VAS-SUM > ZERO
236900             MOVE WS-VAS-SUM TO WS-EDIT-AMT2
237000             STRING 'CANCEL VALUE-ADDED SERVICES TO SAVE '
237100                                          DELIMITED BY SIZE
237200                    WS-EDIT-AMT2         DELIMITED BY SIZE
237300                    INTO TB-BS-SAVINGS-HINT
237400         ELSE
237500             IF WS-ROAMING-SUM > ZERO
237600                 MOVE WS-ROAMING-SUM TO WS-EDIT-AMT2
237700                 STRING 'REVIEW ROAMING USAGE TO SAVE '
237800                                          DELIMITED BY SIZE
237900                        WS-EDIT-AMT2      DELIMITED BY SIZE
238000                        INTO TB-BS-SAVINGS-HINT
238100             ELSE
238200                 MOVE 'NO SAVINGS OPPORTUNITY IDENTIFIED'
238300                                          TO TB-BS-SAVINGS-HINT
238400             END-IF
238500         END-IF
238600     END-IF.
238700 2720-SET-SAVINGS-HINT-EXIT.
238800     EXIT.
238900*****************************************************************
239000* 2900 SERIES - CONTROL-TOTAL ACCUMULATION FOR THE RUN FOOTER
239100* 08/09/26  RGT  ORIG (CNP-5890)
239200*****************************************************************
239300 2900-ACCUM-FOOTER-TOTALS.
239400     ADD 1                        TO WS-SUBSCRIBER-COUNT.
239500     ADD TB-CURR-TOTAL-AMOUNT     TO WS-TOTAL-AMOUNT-SUM.
239600     ADD TB-ANM-COUNT             TO WS-ANOMALY-COUNT-SUM.
239700     ADD WS-BEST-AFX-SAVINGS      TO WS-AUTOFIX-SAVINGS-SUM.
239800 2900-ACCUM-FOOTER-TOTALS-EXIT.
239900     EXIT.
240000*****************************************************************
240100* 3000 SERIES - PUTS ONE SUBSCRIBER'S ANALYSIS ON PAPER.  EACH
240200* BLOCK BUILDS ITS OWN RL-XXX-LINE VIEW OF RL-PRINT-LINE (SEE
240300* RPTLINE.CBL) AND WRITES IT THROUGH THE SHARED 3900 HELPER.
240400* 08/09/26  RGT  ORIG (CNP-5890)
240500*****************************************************************
240600 3000-PRINT-SUBSCRIBER-REPORT.
240700     PERFORM 3100-PRINT-HEADER
240800         THRU 3100-PRINT-HEADER-EXIT.
240900     PERFORM 3200-PRINT-BILL-SUMMARY
241000         THRU 3200-PRINT-BILL-SUMMARY-EXIT.
241100     PERFORM 3300-PRINT-TAX-BREAKDOWN
241200         THRU 3300-PRINT-TAX-BREAKDOWN-EXIT.
241300     PERFORM 3400-PRINT-USAGE-SUMMARY
241400         THRU 3400-PRINT-USAGE-SUMMARY-EXIT.
241500     PERFORM 3500-PRINT-ANOMALIES
241600         THRU 3500-PRINT-ANOMALIES-EXIT.
241700     PERFORM 3600-PRINT-AUTOFIX
241800         THRU 3600-PRINT-AUTOFIX-EXIT.
241900     PERFORM 3700-PRINT-COHORT
242000         THRU 3700-PRINT-COHORT-EXIT.
242100     PERFORM 3800-PRINT-SIMULATIONS
242200         THRU 3800-PRINT-SIMULATIONS-EXIT.
242300 3000-PRINT-SUBSCRIBER-REPORT-EXIT.
242400     EXIT.
242500
242600 3100-PRINT-HEADER.
242700     MOVE SPACES TO RL-PRINT-LINE.
242800     MOVE TB-CURR-USER-ID       TO RL-HDR-USER-ID.
242900     MOVE WS-CURR-USER-NAME     TO RL-HDR-NAME.
243000     MOVE WS-CURR-USER-MSISDN   TO RL-HDR-MSISDN.
243100     STRING TB-CURR-PERIOD-START DELIMITED BY SIZE
243200            '-'                  DELIMITED BY SIZE
243300            TB-CURR-PERIOD-END   DELIMITED BY SIZE
243400            INTO WS-LIT-PERIOD.
243500     MOVE WS-LIT-PERIOD         TO RL-HDR-PERIOD.
243600     MOVE WS-RUN-DATE-DISPLAY   TO RL-HDR-REPORT-DATE.
243700     PERFORM 3900-WRITE-LINE
243800         THRU 3900-WRITE-LINE-EXIT.
243900 3100-PRINT-HEADER-EXIT.
244000     EXIT.
244100
244200 3200-PRINT-BILL-SUMMARY.
244300     MOVE SPACES TO RL-PRINT-LINE.
244400     MOVE 'BILL SUMMARY TOT/TAX/USAGE' TO RL-DET-LABEL.
244500     MOVE TB-BS-TOTAL-AMOUNT    TO WS-EDIT-AMT2.
244600     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-1.
244700     MOVE TB-BS-TAXES           TO WS-EDIT-AMT2.
244800     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-2.
244900     MOVE TB-BS-USAGE-CHARGES   TO WS-EDIT-AMT2.
245000     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-3.
245100     MOVE TB-BS-SAVINGS-HINT    TO RL-DET-TEXT.
245200     PERFORM 3900-WRITE-LINE
245300         THRU 3900-WRITE-LINE-EXIT.
245400     MOVE SPACES TO RL-PRINT-LINE.
245500     MOVE 'ONE-TIME CHARGES'         TO RL-DET-LABEL.
245600     MOVE TB-BS-ONE-TIME-CHARGES TO WS-EDIT-AMT2.
245700     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-1.
245800     PERFORM 3900-WRITE-LINE
245900         THRU 3900-WRITE-LINE-EXIT.
246000 3200-PRINT-BILL-SUMMARY-EXIT.
246100     EXIT.
246200
246300 3300-PRINT-TAX-BREAKDOWN.
246400*    09/02/26  RV   ADDED TAX TOT/RATE/KDV/OTV DATA LINE - THE
246500*                  MESSAGE ALONE WASN'T ENOUGH FOR THE AUDITORS
246600*                  TO TIE THE REPORT BACK TO TB-TAX-SUMMARY
246700*                  (CNP-6102).
246800     MOVE SPACES TO RL-PRINT-LINE.
246900     MOVE 'TAX TOTAL/RATE PCT/KDV AMT'  TO RL-DET-LABEL.
247000     MOVE TB-TAX-TOTAL-TAX      TO WS-EDIT-AMT2.
247100     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-1.
247200     COMPUTE WS-EDIT-PCT = TB-TAX-EFFECTIVE-RATE * 100.
247300     MOVE WS-EDIT-PCT           TO RL-DET-VALUE-2.
247400     MOVE TB-TAX-KDV-AMOUNT     TO WS-EDIT-AMT2.
247500     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-3.
247600     PERFORM 3900-WRITE-LINE
247700         THRU 3900-WRITE-LINE-EXIT.
247800     MOVE SPACES TO RL-PRINT-LINE.
247900     MOVE 'TAX OTHER THAN KDV (OTV)'    TO RL-DET-LABEL.
248000     MOVE TB-TAXC-TAX-AMOUNT (2) TO WS-EDIT-AMT2.
248100     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-1.
248200     PERFORM 3900-WRITE-LINE
248300         THRU 3900-WRITE-LINE-EXIT.
248400     MOVE SPACES TO RL-PRINT-LINE.
248500     MOVE WS-TAX-MESSAGE (1:120) TO RL-LINE-IMAGE (1:120).
248600     PERFORM 3900-WRITE-LINE
248700         THRU 3900-WRITE-LINE-EXIT.
248800 3300-PRINT-TAX-BREAKDOWN-EXIT.
248900     EXIT.
249000
249100 3400-PRINT-USAGE-SUMMARY.
249200*    09/02/26  RV   ADDED AVG-DAILY AND ROAMING TOTAL LINE, PLUS
249300*                  THE EST-COST-PER-CATEGORY LINE - THESE WERE
249400*                  BEING CALC'D IN 2120/2170 AND JUST THROWN
249500*                  AWAY BEFORE THIS CHANGE (CNP-6102).
249600     MOVE SPACES TO RL-PRINT-LINE.
249700     MOVE 'USAGE MB/MIN/SMS TOTALS'   TO RL-DET-LABEL.
249800     MOVE TB-US-TOTAL-MB        TO WS-EDIT-AMT2.
249900     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-1.
250000     MOVE TB-US-TOTAL-MINUTES   TO WS-EDIT-AMT2.
250100     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-2.
250200     MOVE TB-US-TOTAL-SMS       TO WS-EDIT-AMT2.
250300     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-3.
250400     STRING 'TRENDS DATA=' DELIMITED BY SIZE
250500            TB-US-DATA-TREND    DELIMITED BY SIZE
250600            ' VOICE='           DELIMITED BY SIZE
250700            TB-US-VOICE-TREND   DELIMITED BY SIZE
250800            ' SMS='             DELIMITED BY SIZE
250900            TB-US-SMS-TREND     DELIMITED BY SIZE
251000            INTO RL-DET-TEXT.
251100     PERFORM 3900-WRITE-LINE
251200         THRU 3900-WRITE-LINE-EXIT.
251300     MOVE SPACES TO RL-PRINT-LINE.
251400     MOVE 'USAGE ROAMING MB TOTAL'    TO RL-DET-LABEL.
251500     MOVE TB-US-TOTAL-ROAMING-MB TO WS-EDIT-AMT2.
251600     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-1.
251700     PERFORM 3900-WRITE-LINE
251800         THRU 3900-WRITE-LINE-EXIT.
251900     MOVE SPACES TO RL-PRINT-LINE.
252000     MOVE 'USAGE AVG DAILY MB/MIN/SMS' TO RL-DET-LABEL.
252100     MOVE TB-US-AVG-DAILY-MB    TO WS-EDIT-AMT2.
252200     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-1.
252300     MOVE TB-US-AVG-DAILY-VOICE TO WS-EDIT-AMT2.
252400     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-2.
252500     MOVE TB-US-AVG-DAILY-SMS   TO WS-EDIT-AMT2.
252600     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-3.
252700     PERFORM 3900-WRITE-LINE
252800         THRU 3900-WRITE-LINE-EXIT.
252900     MOVE SPACES TO RL-PRINT-LINE.
253000     MOVE 'USAGE AVG DAILY ROAMING MB' TO RL-DET-LABEL.
253100     MOVE TB-US-AVG-DAILY-ROAM-MB TO WS-EDIT-AMT2.
253200     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-1.
253300     PERFORM 3900-WRITE-LINE
253400         THRU 3900-WRITE-LINE-EXIT.
253500     MOVE SPACES TO RL-PRINT-LINE.
253600     MOVE 'EST COST DATA/VOICE/SMS'   TO RL-DET-LABEL.
253700     MOVE TB-US-EST-DATA-COST  TO WS-EDIT-AMT2.
253800     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-1.
253900     MOVE TB-US-EST-VOICE-COST TO WS-EDIT-AMT2.
254000     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-2.
254100     MOVE TB-US-EST-SMS-COST   TO WS-EDIT-AMT2.
254200     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-3.
254300     PERFORM 3900-WRITE-LINE
254400         THRU 3900-WRITE-LINE-EXIT.
254500     MOVE SPACES TO RL-PRINT-LINE.
254600     MOVE 'EST COST ROAMING'          TO RL-DET-LABEL.
254700     MOVE TB-US-EST-ROAMING-COST TO WS-EDIT-AMT2.
254800     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-1.
254900     PERFORM 3900-WRITE-LINE
255000         THRU 3900-WRITE-LINE-EXIT.
255100     MOVE SPACES TO RL-PRINT-LINE.
255200     MOVE 'USAGE QUOTA PCT USED'      TO RL-DET-LABEL.
255300     MOVE TB-US-QUOTA-GB-PCT    TO WS-EDIT-PCT.
255400     MOVE WS-EDIT-PCT           TO RL-DET-VALUE-1.
255500     MOVE TB-US-QUOTA-MIN-PCT   TO WS-EDIT-PCT.
255600     MOVE WS-EDIT-PCT           TO RL-DET-VALUE-2.
255700     MOVE TB-US-QUOTA-SMS-PCT   TO WS-EDIT-PCT.
255800     MOVE WS-EDIT-PCT           TO RL-DET-VALUE-3.
255900     PERFORM 3900-WRITE-LINE
256000         THRU 3900-WRITE-LINE-EXIT.
256100 3400-PRINT-USAGE-SUMMARY-EXIT.
256200     EXIT.
256300
256400 3500-PRINT-ANOMALIES.
256500     IF TB-ANM-COUNT = ZERO
256600         MOVE SPACES TO RL-PRINT-LINE
256700         MOVE 'NO ANOMALIES THIS PERIOD' TO RL-DET-LABEL
256800         PERFORM 3900-WRITE-LINE
256900             THRU 3900-WRITE-LINE-EXIT
257000     ELSE
257100         PERFORM 3510-PRINT-ONE-ANOMALY
257200             THRU 3510-PRINT-ONE-ANOMALY-EXIT
257300             VARYING WS-SUB1 FROM 1 BY 1
257400             UNTIL WS-SUB1 > TB-ANM-COUNT
257500     END-IF.
257600 3500-PRINT-ANOMALIES-EXIT.
257700     EXIT.
257800
257900 3510-PRINT-ONE-ANOMALY.
258000     MOVE SPACES TO RL-PRINT-LINE.
258100     MOVE TB-ANM-TYPE (WS-SUB1)     TO RL-ANM-TYPE.
258200     MOVE TB-ANM-CATEGORY (WS-SUB1) TO RL-ANM-CATEGORY.
258300     COMPUTE WS-ACC-1 =
258400         TB-ANM-CURRENT-VALUE (WS-SUB1) -
258500         TB-ANM-BASELINE-VALUE (WS-SUB1).
258600     MOVE WS-ACC-1                   TO WS-EDIT-AMT2.
258700     MOVE WS-EDIT-AMT2               TO RL-ANM-DELTA.
258800     IF TB-ANM-Z-SCORE (WS-SUB1) NOT = ZERO
258900         MOVE TB-ANM-Z-SCORE (WS-SUB1)    TO WS-EDIT-Z
259000         MOVE WS-EDIT-Z                   TO RL-ANM-PCT-OR-Z
259100     ELSE
259200         MOVE TB-ANM-PCT-INCREASE (WS-SUB1) TO WS-EDIT-PCT
259300         MOVE WS-EDIT-PCT                   TO RL-ANM-PCT-OR-Z
259400     END-IF.
259500     MOVE TB-ANM-REASON (WS-SUB1)    TO RL-ANM-REASON.
259600     PERFORM 3511-SET-ANOMALY-ACTION
259700         THRU 3511-SET-ANOMALY-ACTION-EXIT.
259800     PERFORM 3900-WRITE-LINE
259900         THRU 3900-WRITE-LINE-EXIT.
260000 3510-PRINT-ONE-ANOMALY-EXIT.
260100     EXIT.
260200
260300 3511-SET-ANOMALY-ACTION.
260400     MOVE TB-ANM-TYPE (WS-SUB1) TO TB-ANOMALY-TYPE-SW.
260500     EVALUATE TRUE
260600         WHEN TB-ANM-IS-SPIKE
260700             MOVE 'REVIEW BILL DETAIL'     TO RL-ANM-ACTION
260800         WHEN TB-ANM-IS-STATISTICAL
260900             MOVE 'REVIEW BILL DETAIL'     TO RL-ANM-ACTION
261000         WHEN TB-ANM-IS-NEW-ITEM
261100             MOVE 'VERIFY NEW CHARGE'      TO RL-ANM-ACTION
261200         WHEN TB-ANM-IS-ROAMING
261300             MOVE 'CHECK ROAMING SETTINGS' TO RL-ANM-ACTION
261400         WHEN TB-ANM-IS-PREMIUM-SMS
261500             MOVE 'CONSIDER BLOCKING PSMS' TO RL-ANM-ACTION
261600         WHEN OTHER
261700             MOVE SPACES                   TO RL-ANM-ACTION
261800     END-EVALUATE.
261900 3511-SET-ANOMALY-ACTION-EXIT.
262000     EXIT.
262100
262200 3600-PRINT-AUTOFIX.
262300     PERFORM 3610-PRINT-ONE-AUTOFIX
262400         THRU 3610-PRINT-ONE-AUTOFIX-EXIT
262500         VARYING WS-SUB1 FROM 1 BY 1
262600         UNTIL WS-SUB1 > TB-AFX-COUNT.
262700 3600-PRINT-AUTOFIX-EXIT.
262800     EXIT.
262900
263000 3610-PRINT-ONE-AUTOFIX.
263100     MOVE SPACES TO RL-PRINT-LINE.
263200     MOVE TB-AFX-SCENARIO (WS-SUB1) TO RL-AFX-SCENARIO.
263300     MOVE TB-AFX-CURRENT-COST (WS-SUB1) TO WS-EDIT-AMT2.
263400     MOVE WS-EDIT-AMT2               TO RL-AFX-CURRENT-COST.
263500     MOVE TB-AFX-NEW-COST (WS-SUB1)  TO WS-EDIT-AMT2.
263600     MOVE WS-EDIT-AMT2               TO RL-AFX-NEW-COST.
263700     MOVE TB-AFX-SAVINGS (WS-SUB1)   TO WS-EDIT-AMT2.
263800     MOVE WS-EDIT-AMT2               TO RL-AFX-SAVINGS.
263900     MOVE TB-AFX-PRIORITY (WS-SUB1)  TO RL-AFX-PRIORITY.
264000     EVALUATE TRUE
264100         WHEN TB-AFX-LOW-RISK (WS-SUB1)
264200             MOVE 'LOW'    TO RL-AFX-RISK
264300         WHEN TB-AFX-MED-RISK (WS-SUB1)
264400             MOVE 'MEDIUM' TO RL-AFX-RISK
264500         WHEN TB-AFX-HIGH-RISK (WS-SUB1)
264600             MOVE 'HIGH'   TO RL-AFX-RISK
264700     END-EVALUATE.
264800     PERFORM 3900-WRITE-LINE
264900         THRU 3900-WRITE-LINE-EXIT.
265000 3610-PRINT-ONE-AUTOFIX-EXIT.
265100     EXIT.
265200
265300 3700-PRINT-COHORT.
265400     MOVE SPACES TO RL-PRINT-LINE.
265500     MOVE 'COHORT OWN/COHORT/SIMILAR'  TO RL-DET-LABEL.
265600     MOVE TB-COH-OWN-AVG        TO WS-EDIT-AMT2.
265700     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-1.
265800     MOVE TB-COH-COHORT-AVG     TO WS-EDIT-AMT2.
265900     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-2.
266000     MOVE TB-COH-SIMILAR-AVG    TO WS-EDIT-AMT2.
266100     MOVE WS-EDIT-AMT2          TO RL-DET-VALUE-3.
266200     STRING 'RATING=' DELIMITED BY SIZE
266300            TB-COH-RATING-SW    DELIMITED BY SIZE
266400            INTO RL-DET-TEXT.
266500     PERFORM 3900-WRITE-LINE
266600         THRU 3900-WRITE-LINE-EXIT.
266700 3700-PRINT-COHORT-EXIT.
266800     EXIT.
266900
267000 3800-PRINT-SIMULATIONS.
267100     PERFORM 3810-PRINT-ONE-SIMULATION
267200         THRU 3810-PRINT-ONE-SIMULATION-EXIT
267300         VARYING WS-SUB1 FROM 1 BY 1
267400         UNTIL WS-SUB1 > TB-SCN-COUNT.
267500 3800-PRINT-SIMULATIONS-EXIT.
267600     EXIT.
267700
267800 3810-PRINT-ONE-SIMULATION.
267900     MOVE SPACES TO RL-PRINT-LINE.
268000     MOVE TB-SCN-DESCRIPTION (WS-SUB1) TO RL-SIM-DESCRIPTION.
268100     MOVE TB-SCN-NEW-TOTAL (WS-SUB1)   TO WS-EDIT-AMT.
268200     MOVE WS-EDIT-AMT                   TO RL-SIM-NEW-TOTAL.
268300     MOVE TB-SCN-SAVINGS (WS-SUB1)      TO WS-EDIT-AMT2.
268400     MOVE WS-EDIT-AMT2                  TO RL-SIM-SAVINGS.
268500     PERFORM 3900-WRITE-LINE
268600         THRU 3900-WRITE-LINE-EXIT.
268700 3810-PRINT-ONE-SIMULATION-EXIT.
268800     EXIT.
268900
269000* SHARED WRITE HELPER - EVERY 3XXX BLOCK BUILDS RL-PRINT-LINE
269100* AND COMES THROUGH HERE TO PUT IT ON THE REPORT FILE.
269200 3900-WRITE-LINE.
269300     WRITE RL-FILE-REC FROM RL-PRINT-LINE.
269400 3900-WRITE-LINE-EXIT.
269500     EXIT.
269600*****************************************************************
269700* 9000 SERIES - RUN-LEVEL CONTROL-TOTAL FOOTER
269800* 08/09/26  RGT  ORIG (CNP-5890)
269900*****************************************************************
270000 9000-PRINT-FOOTER.
270100     MOVE SPACES TO RL-PRINT-LINE.
270200     MOVE 'SUBSCRIBERS PROCESSED'    TO RL-FTR-LABEL.
270300     MOVE WS-SUBSCRIBER-COUNT        TO WS-EDIT-CNT.
270400     MOVE WS-EDIT-CNT                TO RL-FTR-VALUE.
270500     PERFORM 3900-WRITE-LINE
270600         THRU 3900-WRITE-LINE-EXIT.
270700     MOVE SPACES TO RL-PRINT-LINE.
270800     MOVE 'SUM OF BILL TOTAL AMOUNTS' TO RL-FTR-LABEL.
270900     MOVE WS-TOTAL-AMOUNT-SUM         TO WS-EDIT-AMT.
271000     MOVE WS-EDIT-AMT                 TO RL-FTR-VALUE.
271100     PERFORM 3900-WRITE-LINE
271200         THRU 3900-WRITE-LINE-EXIT.
271300     MOVE SPACES TO RL-PRINT-LINE.
271400     MOVE 'SUM OF ANOMALIES DETECTED' TO RL-FTR-LABEL.
271500     MOVE WS-ANOMALY-COUNT-SUM        TO WS-EDIT-CNT.
271600     MOVE WS-EDIT-CNT                 TO RL-FTR-VALUE.
271700     PERFORM 3900-WRITE-LINE
271800         THRU 3900-WRITE-LINE-EXIT.
271900     MOVE SPACES TO RL-PRINT-LINE.
272000     MOVE 'SUM OF BEST AUTOFIX SAVINGS' TO RL-FTR-LABEL.
272100     MOVE WS-AUTOFIX-SAVINGS-SUM       TO WS-EDIT-AMT.
272200     MOVE WS-EDIT-AMT                  TO RL-FTR-VALUE.
272300     PERFORM 3900-WRITE-LINE
272400         THRU 3900-WRITE-LINE-EXIT.
272500 9000-PRINT-FOOTER-EXIT.
272600     EXIT.
272700*****************************************************************
272800* 9900 SERIES - END OF RUN
272900* 08/09/26  RGT  ORIG (CNP-5890)
273000*****************************************************************
273100 9900-END-RUN.
273200     DISPLAY 'TBANL000 - BILLING ANALYSIS SUITE COMPLETE'.
273300     DISPLAY 'SUBSCRIBERS PROCESSED - ' WS-SUBSCRIBER-COUNT.
273400 9900-END-RUN-EXIT.
273500     EXIT.
