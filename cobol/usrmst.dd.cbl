000100*****************************************************************
000200* USRMST.DD.CBL
000300* SUBSCRIBER MASTER RECORD - ONE PER SUBSCRIBER, KEYED BY
000400* US-USER-ID.  LOADED IN FULL INTO USER-TABLE AT START OF RUN
000500* (SEE TBTABLES.CBL) - COHORT AVERAGES NEED EVERY SUBSCRIBER OF
000600* THE SAME TYPE, NOT JUST THE ONE BEING ANALYZED.
000700*****************************************************************
000800* 03/02/09  EJ   ORIG
000900* 11/14/11  RGT  ADDED US-USER-MSISDN TO THE REPORT HEADER LINE
001000*                 (CNP-4471)
001100*****************************************************************
001200 01  US-USER-REC.
001300     05  US-USER-ID                     PIC 9(9).
001400     05  US-USER-NAME                   PIC X(30).
001500     05  US-USER-CURRENT-PLAN-ID        PIC 9(9).
001600     05  US-USER-TYPE                   PIC X(12).
001700         88  US-TYPE-INDIVIDUAL         VALUE 'INDIVIDUAL'.
001800         88  US-TYPE-CORPORATE          VALUE 'CORPORATE'.
001900     05  US-USER-MSISDN                 PIC X(15).
002000     05  FILLER                         PIC X(5).
