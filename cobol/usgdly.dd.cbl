000100*****************************************************************
000200* USGDLY.DD.CBL
000300* DAILY USAGE RECORD - ONE PER SUBSCRIBER PER CALENDAR DATE.
000400* UNORDERED ON THE EXTRACT - TBANL000 FILTERS THESE IN MEMORY TO
000500* THE CURRENT BILLING PERIOD, IT DOES NOT ASSUME DATE ORDER.
000600*****************************************************************
000700* 03/02/09  EJ   ORIG
000800* 09/19/14  LMS  SPLIT UD-USAGE-DATE OUT INTO CCYY/MM/DD (CNP-5180)
000900* 02/08/16  LMS  ADDED UD-ROAMING-MB FOR THE ROAMING PILOT
001000*****************************************************************
001100 01  UD-USAGE-DAILY-REC.
001200     05  UD-USAGE-USER-ID               PIC 9(9).
001300     05  UD-USAGE-DATE                  PIC 9(8).
001400     05  UD-USAGE-DATE-R REDEFINES UD-USAGE-DATE.
001500         10  UD-USAGE-DATE-CCYY          PIC 9(4).
001600         10  UD-USAGE-DATE-MM            PIC 9(2).
001700         10  UD-USAGE-DATE-DD            PIC 9(2).
001800     05  UD-MB-USED                     PIC S9(9)V99   COMP-3.
001900     05  UD-MINUTES-USED                PIC S9(7)      COMP-3.
002000     05  UD-SMS-USED                    PIC S9(7)      COMP-3.
002100     05  UD-ROAMING-MB                  PIC S9(9)V99   COMP-3.
002200     05  FILLER                         PIC X(5).
