000100*****************************************************************
000200* PLNCAT.DD.CBL
000300* PLAN CATALOG RECORD - ONE PER RATE PLAN.  SMALL TABLE, LOADED
000400* IN FULL INTO PLAN-TABLE (SEE TBTABLES.CBL) AT THE START OF THE
000500* RUN AND SCANNED WITH A PERFORM VARYING - NOT WORTH A SEARCH ALL
000600* FOR A TABLE THIS SIZE.
000700*****************************************************************
000800* 03/02/09  EJ   ORIG
000900* 07/21/10  RGT  ADDED THE THREE OVERAGE RATE FIELDS WHEN THE
001000*                 OVERAGE-BY-USAGE BILLING WENT LIVE (CNP-3940)
001100*****************************************************************
001200 01  PL-PLAN-REC.
001300     05  PL-PLAN-ID                     PIC 9(9).
001400     05  PL-PLAN-NAME                   PIC X(30).
001500     05  PL-PLAN-TYPE                   PIC X(12).
001600     05  PL-PLAN-QUOTA-GB               PIC S9(5)V99   COMP-3.
001700     05  PL-PLAN-QUOTA-MIN              PIC S9(7)      COMP-3.
001800     05  PL-PLAN-QUOTA-SMS              PIC S9(7)      COMP-3.
001900     05  PL-PLAN-MONTHLY-PRICE          PIC S9(7)V99   COMP-3.
002000     05  PL-PLAN-OVERAGE-GB             PIC S9(5)V9999 COMP-3.
002100     05  PL-PLAN-OVERAGE-MIN            PIC S9(5)V9999 COMP-3.
002200     05  PL-PLAN-OVERAGE-SMS            PIC S9(5)V9999 COMP-3.
002300     05  FILLER                         PIC X(9).
