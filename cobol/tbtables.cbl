000100*****************************************************************
000200* TBTABLES.CBL
000300* WORKING-STORAGE CATALOG AND HISTORY TABLES, COPIED INTO
000400* TBANL000.  THE PLAN/ADD-ON/SUBSCRIBER CATALOGS ARE SMALL AND
000500* ARE LOADED IN FULL AT 1000-LOAD-CATALOGS, THEN SCANNED WITH A
000600* PERFORM VARYING - THESE TABLES ARE NOT BIG ENOUGH TO BOTHER
000700* WITH SEARCH ALL.  THE HISTORY/ITEM/USAGE TABLES ARE RELOADED
000800* FOR EACH SUBSCRIBER AS TBANL000 WORKS DOWN THE BILL HEADER
000900* FILE.
001000*****************************************************************
001100* 03/02/09  EJ   ORIG - CARRIED OVER THE MB1500 CUSTOM-AREA TABLE
001200*                 SHAPE FOR THE NEW BILLING-ANALYSIS SUITE
001300* 07/21/10  RGT  ADDED TB-PLAN-TABLE/TB-ADDON-TABLE FOR THE
001400*                 OVERAGE-BY-USAGE BILLING PROJECT (CNP-3940)
001500* 11/14/11  RGT  ADDED TB-USER-TABLE - COHORT AVERAGING NEEDS
001600*                 EVERY SUBSCRIBER OF THE SAME TYPE ON HAND AT
001700*                 ONCE, NOT JUST THE ONE BEING BILLED (CNP-4471)
001800* 06/02/98  DWK  Y2K REVIEW - TABLE DATE FIELDS ALREADY CARRY
001900*                 FULL CCYY, NO CHANGE REQUIRED
002000* 09/19/14  LMS  ADDED TB-USAGE-TABLE AND TB-BILL-ITEM-TABLE SO
002100*                 2100-USAGE AND 2200-TAX-ANALYSIS STOP RE-READING
002200*                 THE EXTRACTS FOR EVERY RULE THEY APPLY (CNP-5180)
002300* 02/08/16  LMS  ADDED TB-BILL-HIST-TABLE FOR THE TREND AND
002400*                 SIMULATION RULES - THEY LOOK BACK SIX BILLS
002500*                 (CNP-5511)
002600* 04/03/17  LMS  ADDED TB-ALL-BILL-TABLE/TB-ALL-ITEM-TABLE/
002700*                 TB-ALL-USAGE-TABLE - THE COHORT AND ANOMALY
002800*                 RULES NEED OTHER SUBSCRIBERS' AND OTHER BILLS'
002900*                 DETAIL ON HAND, NOT JUST THE CURRENT ONE, SO
003000*                 WE NOW LOAD ALL THREE DETAIL EXTRACTS IN FULL
003100*                 AT 1000-LOAD-CATALOGS AND FILTER IN MEMORY
003200*                 (CNP-5890)
003300*****************************************************************
003400*--------------------------------------------------------------*
003500* PLAN CATALOG - ONE ROW PER RATE PLAN, LOADED ONCE AT STARTUP  *
003600*--------------------------------------------------------------*
003700 01  TB-PLAN-TABLE.
003800     05  TB-PLAN-COUNT                  PIC S9(4)      COMP.
003900     05  TB-PLAN-MAX-SUB                 PIC S9(4)      COMP
004000                                         VALUE +50.
004100     05  TB-PLAN-ENTRY OCCURS 50 TIMES.
004200         10  TB-PLAN-ID                 PIC 9(9).
004300         10  TB-PLAN-NAME               PIC X(30).
004400         10  TB-PLAN-TYPE               PIC X(12).
004500         10  TB-PLAN-QUOTA-GB           PIC S9(5)V99   COMP-3.
004600         10  TB-PLAN-QUOTA-MIN          PIC S9(7)      COMP-3.
004700         10  TB-PLAN-QUOTA-SMS          PIC S9(7)      COMP-3.
004800         10  TB-PLAN-MONTHLY-PRICE      PIC S9(7)V99   COMP-3.
004900         10  TB-PLAN-OVERAGE-GB         PIC S9(5)V9999 COMP-3.
005000         10  TB-PLAN-OVERAGE-MIN        PIC S9(5)V9999 COMP-3.
005100         10  TB-PLAN-OVERAGE-SMS        PIC S9(5)V9999 COMP-3.
005200     05  FILLER                         PIC X(10).
005300
005400*--------------------------------------------------------------*
005500* ADD-ON PACK CATALOG - ONE ROW PER ADD-ON, LOADED ONCE         *
005600*--------------------------------------------------------------*
005700 01  TB-ADDON-TABLE.
005800     05  TB-ADDON-COUNT                 PIC S9(4)      COMP.
005900     05  TB-ADDON-MAX-SUB                PIC S9(4)      COMP
006000                                         VALUE +50.
006100     05  TB-ADDON-ENTRY OCCURS 50 TIMES.
006200         10  TB-ADDON-ID                PIC 9(9).
006300         10  TB-ADDON-NAME              PIC X(30).
006400         10  TB-ADDON-TYPE              PIC X(10).
006500         10  TB-ADDON-EXTRA-GB          PIC S9(5)V99   COMP-3.
006600         10  TB-ADDON-EXTRA-MIN         PIC S9(7)      COMP-3.
006700         10  TB-ADDON-EXTRA-SMS         PIC S9(7)      COMP-3.
006800         10  TB-ADDON-PRICE             PIC S9(7)V99   COMP-3.
006900     05  FILLER                         PIC X(10).
007000
007100*--------------------------------------------------------------*
007200* SUBSCRIBER CATALOG - EVERY SUBSCRIBER, LOADED ONCE.  USED    *
007300* BY 2400-COHORT-ANALYSIS TO FIND THE OTHER SUBSCRIBERS ON THE *
007400* SAME USER TYPE AS THE ONE CURRENTLY BEING ANALYZED.          *
007500*--------------------------------------------------------------*
007600 01  TB-USER-TABLE.
007700     05  TB-USER-COUNT                  PIC S9(6)      COMP.
007800     05  TB-USER-MAX-SUB                 PIC S9(6)      COMP
007900                                         VALUE +5000.
008000     05  TB-USER-ENTRY OCCURS 5000 TIMES.
008100         10  TB-USER-ID                 PIC 9(9).
008200         10  TB-USER-NAME               PIC X(30).
008300         10  TB-USER-PLAN-ID            PIC 9(9).
008400         10  TB-USER-TYPE               PIC X(12).
008500         10  TB-USER-MSISDN             PIC X(15).
008600         10  TB-USER-LATEST-BILL-AMT    PIC S9(9)V99   COMP-3.
008700         10  TB-USER-IN-COHORT-SW       PIC X.
008800             88  TB-USER-IN-COHORT      VALUE 'Y'.
008900             88  TB-USER-NOT-IN-COHORT  VALUE 'N'.
009000     05  FILLER                         PIC X(10).
009100
009200*--------------------------------------------------------------*
009300* EVERY BILL HEADER ON THE EXTRACT, ALL SUBSCRIBERS, ALL        *
009400* PERIODS - LOADED ONCE AT 1000-LOAD-CATALOGS.  2000-MAIN-      *
009500* PROCESS FILTERS THIS DOWN TO ONE SUBSCRIBER'S TRAILING BILLS  *
009600* AT A TIME INTO TB-BILL-HIST-TABLE BELOW.                      *
009700*--------------------------------------------------------------*
009800 01  TB-ALL-BILL-TABLE.
009900     05  TB-AB-COUNT                    PIC S9(6)      COMP.
010000     05  TB-AB-MAX-SUB                  PIC S9(6)      COMP
010100                                         VALUE +3000.
010200     05  TB-AB-ENTRY OCCURS 3000 TIMES.
010300         10  TB-AB-BILL-ID              PIC 9(9).
010400         10  TB-AB-USER-ID              PIC 9(9).
010500         10  TB-AB-PERIOD-START         PIC 9(8).
010600         10  TB-AB-PERIOD-END           PIC 9(8).
010700         10  TB-AB-TOTAL-AMOUNT         PIC S9(9)V99   COMP-3.
010800         10  TB-AB-CURRENCY             PIC X(3).
010900     05  FILLER                         PIC X(10).
011000
011100*--------------------------------------------------------------*
011200* EVERY LINE ITEM ON THE EXTRACT, ALL BILLS - LOADED ONCE.      *
011300* FILTERED DOWN TO THE CURRENT BILL'S ITEMS (TB-BILL-ITEM-      *
011400* TABLE) AND TO PRIOR BILLS' ITEMS (FOR THE NEW-ITEM, ROAMING-  *
011500* ACTIVATION AND PREMIUM-SMS-INCREASE ANOMALY CHECKS) AS EACH   *
011600* SUBSCRIBER IS PROCESSED.                                      *
011700*--------------------------------------------------------------*
011800 01  TB-ALL-ITEM-TABLE.
011900     05  TB-AI-COUNT                    PIC S9(6)      COMP.
012000     05  TB-AI-MAX-SUB                  PIC S9(6)      COMP
012100                                         VALUE +6000.
012200     05  TB-AI-ENTRY OCCURS 6000 TIMES.
012300         10  TB-AI-ITEM-BILL-ID         PIC 9(9).
012400         10  TB-AI-CATEGORY             PIC X(12).
012500         10  TB-AI-SUBTYPE              PIC X(20).
012600         10  TB-AI-AMOUNT               PIC S9(7)V99   COMP-3.
012700         10  TB-AI-TAX-RATE             PIC S9V9999    COMP-3.
012800     05  FILLER                         PIC X(10).
012900
013000*--------------------------------------------------------------*
013100* EVERY DAILY USAGE ROW ON THE EXTRACT, ALL SUBSCRIBERS, ALL    *
013200* DATES - LOADED ONCE, FILTERED DOWN TO THE CURRENT SUBSCRIBER  *
013300* AND BILLING PERIOD (TB-USAGE-TABLE BELOW) AS EACH SUBSCRIBER  *
013400* IS PROCESSED.                                                 *
013500*--------------------------------------------------------------*
013600 01  TB-ALL-USAGE-TABLE.
013700     05  TB-AU-COUNT                    PIC S9(6)      COMP.
013800     05  TB-AU-MAX-SUB                  PIC S9(6)      COMP
013900                                         VALUE +6000.
014000     05  TB-AU-ENTRY OCCURS 6000 TIMES.
014100         10  TB-AU-USER-ID              PIC 9(9).
014200         10  TB-AU-DATE                 PIC 9(8).
014300         10  TB-AU-MB                   PIC S9(9)V99   COMP-3.
014400         10  TB-AU-MINUTES              PIC S9(7)      COMP-3.
014500         10  TB-AU-SMS                  PIC S9(7)      COMP-3.
014600         10  TB-AU-ROAMING-MB           PIC S9(9)V99   COMP-3.
014700     05  FILLER                         PIC X(10).
014800
014900*--------------------------------------------------------------*
015000* TRAILING BILL HISTORY FOR THE SUBSCRIBER CURRENTLY BEING     *
015100* ANALYZED - RELOADED FOR EVERY SUBSCRIBER.  USED BY THE SPIKE *
015200* AND Z-SCORE RULES AND BY THE SIMULATION TREND NARRATIVE.     *
015300*--------------------------------------------------------------*
015400 01  TB-BILL-HIST-TABLE.
015500     05  TB-HIST-COUNT                  PIC S9(4)      COMP.
015600     05  TB-HIST-MAX-SUB                 PIC S9(4)      COMP
015700                                         VALUE +12.
015800     05  TB-HIST-ENTRY OCCURS 12 TIMES.
015900         10  TB-HIST-BILL-ID            PIC 9(9).
016000         10  TB-HIST-PERIOD-START       PIC 9(8).
016100         10  TB-HIST-TOTAL-AMOUNT       PIC S9(9)V99   COMP-3.
016200     05  FILLER                         PIC X(10).
016300
016400*--------------------------------------------------------------*
016500* LINE ITEMS ON THE BILL CURRENTLY BEING ANALYZED              *
016600*--------------------------------------------------------------*
016700 01  TB-BILL-ITEM-TABLE.
016800     05  TB-ITEM-COUNT                  PIC S9(4)      COMP.
016900     05  TB-ITEM-MAX-SUB                 PIC S9(4)      COMP
017000                                         VALUE +200.
017100     05  TB-ITEM-ENTRY OCCURS 200 TIMES.
017200         10  TB-ITEM-ID                 PIC 9(9).
017300         10  TB-ITEM-CATEGORY           PIC X(12).
017400         10  TB-ITEM-SUBTYPE            PIC X(20).
017500         10  TB-ITEM-DESCRIPTION        PIC X(60).
017600         10  TB-ITEM-AMOUNT             PIC S9(7)V99   COMP-3.
017700         10  TB-ITEM-UNIT-PRICE         PIC S9(5)V9999 COMP-3.
017800         10  TB-ITEM-QUANTITY           PIC S9(7)      COMP-3.
017900         10  TB-ITEM-TAX-RATE           PIC S9V9999    COMP-3.
018000     05  FILLER                         PIC X(10).
018100
018200*--------------------------------------------------------------*
018300* DAILY USAGE ROWS FOR THE CURRENT BILLING PERIOD              *
018400*--------------------------------------------------------------*
018500 01  TB-USAGE-TABLE.
018600     05  TB-USAGE-COUNT                 PIC S9(4)      COMP.
018700     05  TB-USAGE-MAX-SUB                 PIC S9(4)     COMP
018800                                         VALUE +31.
018900     05  TB-USAGE-ENTRY OCCURS 31 TIMES.
019000         10  TB-USAGE-DATE              PIC 9(8).
019100         10  TB-USAGE-MB                PIC S9(9)V99   COMP-3.
019200         10  TB-USAGE-MINUTES           PIC S9(7)      COMP-3.
019300         10  TB-USAGE-SMS               PIC S9(7)      COMP-3.
019400         10  TB-USAGE-ROAMING-MB        PIC S9(9)V99   COMP-3.
019500     05  FILLER                         PIC X(10).
019600
019700*--------------------------------------------------------------*
019800* MISCELLANEOUS TABLE SUBSCRIPTS AND WORK COUNTERS             *
019900*--------------------------------------------------------------*
020000 01  TB-TABLE-SUBS.
020100     05  TB-PLAN-SUB                    PIC S9(4)      COMP.
020200     05  TB-ADDON-SUB                   PIC S9(4)      COMP.
020300     05  TB-USER-SUB                    PIC S9(6)      COMP.
020400     05  TB-HIST-SUB                    PIC S9(4)      COMP.
020500     05  TB-ITEM-SUB                    PIC S9(4)      COMP.
020600     05  TB-USAGE-SUB                   PIC S9(4)      COMP.
020700     05  TB-COHORT-SUB                  PIC S9(6)      COMP.
020800     05  TB-AB-SUB                      PIC S9(6)      COMP.
020900     05  TB-AI-SUB                      PIC S9(6)      COMP.
021000     05  TB-AU-SUB                      PIC S9(6)      COMP.
021100     05  TB-PREV-SUB                    PIC S9(4)      COMP.
021200     05  FILLER                         PIC X(10).
