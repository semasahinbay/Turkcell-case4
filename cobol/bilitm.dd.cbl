000100*****************************************************************
000200* BILITM.DD.CBL
000300* BILL ITEM (LINE CHARGE) RECORD - MANY PER BILL, KEYED BY
000400* BI-ITEM-BILL-ID BACK TO THE BH-BILL-ID ON BILHDR.DD.CBL.  THIS
000500* REPLACES THE OLD "W" FEE-ACTIVITY LAYOUT - EACH CHARGE LINE IS
000600* NOW ITS OWN RECORD INSTEAD OF AN OCCURS TABLE ON THE BILL.
000700*****************************************************************
000800* 03/02/09  EJ   ORIG
000900* 07/21/10  RGT  ADDED BI-UNIT-PRICE/BI-QUANTITY SO OVERAGE
001000*                 LINES CARRY THE RATE, NOT JUST THE EXTENDED
001100*                 AMOUNT (CNP-3940)
001200* 06/02/98  DWK  Y2K REVIEW - NO DATE FIELDS ON THIS LAYOUT,
001300*                 NO CHANGE REQUIRED
001400* 02/08/16  LMS  ADDED BI-TAX-RATE FOR THE KDV BREAKOUT WORK
001500*                 (CNP-5511) - 0 WHEN THE LINE ISN'T TAXABLE
001600*****************************************************************
001700 01  BI-BILL-ITEM-REC.
001800     05  BI-ITEM-ID                     PIC 9(9).
001900     05  BI-ITEM-BILL-ID                PIC 9(9).
002000     05  BI-ITEM-CATEGORY               PIC X(12).
002100         88  BI-CAT-DATA                VALUE 'DATA'.
002200         88  BI-CAT-VOICE               VALUE 'VOICE'.
002300         88  BI-CAT-SMS                 VALUE 'SMS'.
002400         88  BI-CAT-ROAMING             VALUE 'ROAMING'.
002500         88  BI-CAT-VAS                 VALUE 'VAS'.
002600         88  BI-CAT-PREMIUM-SMS         VALUE 'PREMIUM_SMS'.
002700         88  BI-CAT-TAX                 VALUE 'TAX'.
002800         88  BI-CAT-ONE-OFF             VALUE 'ONE_OFF'.
002900     05  BI-ITEM-SUBTYPE                PIC X(20).
003000         88  BI-SUBTYPE-PLAN-FEE        VALUE 'plan_fee'.
003100         88  BI-SUBTYPE-DATA-OVERAGE    VALUE 'data_overage'.
003200         88  BI-SUBTYPE-ROAMING-ACTV    VALUE 'roaming_activation'.
003300     05  BI-ITEM-DESCRIPTION            PIC X(60).
003400     05  BI-ITEM-AMOUNT                 PIC S9(7)V99   COMP-3.
003500     05  BI-ITEM-UNIT-PRICE             PIC S9(5)V9999 COMP-3.
003600     05  BI-ITEM-QUANTITY               PIC S9(7)      COMP-3.
003700     05  BI-ITEM-TAX-RATE               PIC S9V9999    COMP-3.
003800* pad to the old fee-line width so the flat-file reader that
003900* still thinks in terms of the "W" record doesn't choke - LMS
004000     05  FILLER                         PIC X(12).
